000100******************************************************************
000200* FECHA       : 12/02/1986                                       *
000300* PROGRAMADOR : L. ESCOBAR MEJIA (LEM)                           *
000400* INSTALACION : INJINI DATA CENTER                                *
000500* APLICACION  : INJINI - INDICADORES MEL DE ACELERADORA EDTECH    *
000600* PROGRAMA    : MELI0200                                          *
000700* TIPO        : BATCH - SUBPROGRAMA (CALLED)                      *
000800* DESCRIPCION : RECIBE EL TEXTO LIBRE DEL MES DE REPORTE DE UNA   *
000900*             : VENTURA Y DEVUELVE LA LLAVE DE FECHA AAAAMM. SI   *
001000*             : NO SE PUEDE RECONOCER EL MES O EL ANIO DEVUELVE   *
001100*             : LA LLAVE MINIMA (CEROS), QUE ORDENA DE PRIMERO.   *
001200* ARCHIVOS    : NO APLICA (SUBPROGRAMA SIN E/S)                   *
001300* PROGRAMA(S) : LLAMADO POR MELI0100                             *
001400* SECURITY    : PUBLICO - LECTURA INTERNA                         *
001500******************************************************************
001600*                 B I T A C O R A   D E   C A M B I O S
001700******************************************************************
001800* 12/02/1986 LEM TICKET MELI-0001 PROGRAMA INICIAL - TOMADO DEL
001900*            ANALIZADOR DE CADENAS DEL DEPARTAMENTO EDUCATIVO.
002000* 03/09/1988 LEM TICKET MELI-0006 SE AMPLIA LA TABLA DE MESES A
002100*            LOS DOCE NOMBRES COMPLETOS EN INGLES (NOMBRE DEL
002200*            FINANCIADOR LLEGA EN INGLES DESDE EL DASHBOARD).
002300* 21/05/1991 LEM TICKET MELI-0009 SE AGREGA VALIDACION DE ANIO DE
002400*            4 DIGITOS EN LUGAR DE ACEPTAR CUALQUIER NUMERO.
002500* 14/11/1995 LEM TICKET MELI-0013 CASOS "UNKNOWN" Y CADENA VACIA
002600*            DEVUELVEN LLAVE MINIMA SIN INTENTAR EL ESCANEO.
002700* 30/07/1998 LEM TICKET MELI-Y2K1 REVISION DE FIN DE SIGLO: LA
002800*            LLAVE AAAAMM YA TRAE EL SIGLO COMPLETO, NO SE
002900*            TRUNCA A 2 DIGITOS EN NINGUN PUNTO DEL PROGRAMA.
003000* 19/01/1999 LEM TICKET MELI-Y2K4 PRUEBAS DE REGISTROS CON ANIO
003100*            2000 Y 2001 EN AMBIENTE DE CERTIFICACION - OK.
003200* 08/06/2004 RAS TICKET MELI-0018 SE AGREGA "SEPT" COMO ALIAS DE
003300*            "SEPTEMBER" QUE LLEGABA ABREVIADO DE UN COHORTE.
003400* 17/10/2009 RAS TICKET MELI-0025 ESTANDARIZA RETORNO A 9(06)
003500*            COMP PARA EVITAR SIGNO EN LA LLAVE DE FECHA.
003600* 05/02/2024 RAS TICKET MELI-0001 REESCRITO PARA EL MOTOR DE
003700*            INDICADORES MEL (YA NO ES EL ANALIZADOR EDUCATIVO).
003750* 22/07/2024 MQV TICKET MELI-0043 LA BUSQUEDA EN LA TABLA DE MESES
003760*            ACEPTABA CUALQUIER PREFIJO DE 3 O MAS LETRAS (P.EJ.
003770*            "JUN" O "SEPT" CALZABAN CONTRA CUALQUIER MES QUE
003780*            EMPEZARA IGUAL); AHORA EXIGE EL NOMBRE COMPLETO DEL
003790*            MES (EL ALIAS "SEPT" SE DEJA EXPLICITO PORQUE ASI LO
003800*            PIDIO EL TICKET MELI-0018). TAMBIEN SE EXIGE QUE LA
003810*            PALABRA DEL ANIO VENGA INMEDIATAMENTE DESPUES DE LA
003820*            PALABRA DEL MES RECONOCIDO, NO EN CUALQUIER POSICION
003830*            DE LA CADENA.
003831* 09/08/2026 HLV TICKET MELI-0050 LA TABLA DE MESES ESTA EN
003832*            MAYUSCULAS PERO EL TEXTO LIBRE DEL MES LLEGA EN
003833*            MAYUSCULA/MINUSCULA NATURAL (VER "UNKNOWN"/"Unknown"
003834*            EN 000-PRINCIPAL); LA COMPARACION NUNCA CALZABA Y LA
003835*            LLAVE DE FECHA SALIA SIEMPRE EN CEROS. SE AGREGA
003836*            WKS-PALABRA-MAYUSCULA Y SE CONVIERTE LA PALABRA A
003837*            MAYUSCULAS ANTES DE BUSCAR EN LA TABLA Y ANTES DE
003838*            COMPARAR CONTRA EL ALIAS "SEPT".
003840******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.                    MELI0200.
004100 AUTHOR.                        L. ESCOBAR MEJIA.
004200 INSTALLATION.                  INJINI DATA CENTER.
004300 DATE-WRITTEN.                  12/02/1986.
004400 DATE-COMPILED.
004500 SECURITY.                      PUBLICO - LECTURA INTERNA.
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     CLASS MES-ALFABETICO   IS 'A' THRU 'Z' 'a' THRU 'z'.
005000*
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300******************************************************************
005400*               C A M P O S     D E     T R A B A J O            *
005500******************************************************************
005520 77  WKS-PALABRA-NUMERO       PIC 9(02) COMP VALUE ZERO.
005540 77  WKS-MES-PALABRA-NUM      PIC 9(02) COMP VALUE ZERO.
005600 01  WKS-CAMPOS-DE-TRABAJO.
005700     02  WKS-NOMBRE-PROGRAMA      PIC X(08) VALUE 'MELI0200'.
005800     02  WKS-LARGO-CADENA         PIC 9(02) COMP VALUE 30.
005900     02  WKS-POSICION             PIC 9(02) COMP VALUE ZEROS.
006000     02  WKS-POS-ANIO             PIC 9(02) COMP VALUE ZEROS.
006100     02  WKS-LARGO-PALABRA        PIC 9(02) COMP VALUE ZEROS.
006200     02  WKS-INDICE-MES           PIC 9(02) COMP VALUE ZEROS.
006300     02  WKS-PALABRA-ACTUAL       PIC X(09) VALUE SPACES.
006400     02  WKS-PAL-VISTA-CARACTERES REDEFINES WKS-PALABRA-ACTUAL.
006500         03  WKS-PAL-CARACTER OCCURS 9 TIMES
006600                         INDEXED BY WKS-IX-CAR PIC X(01).
006700     02  WKS-ANIO-ENCONTRADO      PIC X(01) VALUE 'N'.
006800         88  WKS-SI-ANIO-ENCONTRADO         VALUE 'S'.
006900     02  WKS-MES-ENCONTRADO       PIC X(01) VALUE 'N'.
007000         88  WKS-SI-MES-ENCONTRADO          VALUE 'S'.
007100     02  WKS-ANIO-NUMERICO        PIC 9(04) COMP VALUE ZEROS.
007200     02  WKS-MES-NUMERICO         PIC 9(02) COMP VALUE ZEROS.
007250     02  WKS-PALABRA-MAYUSCULA    PIC X(09) VALUE SPACES.
007300******************************************************************
007400*   VISTA COMPUESTA DE LA LLAVE DE FECHA (ANIO + MES EN UN SOLO   *
007500*   CAMPO) PARA ARMAR LNK-LLAVE-FECHA SIN ARITMETICA DE LLAVE     *
007600******************************************************************
007700    02  FILLER                   PIC X(02) VALUE SPACES.
007800 01  WKS-FECHA-PARTES.
007900     02  WKS-FP-ANIO              PIC 9(04) VALUE ZEROS.
008000     02  WKS-FP-MES               PIC 9(02) VALUE ZEROS.
008100    02  FILLER                   PIC X(02) VALUE SPACES.
008200 01  WKS-FECHA-COMPUESTA REDEFINES WKS-FECHA-PARTES
008300                              PIC 9(06).
008400******************************************************************
008500*   TABLA DE NOMBRES DE MES EN INGLES (VISTA ALTERNA DE LITERAL) *
008600******************************************************************
008700 01  WKS-LITERAL-MESES.
008800     02  FILLER                  PIC X(108) VALUE
008900         'JANUARY  FEBRUARY MARCH    APRIL    MAY      JUNE     '
009000         'JULY     AUGUST   SEPTEMBEROCTOBER  NOVEMBER DECEMBER '.
009100 01  WKS-TABLA-MESES REDEFINES WKS-LITERAL-MESES.
009200     02  WKS-NOMBRE-MES OCCURS 12 TIMES
009300                         INDEXED BY WKS-IX-MES  PIC X(09).
009400******************************************************************
009500*                 L I N K A G E   S E C T I O N                  *
009600******************************************************************
009700 LINKAGE SECTION.
009800 01  LNK-MES-REPORTE              PIC X(30).
009900 01  LNK-LLAVE-FECHA               PIC 9(06) COMP.
010000******************************************************************
010100 PROCEDURE DIVISION USING LNK-MES-REPORTE, LNK-LLAVE-FECHA.
010200******************************************************************
010300 000-PRINCIPAL SECTION.
010400     MOVE ZEROS TO LNK-LLAVE-FECHA
010500     MOVE 'N'    TO WKS-ANIO-ENCONTRADO WKS-MES-ENCONTRADO
010600     MOVE ZEROS  TO WKS-ANIO-NUMERICO WKS-MES-NUMERICO
010700
010800     IF LNK-MES-REPORTE = SPACES
010900        OR LNK-MES-REPORTE (1:7) = 'UNKNOWN'
011000        OR LNK-MES-REPORTE (1:7) = 'Unknown'
011100        GO TO 000-PRINCIPAL-E
011200     END-IF
011300
011400     PERFORM 100-ESCANEA-PALABRAS THRU 101-CICLO-PALABRAS-E
011500     IF WKS-SI-ANIO-ENCONTRADO AND WKS-SI-MES-ENCONTRADO
011600        MOVE WKS-ANIO-NUMERICO   TO WKS-FP-ANIO
011700        MOVE WKS-MES-NUMERICO    TO WKS-FP-MES
011800        MOVE WKS-FECHA-COMPUESTA TO LNK-LLAVE-FECHA
011900     ELSE
012000        MOVE ZEROS TO LNK-LLAVE-FECHA
012100     END-IF.
012200 000-PRINCIPAL-E.
012300     GOBACK.
012400
012500******************************************************************
012600*  100 - RECORRE LA CADENA PALABRA POR PALABRA BUSCANDO UN ANIO  *
012700*        DE 4 DIGITOS Y UN NOMBRE DE MES RECONOCIDO              *
012800******************************************************************
012900 100-ESCANEA-PALABRAS SECTION.
013000     MOVE 1 TO WKS-POSICION
013020     MOVE ZERO TO WKS-PALABRA-NUMERO WKS-MES-PALABRA-NUM.
013040 100-ESCANEA-PALABRAS-E. EXIT.
013060*
013080******************************************************************
013100*  101 - RECORRE TODAS LAS PALABRAS DE LA CADENA HASTA ENCONTRAR  *
013120*         MES Y ANIO O HASTA AGOTAR LAS 30 POSICIONES             *
013140******************************************************************
013160 101-CICLO-PALABRAS SECTION.
013180     PERFORM 110-SIGUIENTE-PALABRA
013200         UNTIL WKS-POSICION > WKS-LARGO-CADENA
013220            OR (WKS-SI-ANIO-ENCONTRADO AND WKS-SI-MES-ENCONTRADO).
013240 101-CICLO-PALABRAS-E. EXIT.
013500
013600 110-SIGUIENTE-PALABRA SECTION.
013700     MOVE SPACES TO WKS-PALABRA-ACTUAL
013800     MOVE ZEROS  TO WKS-LARGO-PALABRA
013900
014000     PERFORM 120-COPIA-CARACTER
014100         UNTIL WKS-POSICION > WKS-LARGO-CADENA
014200            OR LNK-MES-REPORTE (WKS-POSICION:1) = SPACE
014300            OR LNK-MES-REPORTE (WKS-POSICION:1) = '-'
014400            OR LNK-MES-REPORTE (WKS-POSICION:1) = ','
014500
014600     IF WKS-LARGO-PALABRA > 0
014620        ADD 1 TO WKS-PALABRA-NUMERO
014700        PERFORM 130-EVALUA-PALABRA
014800     END-IF
014900
015000     ADD 1 TO WKS-POSICION.
015100 110-SIGUIENTE-PALABRA-E. EXIT.
015200
015300 120-COPIA-CARACTER SECTION.
015400     IF WKS-LARGO-PALABRA < 9
015500        ADD 1 TO WKS-LARGO-PALABRA
015600        MOVE LNK-MES-REPORTE (WKS-POSICION:1)
015700                          TO WKS-PAL-CARACTER (WKS-LARGO-PALABRA)
015800     END-IF
015900     ADD 1 TO WKS-POSICION.
016000 120-COPIA-CARACTER-E. EXIT.
016100
016200******************************************************************
016300*  130 - UNA PALABRA DE 4 DIGITOS NUMERICOS ES EL ANIO; UNA      *
016400*        PALABRA QUE CALZA CONTRA LA TABLA DE MESES ES EL MES   *
016500******************************************************************
016600 130-EVALUA-PALABRA SECTION.
016700     IF NOT WKS-SI-ANIO-ENCONTRADO
016800        AND WKS-LARGO-PALABRA = 4
016900        AND WKS-PALABRA-ACTUAL (1:4) IS NUMERIC
016920        AND WKS-SI-MES-ENCONTRADO
016940        AND WKS-PALABRA-NUMERO = WKS-MES-PALABRA-NUM + 1
017000           MOVE WKS-PALABRA-ACTUAL (1:4) TO WKS-ANIO-NUMERICO
017100           SET  WKS-SI-ANIO-ENCONTRADO   TO TRUE
017200     END-IF
017300
017400     IF NOT WKS-SI-MES-ENCONTRADO
017500        AND WKS-PALABRA-ACTUAL (1:WKS-LARGO-PALABRA) IS MES-ALFABETICO
017600        PERFORM 140-BUSCA-EN-TABLA-MESES
017620        IF WKS-SI-MES-ENCONTRADO
017640           MOVE WKS-PALABRA-NUMERO TO WKS-MES-PALABRA-NUM
017660        END-IF
017700     END-IF.
017800 130-EVALUA-PALABRA-E. EXIT.
017900
018000 140-BUSCA-EN-TABLA-MESES SECTION.
018005*    TICKET MELI-0050: LA TABLA DE MESES VIVE EN MAYUSCULAS PERO
018006*    EL MES DEL REPORTE VIAJA EN MAYUSCULA/MINUSCULA NATURAL
018007*    ("September", "March"...), POR LO QUE SE COMPARA SIEMPRE
018008*    CONTRA UNA COPIA DE LA PALABRA PASADA A MAYUSCULAS.
018009     MOVE WKS-PALABRA-ACTUAL TO WKS-PALABRA-MAYUSCULA
018010     INSPECT WKS-PALABRA-MAYUSCULA CONVERTING
018011        'abcdefghijklmnopqrstuvwxyz'
018012        TO     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
018020     IF WKS-LARGO-PALABRA = 4
018040        AND WKS-PALABRA-MAYUSCULA (1:4) = 'SEPT'
018060        MOVE 9   TO WKS-MES-NUMERICO
018080        SET  WKS-SI-MES-ENCONTRADO   TO TRUE
018090     ELSE
018100        SET WKS-IX-MES TO 1
018200        SEARCH WKS-NOMBRE-MES
018300           AT END
018400              CONTINUE
018500           WHEN WKS-NOMBRE-MES (WKS-IX-MES) = WKS-PALABRA-MAYUSCULA
018800              SET  WKS-MES-NUMERICO        TO WKS-IX-MES
018900              SET  WKS-SI-MES-ENCONTRADO   TO TRUE
019000        END-SEARCH
019050     END-IF.
019100 140-BUSCA-EN-TABLA-MESES-E. EXIT.
