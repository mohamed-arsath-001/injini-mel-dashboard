000100******************************************************************
000200*              COPY MELINVT  -  TABLA DE INVERSIONES MENSUALES    *
000300*              PROGRAMA MEL INDICATORS (INJINI MEL)               *
000400******************************************************************
000500*FECHA       : 19/07/2024                                        *
000600*PROGRAMADOR : M. QUESADA VARGAS (MQV)                            *
000700*APLICACION  : INJINI - INDICADORES MEL DE ACELERADORA EDTECH     *
000800*DESCRIPCION : UN REGISTRO POR CADA MES DE CADA VENTURA EN QUE SE *
000900*             : RECIBIO SUBVENCION O INVERSION (VALOR MAYOR A     *
001000*             : CERO). INCLUYE EL NOMBRE DEL FINANCIADOR, O EL    *
001100*             : LITERAL 'NOT SPECIFIED' CUANDO EL CAMPO VIENE     *
001200*             : EN BLANCO DESDE EL REPORTE MENSUAL DE ORIGEN.     *
001300*             : ES LA BASE DE LA PESTANA DE INVERSIONES DEL       *
001400*             : TABLERO (NO SE CONFUNDE CON EL LIBRO DE           *
001500*             : INVERSIONES MELINVL, QUE LLEVA UN SOLO TOTAL POR  *
001600*             : VENTURA PARA EL CRUCE DEL REPORTE CSV DE MELI0400)*
001700*ARCHIVOS    : INVESTMENTS-TABLE                                 *
001800******************************************************************
001900*-----------------------------------------------------------------
002000* 2024-07-19 MQV  TICKET MELI-0041  LAYOUT INICIAL.
002100*-----------------------------------------------------------------
002200 01  IVT-REGISTRO-INVERSION.
002300     02  IVT-VENTURA                  PIC X(30).
002400     02  IVT-COHORTE                  PIC X(10).
002500     02  IVT-VALOR-SUBVENCION         PIC 9(09)V99.
002600     02  IVT-FINANCIADOR              PIC X(40).
002700     02  IVT-MES-REPORTE              PIC X(30).
002800     02  FILLER                       PIC X(10).
