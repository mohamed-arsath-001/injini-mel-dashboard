000100******************************************************************
000200*              COPY MELINVL  -  LIBRO DE INVERSIONES POR VENTURA  *
000300*              PROGRAMA MEL INDICATORS (INJINI MEL)               *
000400******************************************************************
000500*FECHA       : 05/02/2024                                        *
000600*PROGRAMADOR : R. ALVARADO SOSA (RAS)                             *
000700*APLICACION  : INJINI - INDICADORES MEL DE ACELERADORA EDTECH     *
000800*DESCRIPCION : UN REGISTRO POR VENTURA CON EL TOTAL DE VENTAS,    *
000900*             : LA UTILIDAD NETA ACUMULADA Y LAS SUBVENCIONES /   *
001000*             : INVERSIONES RECIBIDAS EN TODO EL PERIODO.         *
001100*ARCHIVOS    : INVESTMENT-LEDGER                                  *
001200******************************************************************
001300*-----------------------------------------------------------------
001400* 2024-02-05 RAS  TICKET MELI-0001  LAYOUT INICIAL.
001500*-----------------------------------------------------------------
001600 01  INV-REGISTRO-LEDGER.
001700     02  INV-NOMBRE-VENTURA           PIC X(30).
001800     02  INV-COHORTE                  PIC X(10).
001900     02  INV-VENTAS-TOTALES           PIC S9(11)V99.
002000     02  INV-UTILIDAD-NETA            PIC S9(11)V99.
002100     02  INV-SUBVENCIONES-INVERSIONES PIC 9(11)V99.
002200     02  FILLER                       PIC X(11).
