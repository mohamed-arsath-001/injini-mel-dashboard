000100******************************************************************
000200*              COPY MELCOHS  -  RESUMEN DE COHORTE                *
000300*              PROGRAMA MEL INDICATORS (INJINI MEL)               *
000400******************************************************************
000500*FECHA       : 05/02/2024                                        *
000600*PROGRAMADOR : R. ALVARADO SOSA (RAS)                             *
000700*APLICACION  : INJINI - INDICADORES MEL DE ACELERADORA EDTECH     *
000800*DESCRIPCION : UN REGISTRO POR CADA UNA DE LAS CUATRO COHORTES,   *
000900*             : CON SUS TOTALES Y MEDIANAS DE CRECIMIENTO.        *
001000*ARCHIVOS    : COHORT-SUMMARY                                    *
001100******************************************************************
001200*-----------------------------------------------------------------
001300* 2024-02-05 RAS  TICKET MELI-0001  LAYOUT INICIAL.
001400*-----------------------------------------------------------------
001500 01  COH-REGISTRO-RESUMEN.
001600     02  COH-COHORTE                  PIC X(10).
001700     02  COH-CANT-VENTURAS             PIC 9(03).
001800     02  COH-VENTAS-TOTALES            PIC S9(12)V99.
001900     02  COH-UTILIDAD-TOTAL            PIC S9(12)V99.
002000     02  COH-EMPLEOS-TOTALES           PIC 9(06).
002100     02  COH-APRENDICES-TOTALES        PIC 9(09).
002200     02  COH-MEDIANA-CREC-VENTAS-DATOS PIC X(01).
002300         88  COH-MED-VENTAS-OK                   VALUE '1'.
002400         88  COH-MED-VENTAS-INSUF                VALUE '2'.
002500     02  COH-MEDIANA-CREC-VENTAS      PIC S9(05)V9.
002600     02  COH-MEDIANA-CREC-UTIL-DATOS  PIC X(01).
002700         88  COH-MED-UTIL-OK                      VALUE '1'.
002800         88  COH-MED-UTIL-INSUF                   VALUE '2'.
002900     02  COH-MEDIANA-CREC-UTILIDAD    PIC S9(05)V9.
003000     02  COH-MESES-PROMEDIO-EXPOS     PIC 9(03)V9.
003100     02  FILLER                       PIC X(18).
