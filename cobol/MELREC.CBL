000100******************************************************************
000200*              COPY MELREC  -  REGISTRO MENSUAL DE VENTURA        *
000300*              PROGRAMA MEL INDICATORS (INJINI MEL)               *
000400******************************************************************
000500*FECHA       : 05/02/2024                                        *
000600*PROGRAMADOR : R. ALVARADO SOSA (RAS)                             *
000700*APLICACION  : INJINI - INDICADORES MEL DE ACELERADORA EDTECH     *
000800*DESCRIPCION : LAYOUT CANONICO DE UN REGISTRO MENSUAL DE REPORTE  *
000900*             : DE UNA VENTURA (NEGOCIO), YA NORMALIZADO POR LA   *
001000*             : ETAPA DE EXTRACCION (ALIAS DE CAMPOS RESUELTOS).  *
001100*             : UN REGISTRO POR VENTURA POR MES DE REPORTE.       *
001200*ARCHIVOS    : MONTHLY-REPORTING                                  *
001300******************************************************************
001400*-----------------------------------------------------------------
001500* 2024-02-05 RAS  TICKET MELI-0001  LAYOUT INICIAL DEL CANONICO.
001600* 2024-03-11 RAS  TICKET MELI-0014  SE AGREGA REL-TOTAL-ESCUELAS
001700*                 DERIVADO (SA + Q1-3) CUANDO VIENE EN BLANCO.
001800*-----------------------------------------------------------------
001900 01  REL-REGISTRO-MENSUAL.
002000     02  REL-COHORTE                 PIC X(10).
002100     02  REL-NOMBRE-VENTURA           PIC X(30).
002200     02  REL-MES-REPORTE              PIC X(30).
002300     02  REL-VENTAS-MES               PIC S9(09)V99.
002400     02  REL-UTILIDAD-NETA-MES        PIC S9(09)V99.
002500     02  REL-EMPLEOS-TOTALES          PIC 9(05).
002600     02  REL-EMPLEOS-FEMENINOS        PIC 9(05).
002700     02  REL-EMPLEOS-JOVENES          PIC 9(05).
002800     02  REL-EMPLEOS-EDUC-TOTAL       PIC 9(05).
002900     02  REL-EMPLEOS-EDUC-FEMENINO    PIC 9(05).
003000     02  REL-SUBS-ESTUD-TOTAL         PIC 9(07).
003100     02  REL-SUBS-DOCENT-TOTAL        PIC 9(07).
003200     02  REL-SUBS-ESTUD-NUEVOS        PIC S9(07).
003300     02  REL-SUBS-DOCENT-NUEVOS       PIC S9(07).
003400     02  REL-ESTUD-ACTIVOS            PIC 9(07).
003500     02  REL-DOCENT-ACTIVOS           PIC 9(07).
003600     02  REL-ESTUD-FEMENINAS          PIC 9(07).
003700     02  REL-DOCENT-FEMENINAS         PIC 9(07).
003800     02  REL-ESTUD-RURALES            PIC 9(07).
003900     02  REL-DOCENT-RURALES           PIC 9(07).
004000     02  REL-ESTUD-DISCAPACIDAD       PIC 9(07).
004100     02  REL-DOCENT-DISCAPACIDAD      PIC 9(07).
004200     02  REL-TOTAL-ESCUELAS           PIC 9(05).
004300     02  REL-ESCUELAS-SA              PIC 9(05).
004400     02  REL-ESCUELAS-Q1-3            PIC 9(05).
004500     02  REL-VALOR-SUBVENCIONES       PIC 9(09)V99.
004600     02  REL-FINANCIADOR              PIC X(40).
004700     02  REL-INDICADOR-ESCUELAS-RECIB PIC X(01).
004800         88  REL-ESCUELAS-VINO-EN-CERO        VALUE '1'.
004900         88  REL-ESCUELAS-FUE-DERIVADO        VALUE '2'.
005000     02  FILLER                       PIC X(19).
005100******************************************************************
005200*        COPY MELREC  -  VISTA ALTERNA DEL REGISTRO (REDEFINES)   *
005300******************************************************************
005400 01  REL-REGISTRO-ALTERNO REDEFINES REL-REGISTRO-MENSUAL.
005500     02  REL-A-COHORTE                PIC X(10).
005600     02  REL-A-NOMBRE-VENTURA         PIC X(30).
005700     02  REL-A-MES-REPORTE            PIC X(30).
005800     02  REL-A-MONTOS.
005900         03  REL-A-VENTAS-MES         PIC S9(11).
006000         03  REL-A-UTILIDAD-NETA-MES  PIC S9(11).
006100     02  FILLER                       PIC X(195).
