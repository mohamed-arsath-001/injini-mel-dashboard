000100******************************************************************
000200* FECHA       : 14/03/1984                                       *
000300* PROGRAMADOR : L. ESCOBAR MEJIA (LEM)                            *
000400* INSTALACION : INJINI DATA CENTER                                *
000500* APLICACION  : INJINI - INDICADORES MEL DE ACELERADORA EDTECH    *
000600* PROGRAMA    : MELI0100                                          *
000700* TIPO        : BATCH - PROGRAMA PRINCIPAL                        *
000800* DESCRIPCION : LEE EL REPORTE MENSUAL DE CADA VENTURA (NEGOCIO)  *
000900*             : DE LAS CUATRO COHORTES, CALCULA LOS INDICADORES   *
001000*             : MEL (VENTAS, CRECIMIENTO, EMPLEOS, ALCANCE Y      *
001100*             : BANDERAS ROJAS), ACUMULA LOS TOTALES DE COHORTE Y *
001200*             : DE PROGRAMA, ESCRIBE LOS ARCHIVOS DE TRABAJO MELIVT
001300*             : Y EL LIBRO DE INVERSIONES, Y PRODUCE EL REPORTE   *
001400*             : IMPRESO DE RESUMEN DEL PROGRAMA.                  *
001500* ARCHIVOS    : MONTHLY-REPORTING (ENTRADA)                       *
001600*             : MELIVT, COHORT-SUMMARY, INVESTMENT-LEDGER (SALIDA)*
001700*             : PRINT-REPORT (SALIDA, IMPRESO)                    *
001800* PROGRAMA(S) : LLAMA A MELI0200 (LLAVE DE FECHA) Y A MELI0300     *
001900*             : (CRECIMIENTO ESCALONADO). ES LLAMADO POR NADIE -  *
002000*             : ES EL PASO PRINCIPAL DEL BATCH MEL.                *
002100* SECURITY    : PUBLICO - LECTURA INTERNA                         *
002200******************************************************************
002300*                 B I T A C O R A   D E   C A M B I O S
002400******************************************************************
002500* 14/03/1984 LEM TICKET MELI-0001 PROGRAMA INICIAL - TOMADO DEL
002600*            PASO DE MIGRACION DE SALDOS DEL AREA FINANCIERA,
002700*            CON LECTURA SECUENCIAL Y QUIEBRES DE CONTROL.
002800* 02/07/1986 LEM TICKET MELI-0003 SE AGREGA EL RESUMEN DE COHORTE
002900*            Y SUS TOTALES ACUMULADOS.
003000* 19/11/1989 LEM TICKET MELI-0007 SE AGREGA EL LIBRO DE INVERSIONES
003100*            POR VENTURA (VENTAS, UTILIDAD Y SUBVENCIONES).
003200* 05/04/1992 LEM TICKET MELI-0010 SE AGREGA LA MEDIANA DE CRECIMIENTO
003300*            DE VENTAS Y DE UTILIDAD POR COHORTE (ORDENAMIENTO
003400*            INTERNO EN WORKING-STORAGE, SIN USAR SORT).
003500* 23/08/1996 LEM TICKET MELI-0015 SE AGREGAN LAS BANDERAS ROJAS DE
003600*            CRECIMIENTO NEGATIVO Y BAJO ALCANCE DE APRENDICES.
003700* 11/07/1998 LEM TICKET MELI-Y2K2 REVISION DE FIN DE SIGLO: LA LLAVE
003800*            DE FECHA Y LOS CONTADORES DE MES SON INDEPENDIENTES DEL
003900*            SIGLO (BINARIOS), NO REQUIEREN AJUSTE.
004000* 14/01/1999 LEM TICKET MELI-Y2K5 PRUEBAS DE CIERRE DE COHORTE CON
004100*            VENTURAS QUE CRUZAN EL ANIO 2000 EN AMBIENTE DE
004200*            CERTIFICACION - OK.
004300* 09/05/2007 RAS TICKET MELI-0020 SE AGREGA EL PROMEDIO PONDERADO
004400*            POR TIEMPO (TWA) DE CRECIMIENTO DE VENTAS A NIVEL DE
004500*            PROGRAMA, USANDO LA MEDIANA Y LA EXPOSICION DE CADA
004600*            COHORTE.
004700* 02/02/2024 RAS TICKET MELI-0001 REESCRITO POR COMPLETO PARA EL
004800*            MOTOR DE INDICADORES MEL (YA NO ES EL PASO DE
004900*            MIGRACION DE SALDOS). SE CONSERVA EL ESQUELETO DE
005000*            LECTURA SECUENCIAL CON QUIEBRES DE CONTROL.
005100* 20/02/2024 RAS TICKET MELI-0012 SE AGREGA EL RESUMEN DE EMPLEOS Y
005200*            EL RESUMEN DE ALCANCE A NIVEL DE PROGRAMA.
005300* 12/04/2024 RAS TICKET MELI-0022 SE AGREGA LA SECCION DE BANDERAS
005400*            ROJAS AL REPORTE IMPRESO (SEGUNDA PASADA SOBRE MELIVT).
005410* 26/07/2024 MQV TICKET MELI-0047 LA SUMA MENSUAL DE COHORTE Y DE
005420*            PROGRAMA (PARRAFOS 412/413) NO DESGLOSABA EMPLEOS
005430*            FEMENINOS NI JOVENES, SOLO EL TOTAL. SE CORRIGE EN
005440*            LAS TABLAS WKS-CMT-RENGLON/WKS-PMT-RENGLON Y EN
005450*            COHORT-MONTHLY (COPY MELCMES).
005460* 29/07/2024 MQV TICKET MELI-0048 EL DETALLE DE VENTURA DEL REPORTE
005470*            IMPRESO (PARRAFO 982) SOLO MOSTRABA 8 DE LAS 17
005480*            COLUMNAS QUE YA TRAE EL CSV DE MELI0400. SE AMPLIA
005490*            PRT-LINEA-VENTURA-DET Y SE AGREGA EL CRUCE CONTRA EL
005495*            LIBRO DE INVERSIONES (PARRAFOS 983/984) PARA QUE EL
005497*            IMPRESO Y EL CSV MUESTREN LAS MISMAS COLUMNAS.
005500******************************************************************
005600 IDENTIFICATION DIVISION.
005700 PROGRAM-ID.                    MELI0100.
005800 AUTHOR.                        L. ESCOBAR MEJIA.
005900 INSTALLATION.                  INJINI DATA CENTER.
006000 DATE-WRITTEN.                  14/03/1984.
006100 DATE-COMPILED.
006200 SECURITY.                      PUBLICO - LECTURA INTERNA.
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT MONTHLY-REPORTING   ASSIGN TO MESMENSUAL
007000                                FILE STATUS IS WKS-FS-ENTRADA.
007100     SELECT MELIVT-FILE         ASSIGN TO MELIVT
007200                                FILE STATUS IS WKS-FS-MELIVT.
007300     SELECT COHORT-SUMMARY-FILE ASSIGN TO MELCOHR
007400                                FILE STATUS IS WKS-FS-COHORTE.
007500     SELECT INVESTMENT-LEDGER-FILE ASSIGN TO MELLEDGR
007600                                FILE STATUS IS WKS-FS-LEDGER.
007620     SELECT TIME-SERIES-FILE    ASSIGN TO MELTSER
007630                                FILE STATUS IS WKS-FS-SERIE.
007640     SELECT INVESTMENTS-TABLE-FILE ASSIGN TO MELINVT
007650                                FILE STATUS IS WKS-FS-INVTBL.
007660     SELECT COHORT-MONTHLY-FILE ASSIGN TO MELCMES
007670                                FILE STATUS IS WKS-FS-MENSUAL.
007700     SELECT PRINT-REPORT-FILE   ASSIGN TO MELRPT
007800                                ORGANIZATION IS LINE SEQUENTIAL
007900                                FILE STATUS IS WKS-FS-REPORTE.
008000*
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  MONTHLY-REPORTING
008400     RECORD CONTAINS 287 CHARACTERS
008500     LABEL RECORDS ARE STANDARD.
008600     COPY MELREC.
008700*
008800 FD  MELIVT-FILE
008900     RECORD CONTAINS 236 CHARACTERS
009000     LABEL RECORDS ARE STANDARD.
009100     COPY MELVENT.
009200*
009300 FD  COHORT-SUMMARY-FILE
009400     RECORD CONTAINS 092 CHARACTERS
009500     LABEL RECORDS ARE STANDARD.
009600     COPY MELCOHS.
009700*
009800 FD  INVESTMENT-LEDGER-FILE
009900     RECORD CONTAINS 090 CHARACTERS
010000     LABEL RECORDS ARE STANDARD.
010100     COPY MELINVL.
010120*
010140 FD  TIME-SERIES-FILE
010150     RECORD CONTAINS 100 CHARACTERS
010160     LABEL RECORDS ARE STANDARD.
010170     COPY MELTSER.
010180*
010200 FD  INVESTMENTS-TABLE-FILE
010210     RECORD CONTAINS 131 CHARACTERS
010220     LABEL RECORDS ARE STANDARD.
010230     COPY MELINVT.
010240*
010250 FD  COHORT-MONTHLY-FILE
010260     RECORD CONTAINS 118 CHARACTERS
010270     LABEL RECORDS ARE STANDARD.
010280     COPY MELCMES.
010290*
010300 FD  PRINT-REPORT-FILE
010400     RECORD CONTAINS 185 CHARACTERS
010500     LABEL RECORDS ARE OMITTED.
010600     COPY MELPRNT.
010700*
010800 WORKING-STORAGE SECTION.
010900     COPY MELWORK.
011000******************************************************************
011100*               C A M P O S     D E     T R A B A J O            *
011200******************************************************************
011300 01  WKS-ARCHIVO-ESTADOS.
011400     02  WKS-FS-ENTRADA           PIC X(02) VALUE '00'.
011500     02  WKS-FS-MELIVT            PIC X(02) VALUE '00'.
011600     02  WKS-FS-COHORTE           PIC X(02) VALUE '00'.
011700     02  WKS-FS-LEDGER            PIC X(02) VALUE '00'.
011720     02  WKS-FS-SERIE             PIC X(02) VALUE '00'.
011740     02  WKS-FS-INVTBL            PIC X(02) VALUE '00'.
011760     02  WKS-FS-MENSUAL           PIC X(02) VALUE '00'.
011800     02  WKS-FS-REPORTE           PIC X(02) VALUE '00'.
011900    02  FILLER                   PIC X(02) VALUE SPACES.
012000 01  WKS-ARCHIVO-ESTADOS-TEXTO REDEFINES WKS-ARCHIVO-ESTADOS.
012100     02  WKS-AET-LINEA            PIC X(16).
012200*
012300 01  WKS-CAMPOS-DE-TRABAJO.
012400     02  WKS-NOMBRE-PROGRAMA      PIC X(08) VALUE 'MELI0100'.
012500     02  WKS-FIN-DE-ENTRADA       PIC X(01) VALUE 'N'.
012600         88  WKS-SI-FIN-DE-ENTRADA          VALUE 'S'.
012610     02  WKS-FIN-DE-LEDGER        PIC X(01) VALUE 'N'.
012620         88  WKS-SI-FIN-DE-LEDGER           VALUE 'S'.
012630     02  WKS-INV-UTILIDAD-NETA    PIC S9(11)V99 VALUE ZEROS.
012640     02  WKS-INV-SUBVENCIONES     PIC 9(11)V99  VALUE ZEROS.
012700     02  WKS-COHORTE-ANTERIOR     PIC X(10) VALUE SPACES.
012800     02  WKS-VENTURA-ANTERIOR     PIC X(30) VALUE SPACES.
012900     02  WKS-PRIMER-REGISTRO-SW   PIC X(01) VALUE 'S'.
013000         88  WKS-SI-PRIMER-REGISTRO         VALUE 'S'.
013100     02  WKS-LLAVE-FECHA          PIC 9(06) COMP VALUE ZERO.
013200     02  WKS-SUBINDICE            PIC 9(03) COMP VALUE ZERO.
013300     02  WKS-VENTURAS-LEIDAS      PIC 9(05) COMP VALUE ZERO.
013400     02  WKS-REGISTROS-LEIDOS     PIC 9(07) COMP VALUE ZERO.
013500*
013600******************************************************************
013700*     ACUMULADORES DE LA VENTURA QUE SE ESTA PROCESANDO          *
013800******************************************************************
013900    02  FILLER                   PIC X(02) VALUE SPACES.
014000 01  WKS-VEN-ACUMULADORES.
014100     02  WKS-VEN-COHORTE          PIC X(10) VALUE SPACES.
014200     02  WKS-VEN-NOMBRE           PIC X(30) VALUE SPACES.
014300     02  WKS-VEN-CONT-MESES       PIC 9(03) COMP VALUE ZERO.
014400     02  WKS-VEN-VENTAS-TOTAL     PIC S9(11)V99     VALUE ZERO.
014500     02  WKS-VEN-UTILIDAD-TOTAL   PIC S9(11)V99     VALUE ZERO.
014600     02  WKS-VEN-GRANTS-TOTAL     PIC 9(11)V99      VALUE ZERO.
014700     02  WKS-VEN-JOBS-PRIMERO     PIC S9(07) COMP   VALUE ZERO.
014800     02  WKS-VEN-JOBS-PENULTIMO   PIC S9(07) COMP   VALUE ZERO.
014900     02  WKS-VEN-JOBS-ULTIMO      PIC S9(07) COMP   VALUE ZERO.
015000     02  WKS-VEN-FEM-JOBS-PRIMERO PIC S9(07) COMP   VALUE ZERO.
015100     02  WKS-VEN-FEM-JOBS-ULTIMO  PIC S9(07) COMP   VALUE ZERO.
015200     02  WKS-VEN-JOV-JOBS-PRIMERO PIC S9(07) COMP   VALUE ZERO.
015300     02  WKS-VEN-JOV-JOBS-ULTIMO  PIC S9(07) COMP   VALUE ZERO.
015400     02  WKS-VEN-SUBS-EST-ULTIMO  PIC 9(09)  COMP   VALUE ZERO.
015500     02  WKS-VEN-SUBS-DOC-ULTIMO  PIC 9(09)  COMP   VALUE ZERO.
015600     02  WKS-VEN-SUBS-NUEVOS-SUMA PIC S9(09) COMP   VALUE ZERO.
015700     02  WKS-VEN-ESCUELAS-ULTIMO  PIC 9(07)  COMP   VALUE ZERO.
015800     02  WKS-VEN-FEM-EST-ULTIMO   PIC 9(09)  COMP   VALUE ZERO.
015900     02  WKS-VEN-RURAL-EST-ULTIMO PIC 9(09)  COMP   VALUE ZERO.
016000     02  WKS-VEN-DISC-EST-ULTIMO  PIC 9(09)  COMP   VALUE ZERO.
016100******************************************************************
016200*    SERIES MENSUALES DE VENTAS Y UTILIDAD (PASADAS A MELI0300)  *
016300******************************************************************
016400    02  FILLER                   PIC X(02) VALUE SPACES.
016500 01  WKS-VEN-SERIE-VENTAS.
016600     02  WKS-VEN-VALOR-VENTAS OCCURS 120 TIMES
016700                               INDEXED BY WKS-IX-VTA PIC S9(09)V99.
016800    02  FILLER                   PIC X(02) VALUE SPACES.
016900 01  WKS-VEN-SERIE-UTILIDAD.
017000     02  WKS-VEN-VALOR-UTILIDAD OCCURS 120 TIMES
017100                               INDEXED BY WKS-IX-UTI PIC S9(09)V99.
017200*
017220******************************************************************
017230*   TABLA DE MES X FECHA-CLAVE PARA LA SERIE AGREGADA DE COHORTE  *
017240*   (VENTAS, UTILIDAD, EMPLEOS Y ALCANCE) - BUSQUEDA LINEAL CON   *
017250*   INSERCION, SIN USAR EL VERBO SORT, IGUAL QUE LA TABLA DE      *
017260*   COHORTES DEL TWA. SE REINICIA EN CADA CIERRE DE COHORTE.      *
017270******************************************************************
017280 77  WKS-COH-MES-CANT             PIC 9(03) COMP VALUE ZERO.
017300    02  FILLER                   PIC X(02) VALUE SPACES.
017320 01  WKS-COH-MES-AREA.
017340     02  WKS-CMT-RENGLON OCCURS 36 TIMES
017360                             INDEXED BY WKS-IX-CMT.
017380         03  WKS-CMT-CLAVE            PIC 9(06) COMP VALUE ZERO.
017400         03  WKS-CMT-VENTAS           PIC S9(11)V99  VALUE ZERO.
017420         03  WKS-CMT-UTILIDAD         PIC S9(11)V99  VALUE ZERO.
017440         03  WKS-CMT-EMPLEOS          PIC 9(07)      VALUE ZERO.
017441         03  WKS-CMT-EMPLEOS-FEM      PIC 9(07)      VALUE ZERO.
017442         03  WKS-CMT-EMPLEOS-JOV      PIC 9(07)      VALUE ZERO.
017460         03  WKS-CMT-SUBS-EST-TOT     PIC 9(09)      VALUE ZERO.
017480         03  WKS-CMT-SUBS-DOC-TOT     PIC 9(09)      VALUE ZERO.
017500         03  WKS-CMT-SUBS-EST-NVO     PIC S9(07)     VALUE ZERO.
017520         03  WKS-CMT-SUBS-DOC-NVO     PIC S9(07)     VALUE ZERO.
017540         03  WKS-CMT-ESC-SA           PIC 9(05)      VALUE ZERO.
017560         03  WKS-CMT-ESC-Q13          PIC 9(05)      VALUE ZERO.
017580******************************************************************
017600*   TABLA GEMELA A NIVEL DE PROGRAMA - NO SE REINICIA, VIVE POR   *
017620*   TODA LA CORRIDA Y SE IMPRIME EN LA SEGUNDA PASADA DEL REPORTE *
017640******************************************************************
017660 77  WKS-PRG-MES-CANT             PIC 9(03) COMP VALUE ZERO.
017680    02  FILLER                   PIC X(02) VALUE SPACES.
017700 01  WKS-PRG-MES-AREA.
017720     02  WKS-PMT-RENGLON OCCURS 120 TIMES
017740                             INDEXED BY WKS-IX-PMT.
017760         03  WKS-PMT-CLAVE            PIC 9(06) COMP VALUE ZERO.
017780         03  WKS-PMT-VENTAS           PIC S9(13)V99  VALUE ZERO.
017800         03  WKS-PMT-UTILIDAD         PIC S9(13)V99  VALUE ZERO.
017820         03  WKS-PMT-EMPLEOS          PIC 9(09)      VALUE ZERO.
017821         03  WKS-PMT-EMPLEOS-FEM      PIC 9(09)      VALUE ZERO.
017822         03  WKS-PMT-EMPLEOS-JOV      PIC 9(09)      VALUE ZERO.
017840         03  WKS-PMT-SUBS-EST-TOT     PIC 9(09)      VALUE ZERO.
017860         03  WKS-PMT-SUBS-DOC-TOT     PIC 9(09)      VALUE ZERO.
017880         03  WKS-PMT-SUBS-EST-NVO     PIC S9(09)     VALUE ZERO.
017900         03  WKS-PMT-SUBS-DOC-NVO     PIC S9(09)     VALUE ZERO.
017920         03  WKS-PMT-ESC-SA           PIC 9(07)      VALUE ZERO.
017940         03  WKS-PMT-ESC-Q13          PIC 9(07)      VALUE ZERO.
017960    02  FILLER                   PIC X(02) VALUE SPACES.
017980 01  WKS-SERIE-TRABAJO.
018000     02  WKS-SER-FECHA-ANIO       PIC 9(04) COMP     VALUE ZERO.
018020     02  WKS-SER-FECHA-MES        PIC 9(02) COMP     VALUE ZERO.
018040     02  WKS-SER-I                PIC 9(03) COMP     VALUE ZERO.
018060     02  WKS-SER-J                PIC 9(03) COMP     VALUE ZERO.
018080     02  WKS-SER-TEMP-CLAVE       PIC 9(06) COMP     VALUE ZERO.
018100     02  WKS-SER-NUEVOS-ACUM      PIC S9(09) COMP    VALUE ZERO.
018105*
018106*   CASILLAS PUENTE PARA EL INTERCAMBIO DE RENGLONES COMPLETOS   *
018107*   DE LAS TABLAS MENSUALES EN LA BURBUJA POR FECHA-CLAVE.       *
018108     02  WKS-SER-CMT-PUENTE.
018109         03  WKS-CMP-CLAVE            PIC 9(06) COMP VALUE ZERO.
018110         03  WKS-CMP-VENTAS           PIC S9(11)V99  VALUE ZERO.
018111         03  WKS-CMP-UTILIDAD         PIC S9(11)V99  VALUE ZERO.
018112         03  WKS-CMP-EMPLEOS          PIC 9(07)      VALUE ZERO.
018113         03  WKS-CMP-EMPLEOS-FEM      PIC 9(07)      VALUE ZERO.
018114         03  WKS-CMP-EMPLEOS-JOV      PIC 9(07)      VALUE ZERO.
018115         03  WKS-CMP-SUBS-EST-TOT     PIC 9(09)      VALUE ZERO.
018116         03  WKS-CMP-SUBS-DOC-TOT     PIC 9(09)      VALUE ZERO.
018117         03  WKS-CMP-SUBS-EST-NVO     PIC S9(07)     VALUE ZERO.
018118         03  WKS-CMP-SUBS-DOC-NVO     PIC S9(07)     VALUE ZERO.
018119         03  WKS-CMP-ESC-SA           PIC 9(05)      VALUE ZERO.
018120         03  WKS-CMP-ESC-Q13          PIC 9(05)      VALUE ZERO.
018121     02  WKS-SER-PMT-PUENTE.
018122         03  WKS-PMP-CLAVE            PIC 9(06) COMP VALUE ZERO.
018123         03  WKS-PMP-VENTAS           PIC S9(13)V99  VALUE ZERO.
018124         03  WKS-PMP-UTILIDAD         PIC S9(13)V99  VALUE ZERO.
018125         03  WKS-PMP-EMPLEOS          PIC 9(09)      VALUE ZERO.
018126         03  WKS-PMP-EMPLEOS-FEM      PIC 9(09)      VALUE ZERO.
018127         03  WKS-PMP-EMPLEOS-JOV      PIC 9(09)      VALUE ZERO.
018128         03  WKS-PMP-SUBS-EST-TOT     PIC 9(09)      VALUE ZERO.
018129         03  WKS-PMP-SUBS-DOC-TOT     PIC 9(09)      VALUE ZERO.
018130         03  WKS-PMP-SUBS-EST-NVO     PIC S9(09)     VALUE ZERO.
018131         03  WKS-PMP-SUBS-DOC-NVO     PIC S9(09)     VALUE ZERO.
018132         03  WKS-PMP-ESC-SA           PIC 9(07)      VALUE ZERO.
018133         03  WKS-PMP-ESC-Q13          PIC 9(07)      VALUE ZERO.
018140    02  FILLER                   PIC X(02) VALUE SPACES.
018160 01  WKS-VEN-RESULTADOS-CRECIMIENTO.
018180     02  WKS-VEN-CREC-VENTAS      PIC S9(05)V9     VALUE ZERO.
018190     02  WKS-VEN-CREC-VENTAS-INS  PIC X(01)        VALUE 'N'.
018200         88  WKS-VEN-SI-VENTAS-INSUF        VALUE 'S'.
018210     02  WKS-VEN-CREC-UTILIDAD    PIC S9(05)V9     VALUE ZERO.
018220     02  WKS-VEN-CREC-UTIL-INS    PIC X(01)        VALUE 'N'.
018230         88  WKS-VEN-SI-UTIL-INSUF          VALUE 'S'.
018240     02  WKS-VEN-NETOS-CREADOS    PIC S9(05)       VALUE ZERO.
018250     02  WKS-VEN-PCT-CAMBIO       PIC S9(05)V9     VALUE ZERO.
018260     02  WKS-VEN-NUEVOS-FEM       PIC S9(05)       VALUE ZERO.
018270     02  WKS-VEN-NUEVOS-JOV       PIC S9(05)       VALUE ZERO.
018280     02  WKS-VEN-SUBS-TOTALES     PIC 9(08)        VALUE ZERO.
018600     02  WKS-VEN-ANUALIZADO-NVOS  PIC S9(07)V9     VALUE ZERO.
018700******************************************************************
018800*      TABLA DE TEXTO CANONICO DE LAS TRES BANDERAS ROJAS         *
018900*      (VISTA ALTERNA DE UN LITERAL, IGUAL COMO LA TABLA DE       *
019000*      MESES DE MELI0200 - EVITA REPETIR EL TEXTO EN TRES PARTES) *
019100******************************************************************
019200    02  FILLER                   PIC X(02) VALUE SPACES.
019300 01  WKS-LITERAL-BANDERAS.
019400     02  FILLER PIC X(90) VALUE
019500         'Negative Sales Growth        '
019600         'Negative Profit Growth       '
019700         'Low Learner Reach (<8,000/yr)'.
019800 01  WKS-TABLA-BANDERAS-TEXTO REDEFINES WKS-LITERAL-BANDERAS.
019900     02  WKS-TEXTO-BANDERA OCCURS 3 TIMES
020000                              INDEXED BY WKS-IX-BDR PIC X(30).
020100*
020200******************************************************************
020300*             ACUMULADORES DE LA COHORTE EN PROCESO               *
020400******************************************************************
020500 01  WKS-COH-ACUMULADORES.
020600     02  WKS-COH-CANT-VENTURAS    PIC 9(05) COMP   VALUE ZERO.
020700     02  WKS-COH-VENTAS-TOTAL     PIC S9(12)V99    VALUE ZERO.
020800     02  WKS-COH-UTILIDAD-TOTAL   PIC S9(12)V99    VALUE ZERO.
020900     02  WKS-COH-EMPLEOS-TOTAL    PIC 9(09) COMP   VALUE ZERO.
021000     02  WKS-COH-APRENDICES-TOTAL PIC 9(09) COMP   VALUE ZERO.
021100     02  WKS-COH-MESES-SUMA       PIC 9(07) COMP   VALUE ZERO.
021200     02  WKS-COH-VTAS-CANT        PIC 9(05) COMP   VALUE ZERO.
021300     02  WKS-COH-UTI-CANT         PIC 9(05) COMP   VALUE ZERO.
021400     02  WKS-COH-VTAS-TABLA OCCURS 500 TIMES
021500                              INDEXED BY WKS-IX-CV PIC S9(05)V9.
021600     02  WKS-COH-UTI-TABLA  OCCURS 500 TIMES
021700                              INDEXED BY WKS-IX-CU PIC S9(05)V9.
021800*
021900******************************************************************
022000*       TABLA DE COHORTES PARA EL CALCULO DEL TWA DE PROGRAMA    *
022100******************************************************************
022200    02  FILLER                   PIC X(02) VALUE SPACES.
022300 01  WKS-PRG-COHORTES-AREA.
022400     02  WKS-PRG-CANT-COHORTES    PIC 9(01) COMP   VALUE ZERO.
022500     02  WKS-PRG-COHORTE-DATOS OCCURS 4 TIMES
022600                                  INDEXED BY WKS-IX-COHT.
022700         03  WKS-PCD-MEDIANA-VENTAS  PIC S9(05)V9  VALUE ZERO.
022800         03  WKS-PCD-MEDIANA-OK      PIC X(01)     VALUE 'N'.
022900             88  WKS-PCD-SI-MEDIANA-OK        VALUE 'S'.
023000         03  WKS-PCD-EXPOSICION      PIC 9(03)V9   VALUE ZERO.
023100         03  WKS-PCD-NOMBRE-COHORTE  PIC X(10)     VALUE SPACES.
023200    02  FILLER                   PIC X(02) VALUE SPACES.
023300 01  WKS-PRG-COHORTES-VISTA REDEFINES WKS-PRG-COHORTES-AREA.
023400     02  FILLER                   PIC X(01).
023500     02  WKS-PCV-LINEA OCCURS 4 TIMES PIC X(19).
023600*
023700******************************************************************
023800*            ACUMULADORES DE TOTALES DE PROGRAMA                 *
023900******************************************************************
024000 01  WKS-PRG-ACUMULADORES.
024100     02  WKS-PRG-VENTAS-TOTAL     PIC S9(13)V99     VALUE ZERO.
024200     02  WKS-PRG-JOBS-NETOS       PIC S9(07) COMP   VALUE ZERO.
024300     02  WKS-PRG-JOBS-TOTAL       PIC 9(09)  COMP   VALUE ZERO.
024400     02  WKS-PRG-JOBS-FEM-TOTAL   PIC 9(09)  COMP   VALUE ZERO.
024500     02  WKS-PRG-JOBS-JOV-TOTAL   PIC 9(09)  COMP   VALUE ZERO.
024600     02  WKS-PRG-JOBS-NUEVO-FEM   PIC S9(07) COMP   VALUE ZERO.
024700     02  WKS-PRG-JOBS-NUEVO-JOV   PIC S9(07) COMP   VALUE ZERO.
024800     02  WKS-PRG-SUBS-TOTAL       PIC 9(09)  COMP   VALUE ZERO.
024900     02  WKS-PRG-SUBS-NUEVOS      PIC S9(09) COMP   VALUE ZERO.
025000     02  WKS-PRG-ESCUELAS-TOTAL   PIC 9(07)  COMP   VALUE ZERO.
025100     02  WKS-PRG-SUBS-EST-TOTAL   PIC 9(09)  COMP   VALUE ZERO.
025200     02  WKS-PRG-FEM-EST-TOTAL    PIC 9(09)  COMP   VALUE ZERO.
025300     02  WKS-PRG-RURAL-EST-TOTAL  PIC 9(09)  COMP   VALUE ZERO.
025400     02  WKS-PRG-DISC-EST-TOTAL   PIC 9(09)  COMP   VALUE ZERO.
025500     02  WKS-PRG-VTAS-CANT        PIC 9(05)  COMP   VALUE ZERO.
025600     02  WKS-PRG-UTI-CANT         PIC 9(05)  COMP   VALUE ZERO.
025700     02  WKS-PRG-VTAS-TABLA OCCURS 500 TIMES
025800                               INDEXED BY WKS-IX-PV PIC S9(05)V9.
025900     02  WKS-PRG-UTI-TABLA  OCCURS 500 TIMES
026000                               INDEXED BY WKS-IX-PU PIC S9(05)V9.
026100*
026200    02  FILLER                   PIC X(02) VALUE SPACES.
026300 01  WKS-PRG-RESULTADOS.
026400     02  WKS-PRG-CREC-VENTAS-MED  PIC S9(05)V9     VALUE ZERO.
026500     02  WKS-PRG-CREC-VENTAS-INS  PIC X(01)        VALUE 'N'.
026600         88  WKS-PRG-SI-VENTAS-INSUF        VALUE 'S'.
026700     02  WKS-PRG-CREC-UTIL-MED    PIC S9(05)V9     VALUE ZERO.
026800     02  WKS-PRG-CREC-UTIL-INS    PIC X(01)        VALUE 'N'.
026900         88  WKS-PRG-SI-UTIL-INSUF          VALUE 'S'.
027000     02  WKS-PRG-TWA              PIC S9(05)V9     VALUE ZERO.
027100     02  WKS-PRG-TWA-INS          PIC X(01)        VALUE 'N'.
027200         88  WKS-PRG-SI-TWA-INSUF           VALUE 'S'.
027300     02  WKS-PRG-TWA-SUMA-PROD    PIC S9(09)V9(06) VALUE ZERO.
027400     02  WKS-PRG-TWA-SUMA-EXPOS   PIC S9(05)V9     VALUE ZERO.
027500     02  WKS-PRG-PCT-FEMENINO     PIC 9(03)V9      VALUE ZERO.
027600     02  WKS-PRG-PCT-RURAL        PIC 9(03)V9      VALUE ZERO.
027700     02  WKS-PRG-PCT-DISCAPACIDAD PIC 9(03)V9      VALUE ZERO.
027800*
027900******************************************************************
028000*        AREA GENERICA DE MEDIANA (COMPARTIDA COHORTE/PROGRAMA)  *
028100*        TOMADA DEL RECURSO DE ORDENAMIENTO INTERNO QUE EL        *
028200*        TALLER USA CUANDO UNA RUTINA NO PUEDE RECIBIR            *
028300*        PARAMETROS DE UN PARRAFO INTERNO.                        *
028400******************************************************************
028500    02  FILLER                   PIC X(02) VALUE SPACES.
028600 01  WKS-MEDIANA-AREA.
028700     02  WKS-MED-CANTIDAD         PIC 9(05) COMP   VALUE ZERO.
028800     02  WKS-MED-RESULTADO        PIC S9(05)V9     VALUE ZERO.
028900     02  WKS-MED-HAY-DATOS        PIC X(01)        VALUE 'N'.
029000         88  WKS-MED-SI-HAY-DATOS         VALUE 'S'.
029100     02  WKS-MED-I                PIC 9(05) COMP   VALUE ZERO.
029200     02  WKS-MED-J                PIC 9(05) COMP   VALUE ZERO.
029300     02  WKS-MED-MITAD             PIC 9(05) COMP  VALUE ZERO.
029400     02  WKS-MED-RESIDUO           PIC 9(01) COMP  VALUE ZERO.
029500     02  WKS-MED-TEMPORAL          PIC S9(05)V9     VALUE ZERO.
029600     02  WKS-MED-TABLA OCCURS 500 TIMES
029700                             INDEXED BY WKS-IX-MED PIC S9(05)V9.
029800*
029900******************************************************************
030000*                LINEAS Y CONTADORES DEL REPORTE IMPRESO          *
030100******************************************************************
030200    02  FILLER                   PIC X(02) VALUE SPACES.
030300 01  WKS-REPORTE-CAMPOS.
030400     02  WKS-RPT-FECHA-HOY        PIC X(10) VALUE SPACES.
030500     02  WKS-RPT-GT-VENTURAS      PIC 9(05) COMP   VALUE ZERO.
030600     02  WKS-RPT-GT-VENTAS        PIC S9(12)V99    VALUE ZERO.
030700     02  WKS-RPT-GT-UTILIDAD      PIC S9(12)V99    VALUE ZERO.
030800     02  WKS-RPT-GT-EMPLEOS       PIC 9(09) COMP   VALUE ZERO.
030900     02  WKS-RPT-GT-APRENDICES    PIC 9(09) COMP   VALUE ZERO.
031000     02  WKS-RPT-MASCARA-PCT      PIC ZZZ9.9-.
031100*
031200******************************************************************
031300*                 L I N K A G E   ( P A R A   C A L L S )         *
031400******************************************************************
031500    02  FILLER                   PIC X(02) VALUE SPACES.
031600 01  LNK-MES-REPORTE              PIC X(30).
031700 01  LNK-LLAVE-FECHA              PIC 9(06) COMP.
031800 01  LNK-CANTIDAD-MESES           PIC 9(03) COMP.
031900 01  LNK-USA-VALOR-ABSOLUTO       PIC X(01).
032000 01  LNK-PORCENTAJE-CRECIMIENTO   PIC S9(05)V9.
032100 01  LNK-DATO-INSUFICIENTE        PIC X(01).
032200******************************************************************
032300 PROCEDURE DIVISION.
032400******************************************************************
032500 000-PRINCIPAL SECTION.
032600     PERFORM 100-ABRIR-ARCHIVOS
032700     PERFORM 200-LEE-ENTRADA
032800     IF NOT WKS-SI-FIN-DE-ENTRADA
032900        MOVE REL-COHORTE       TO WKS-COHORTE-ANTERIOR
033000        MOVE REL-NOMBRE-VENTURA TO WKS-VENTURA-ANTERIOR
033100        PERFORM 400-INICIA-VENTURA
033200        PERFORM 410-ACUMULA-REGISTRO
033300        PERFORM 200-LEE-ENTRADA
033400     END-IF
033500     PERFORM 500-CICLO-PRINCIPAL THRU 501-ACUMULA-Y-AVANZA-E
033550        UNTIL WKS-SI-FIN-DE-ENTRADA
033600     PERFORM 600-FINALIZA-VENTURA
033700     PERFORM 700-FINALIZA-COHORTE
033800     PERFORM 800-FINALIZA-PROGRAMA
033900     PERFORM 890-DESPLIEGA-COHORTES
034000     PERFORM 110-CIERRA-ARCHIVOS-PASO-1
034100     PERFORM 900-IMPRIME-REPORTE
034200     PERFORM 990-ESTADISTICAS
034300     PERFORM 999-CERRAR-ARCHIVOS
034400     STOP RUN.
034500 000-PRINCIPAL-E. EXIT.
034600*
034700******************************************************************
034800*    100 - ABRE LOS ARCHIVOS DE LA PRIMERA PASADA DEL BATCH       *
034900******************************************************************
035000 100-ABRIR-ARCHIVOS SECTION.
035100     MOVE 'MELI0100' TO WKS-PROGRAMA-ACTUAL
035200     OPEN INPUT  MONTHLY-REPORTING
035300     OPEN OUTPUT MELIVT-FILE
035400     OPEN OUTPUT COHORT-SUMMARY-FILE
035500     OPEN OUTPUT INVESTMENT-LEDGER-FILE
035510     OPEN OUTPUT TIME-SERIES-FILE
035520     OPEN OUTPUT INVESTMENTS-TABLE-FILE
035530     OPEN OUTPUT COHORT-MONTHLY-FILE
035600     IF WKS-FS-ENTRADA NOT = '00' OR WKS-FS-MELIVT NOT = '00'
035700        OR WKS-FS-COHORTE NOT = '00' OR WKS-FS-LEDGER NOT = '00'
035710        OR WKS-FS-SERIE NOT = '00' OR WKS-FS-INVTBL NOT = '00'
035720        OR WKS-FS-MENSUAL NOT = '00'
035800        PERFORM 910-ERROR-DE-ARCHIVO
035900     END-IF.
036000 100-ABRIR-ARCHIVOS-E. EXIT.
036100*
036200 110-CIERRA-ARCHIVOS-PASO-1 SECTION.
036300     CLOSE MONTHLY-REPORTING
036400     CLOSE MELIVT-FILE
036500     CLOSE COHORT-SUMMARY-FILE
036600     CLOSE INVESTMENT-LEDGER-FILE
036610     CLOSE TIME-SERIES-FILE
036620     CLOSE INVESTMENTS-TABLE-FILE
036630     CLOSE COHORT-MONTHLY-FILE.
036700 110-CIERRA-ARCHIVOS-PASO-1-E. EXIT.
036800*
036900******************************************************************
037000*    200 - LEE UN REGISTRO DEL ARCHIVO DE REPORTE MENSUAL         *
037100******************************************************************
037200 200-LEE-ENTRADA SECTION.
037300     READ MONTHLY-REPORTING
037400         AT END
037500            SET WKS-SI-FIN-DE-ENTRADA TO TRUE
037600         NOT AT END
037700            ADD 1 TO WKS-REGISTROS-LEIDOS
037800            PERFORM 420-LIMPIA-REGISTRO
037900     END-READ
038000     IF WKS-FS-ENTRADA NOT = '00' AND WKS-FS-ENTRADA NOT = '10'
038100        PERFORM 910-ERROR-DE-ARCHIVO
038200     END-IF.
038300 200-LEE-ENTRADA-E. EXIT.
038400*
038500******************************************************************
038600*   500 - CICLO PRINCIPAL: DETECTA QUIEBRE DE VENTURA Y DE        *
038700*         COHORTE Y ACUMULA EL REGISTRO ACTUAL                    *
038800******************************************************************
038900 500-CICLO-PRINCIPAL SECTION.
039000     IF REL-NOMBRE-VENTURA NOT = WKS-VENTURA-ANTERIOR
039100        OR REL-COHORTE NOT = WKS-COHORTE-ANTERIOR
039200        PERFORM 600-FINALIZA-VENTURA
039300        IF REL-COHORTE NOT = WKS-COHORTE-ANTERIOR
039400           PERFORM 700-FINALIZA-COHORTE
039500           MOVE REL-COHORTE TO WKS-COHORTE-ANTERIOR
039600        END-IF
039700        MOVE REL-NOMBRE-VENTURA TO WKS-VENTURA-ANTERIOR
039800        PERFORM 400-INICIA-VENTURA
039900     END-IF.
040000 500-CICLO-PRINCIPAL-E. EXIT.
040050*
040060******************************************************************
040070*   501 - ACUMULA EL REGISTRO YA CLASIFICADO Y AVANZA LA LECTURA  *
040080******************************************************************
040090 501-ACUMULA-Y-AVANZA SECTION.
040100     PERFORM 410-ACUMULA-REGISTRO
040150     PERFORM 200-LEE-ENTRADA.
040200 501-ACUMULA-Y-AVANZA-E. EXIT.
040300*
040400******************************************************************
040500*   400 - INICIA LOS ACUMULADORES DE UNA VENTURA NUEVA            *
040600******************************************************************
040700 400-INICIA-VENTURA SECTION.
040800     MOVE REL-COHORTE        TO WKS-VEN-COHORTE
040900     MOVE REL-NOMBRE-VENTURA TO WKS-VEN-NOMBRE
041000     MOVE ZERO TO WKS-VEN-CONT-MESES WKS-VEN-VENTAS-TOTAL
041100         WKS-VEN-UTILIDAD-TOTAL WKS-VEN-GRANTS-TOTAL
041200         WKS-VEN-JOBS-PRIMERO WKS-VEN-JOBS-PENULTIMO
041300         WKS-VEN-JOBS-ULTIMO WKS-VEN-FEM-JOBS-PRIMERO
041400         WKS-VEN-FEM-JOBS-ULTIMO WKS-VEN-JOV-JOBS-PRIMERO
041500         WKS-VEN-JOV-JOBS-ULTIMO WKS-VEN-SUBS-EST-ULTIMO
041600         WKS-VEN-SUBS-DOC-ULTIMO WKS-VEN-SUBS-NUEVOS-SUMA
041700         WKS-VEN-ESCUELAS-ULTIMO WKS-VEN-FEM-EST-ULTIMO
041800         WKS-VEN-RURAL-EST-ULTIMO WKS-VEN-DISC-EST-ULTIMO.
041900 400-INICIA-VENTURA-E. EXIT.
042000*
042100******************************************************************
042200*   410 - ACUMULA UN REGISTRO MENSUAL EN LA VENTURA EN PROCESO   *
042300******************************************************************
042400 410-ACUMULA-REGISTRO SECTION.
042500     CALL 'MELI0200' USING REL-MES-REPORTE, WKS-LLAVE-FECHA
042600     ADD 1 TO WKS-VEN-CONT-MESES
042700     IF WKS-VEN-CONT-MESES <= 120
042800        MOVE REL-VENTAS-MES TO WKS-VEN-VALOR-VENTAS (WKS-VEN-CONT-MESES)
042900        MOVE REL-UTILIDAD-NETA-MES
043000                             TO WKS-VEN-VALOR-UTILIDAD (WKS-VEN-CONT-MESES)
043100     END-IF
043200     ADD REL-VENTAS-MES        TO WKS-VEN-VENTAS-TOTAL
043300     ADD REL-UTILIDAD-NETA-MES TO WKS-VEN-UTILIDAD-TOTAL
043400     ADD REL-VALOR-SUBVENCIONES TO WKS-VEN-GRANTS-TOTAL
043500     ADD REL-SUBS-ESTUD-NUEVOS  TO WKS-VEN-SUBS-NUEVOS-SUMA
043600     ADD REL-SUBS-DOCENT-NUEVOS TO WKS-VEN-SUBS-NUEVOS-SUMA
043700     IF WKS-VEN-CONT-MESES > 1
043800        MOVE WKS-VEN-JOBS-ULTIMO     TO WKS-VEN-JOBS-PENULTIMO
043900     ELSE
044000        MOVE REL-EMPLEOS-TOTALES     TO WKS-VEN-JOBS-PRIMERO
044100        MOVE REL-EMPLEOS-FEMENINOS   TO WKS-VEN-FEM-JOBS-PRIMERO
044200        MOVE REL-EMPLEOS-JOVENES     TO WKS-VEN-JOV-JOBS-PRIMERO
044300     END-IF
044400     MOVE REL-EMPLEOS-TOTALES   TO WKS-VEN-JOBS-ULTIMO
044500     MOVE REL-EMPLEOS-FEMENINOS TO WKS-VEN-FEM-JOBS-ULTIMO
044600     MOVE REL-EMPLEOS-JOVENES   TO WKS-VEN-JOV-JOBS-ULTIMO
044700     MOVE REL-SUBS-ESTUD-TOTAL  TO WKS-VEN-SUBS-EST-ULTIMO
044800     MOVE REL-SUBS-DOCENT-TOTAL TO WKS-VEN-SUBS-DOC-ULTIMO
044900     MOVE REL-TOTAL-ESCUELAS    TO WKS-VEN-ESCUELAS-ULTIMO
045000     MOVE REL-ESTUD-FEMENINAS   TO WKS-VEN-FEM-EST-ULTIMO
045100     MOVE REL-ESTUD-RURALES     TO WKS-VEN-RURAL-EST-ULTIMO
045200     MOVE REL-ESTUD-DISCAPACIDAD TO WKS-VEN-DISC-EST-ULTIMO
045210     PERFORM 411-ACUMULA-SERIE-MENSUAL
045220     PERFORM 415-ACUMULA-INVERSION.
045300 410-ACUMULA-REGISTRO-E. EXIT.
045310*
045320******************************************************************
045330*   411 - ARMA EL REGISTRO DE SERIE MENSUAL (TSR) DE LA VENTURA Y *
045340*         LO ACUMULA POR COHORTE Y POR PROGRAMA, SOLO CUANDO LA   *
045350*         LLAVE DE FECHA ES VALIDA (DISTINTA DE CERO)            *
045360******************************************************************
045370 411-ACUMULA-SERIE-MENSUAL SECTION.
045380     IF WKS-LLAVE-FECHA = ZERO
045390        GO TO 411-ACUMULA-SERIE-MENSUAL-E
045400     END-IF
045410     MOVE WKS-COHORTE-ANTERIOR   TO TSR-COHORTE
045420     MOVE WKS-VENTURA-ANTERIOR   TO TSR-VENTURA
045430     DIVIDE WKS-LLAVE-FECHA BY 100 GIVING WKS-SER-FECHA-ANIO
045440        REMAINDER WKS-SER-FECHA-MES
045450     MOVE WKS-SER-FECHA-ANIO    TO TSR-MES-ANIO
045460     MOVE WKS-SER-FECHA-MES     TO TSR-MES-NUMERO
045470     MOVE REL-VENTAS-MES        TO TSR-VENTAS-MES
045480     MOVE REL-UTILIDAD-NETA-MES TO TSR-UTILIDAD-MES
045490     MOVE REL-EMPLEOS-TOTALES   TO TSR-EMPLEOS-MES
045500     WRITE TSR-REGISTRO-SERIE
045510     IF WKS-FS-SERIE NOT = '00'
045520        PERFORM 910-ERROR-DE-ARCHIVO
045530     END-IF
045540     PERFORM 412-BUSCA-ACUM-COHORTE-MES
045550     PERFORM 413-BUSCA-ACUM-PROGRAMA-MES.
045560 411-ACUMULA-SERIE-MENSUAL-E. EXIT.
045570*
045580******************************************************************
045590*   412 - BUSQUEDA LINEAL CON INSERCION EN WKS-COH-MES-AREA POR   *
045600*         LLAVE DE FECHA (SIN SORT; LA TABLA VIVE SOLO MIENTRAS   *
045610*         DURA LA COHORTE EN PROCESO Y SE REINICIA EN EL 700)    *
045620******************************************************************
045630 412-BUSCA-ACUM-COHORTE-MES SECTION.
045640     SET WKS-IX-CMT TO 1
045650     SEARCH WKS-CMT-RENGLON
045660        AT END
045670           ADD 1 TO WKS-COH-MES-CANT
045680           SET WKS-IX-CMT TO WKS-COH-MES-CANT
045690           MOVE WKS-LLAVE-FECHA TO WKS-CMT-CLAVE (WKS-IX-CMT)
045700        WHEN WKS-CMT-CLAVE (WKS-IX-CMT) = WKS-LLAVE-FECHA
045710           CONTINUE
045720     END-SEARCH
045730     ADD REL-VENTAS-MES         TO WKS-CMT-VENTAS   (WKS-IX-CMT)
045740     ADD REL-UTILIDAD-NETA-MES  TO WKS-CMT-UTILIDAD (WKS-IX-CMT)
045750     ADD REL-EMPLEOS-TOTALES    TO WKS-CMT-EMPLEOS  (WKS-IX-CMT)
045752     ADD REL-EMPLEOS-FEMENINOS  TO WKS-CMT-EMPLEOS-FEM (WKS-IX-CMT)
045754     ADD REL-EMPLEOS-JOVENES    TO WKS-CMT-EMPLEOS-JOV (WKS-IX-CMT)
045760     ADD REL-SUBS-ESTUD-TOTAL   TO WKS-CMT-SUBS-EST-TOT (WKS-IX-CMT)
045770     ADD REL-SUBS-DOCENT-TOTAL  TO WKS-CMT-SUBS-DOC-TOT (WKS-IX-CMT)
045780     ADD REL-SUBS-ESTUD-NUEVOS  TO WKS-CMT-SUBS-EST-NVO (WKS-IX-CMT)
045790     ADD REL-SUBS-DOCENT-NUEVOS TO WKS-CMT-SUBS-DOC-NVO (WKS-IX-CMT)
045800     ADD REL-ESCUELAS-SA        TO WKS-CMT-ESC-SA     (WKS-IX-CMT)
045810     ADD REL-ESCUELAS-Q1-3      TO WKS-CMT-ESC-Q13    (WKS-IX-CMT).
045820 412-BUSCA-ACUM-COHORTE-MES-E. EXIT.
045830*
045840******************************************************************
045850*   413 - GEMELO DEL 412 A NIVEL DE PROGRAMA; LA TABLA NO SE      *
045860*         REINICIA, VIVE POR TODA LA CORRIDA DEL BATCH            *
045870******************************************************************
045880 413-BUSCA-ACUM-PROGRAMA-MES SECTION.
045890     SET WKS-IX-PMT TO 1
045900     SEARCH WKS-PMT-RENGLON
045910        AT END
045920           ADD 1 TO WKS-PRG-MES-CANT
045930           SET WKS-IX-PMT TO WKS-PRG-MES-CANT
045940           MOVE WKS-LLAVE-FECHA TO WKS-PMT-CLAVE (WKS-IX-PMT)
045950        WHEN WKS-PMT-CLAVE (WKS-IX-PMT) = WKS-LLAVE-FECHA
045960           CONTINUE
045970     END-SEARCH
045980     ADD REL-VENTAS-MES         TO WKS-PMT-VENTAS   (WKS-IX-PMT)
045990     ADD REL-UTILIDAD-NETA-MES  TO WKS-PMT-UTILIDAD (WKS-IX-PMT)
046000     ADD REL-EMPLEOS-TOTALES    TO WKS-PMT-EMPLEOS  (WKS-IX-PMT)
046002     ADD REL-EMPLEOS-FEMENINOS  TO WKS-PMT-EMPLEOS-FEM (WKS-IX-PMT)
046004     ADD REL-EMPLEOS-JOVENES    TO WKS-PMT-EMPLEOS-JOV (WKS-IX-PMT)
046010     ADD REL-SUBS-ESTUD-TOTAL   TO WKS-PMT-SUBS-EST-TOT (WKS-IX-PMT)
046020     ADD REL-SUBS-DOCENT-TOTAL  TO WKS-PMT-SUBS-DOC-TOT (WKS-IX-PMT)
046030     ADD REL-SUBS-ESTUD-NUEVOS  TO WKS-PMT-SUBS-EST-NVO (WKS-IX-PMT)
046040     ADD REL-SUBS-DOCENT-NUEVOS TO WKS-PMT-SUBS-DOC-NVO (WKS-IX-PMT)
046050     ADD REL-ESCUELAS-SA        TO WKS-PMT-ESC-SA     (WKS-IX-PMT)
046060     ADD REL-ESCUELAS-Q1-3      TO WKS-PMT-ESC-Q13    (WKS-IX-PMT).
046070 413-BUSCA-ACUM-PROGRAMA-MES-E. EXIT.
046080*
046090******************************************************************
046100*   415 - ESCRIBE UN RENGLON DE LA TABLA DE INVERSIONES (U4.4)    *
046110*         CUANDO EL REPORTE MENSUAL TRAE VALOR DE SUBVENCION      *
046120*         MAYOR A CERO; SI NO VIENE FINANCIADOR SE USA EL         *
046130*         LITERAL "Not specified", IGUAL QUE EL TABLERO           *
046140******************************************************************
046150 415-ACUMULA-INVERSION SECTION.
046160     IF REL-VALOR-SUBVENCIONES = ZERO
046170        GO TO 415-ACUMULA-INVERSION-E
046180     END-IF
046190     MOVE WKS-VENTURA-ANTERIOR  TO IVT-VENTURA
046200     MOVE WKS-COHORTE-ANTERIOR  TO IVT-COHORTE
046210     MOVE REL-VALOR-SUBVENCIONES TO IVT-VALOR-SUBVENCION
046220     MOVE REL-MES-REPORTE       TO IVT-MES-REPORTE
046230     IF REL-FINANCIADOR = SPACES
046240        MOVE 'Not specified'    TO IVT-FINANCIADOR
046250     ELSE
046260        MOVE REL-FINANCIADOR    TO IVT-FINANCIADOR
046270     END-IF
046280     WRITE IVT-REGISTRO-INVERSION
046290     IF WKS-FS-INVTBL NOT = '00'
046300        PERFORM 910-ERROR-DE-ARCHIVO
046310     END-IF.
046320 415-ACUMULA-INVERSION-E. EXIT.
046330*
046340******************************************************************
046350*   420 - LIMPIEZA DEL REGISTRO DE ENTRADA (U1): CAMPOS NO        *
046360*         NUMERICOS A CERO Y DERIVACION DE TOTAL DE ESCUELAS     *
046370******************************************************************
046380 420-LIMPIA-REGISTRO SECTION.
046390     IF REL-NOMBRE-VENTURA = SPACES
046400        MOVE 'Unknown' TO REL-NOMBRE-VENTURA
046410     END-IF
046420     IF REL-MES-REPORTE = SPACES
046430        MOVE 'Unknown' TO REL-MES-REPORTE
046440     END-IF
046450     IF REL-VENTAS-MES NOT NUMERIC
046460        MOVE ZERO TO REL-VENTAS-MES
046470     END-IF
046480     IF REL-UTILIDAD-NETA-MES NOT NUMERIC
046490        MOVE ZERO TO REL-UTILIDAD-NETA-MES
046500     END-IF
046510     IF REL-EMPLEOS-TOTALES NOT NUMERIC
046520        MOVE ZERO TO REL-EMPLEOS-TOTALES
046530     END-IF
046540     IF REL-TOTAL-ESCUELAS NOT NUMERIC OR REL-TOTAL-ESCUELAS = ZERO
046550        COMPUTE REL-TOTAL-ESCUELAS = REL-ESCUELAS-SA + REL-ESCUELAS-Q1-3
046560        SET REL-ESCUELAS-FUE-DERIVADO TO TRUE
046570     END-IF.
046580 420-LIMPIA-REGISTRO-E. EXIT.
046590*
048100******************************************************************
048200*   600 - FINALIZA LA VENTURA EN PROCESO: CALCULA CRECIMIENTO,   *
048300*         EMPLEOS, ALCANCE, BANDERAS ROJAS, ESCRIBE MELIVT Y     *
048400*         EL LIBRO DE INVERSIONES, Y ACUMULA A LA COHORTE.        *
048500******************************************************************
048600 600-FINALIZA-VENTURA SECTION.
048700     IF WKS-VEN-CONT-MESES = ZERO
048800        GO TO 600-FINALIZA-VENTURA-E
048900     END-IF
049000*
049100     MOVE 'N' TO LNK-USA-VALOR-ABSOLUTO
049200     MOVE WKS-VEN-CONT-MESES TO LNK-CANTIDAD-MESES
049300     CALL 'MELI0300' USING LNK-CANTIDAD-MESES, LNK-USA-VALOR-ABSOLUTO,
049400                            WKS-VEN-VALOR-VENTAS,
049500                            LNK-PORCENTAJE-CRECIMIENTO,
049600                            LNK-DATO-INSUFICIENTE
049700     MOVE LNK-PORCENTAJE-CRECIMIENTO TO WKS-VEN-CREC-VENTAS
049800     MOVE LNK-DATO-INSUFICIENTE      TO WKS-VEN-CREC-VENTAS-INS
049900*
050000     MOVE 'S' TO LNK-USA-VALOR-ABSOLUTO
050100     MOVE WKS-VEN-CONT-MESES TO LNK-CANTIDAD-MESES
050200     CALL 'MELI0300' USING LNK-CANTIDAD-MESES, LNK-USA-VALOR-ABSOLUTO,
050300                            WKS-VEN-VALOR-UTILIDAD,
050400                            LNK-PORCENTAJE-CRECIMIENTO,
050500                            LNK-DATO-INSUFICIENTE
050600     MOVE LNK-PORCENTAJE-CRECIMIENTO TO WKS-VEN-CREC-UTILIDAD
050700     MOVE LNK-DATO-INSUFICIENTE      TO WKS-VEN-CREC-UTIL-INS
050800*
050900     IF WKS-VEN-CONT-MESES > 1
051000        COMPUTE WKS-VEN-NETOS-CREADOS =
051100                WKS-VEN-JOBS-ULTIMO - WKS-VEN-JOBS-PRIMERO
051200        COMPUTE WKS-VEN-NUEVOS-FEM =
051300                WKS-VEN-FEM-JOBS-ULTIMO - WKS-VEN-FEM-JOBS-PRIMERO
051400        COMPUTE WKS-VEN-NUEVOS-JOV =
051500                WKS-VEN-JOV-JOBS-ULTIMO - WKS-VEN-JOV-JOBS-PRIMERO
051600        IF WKS-VEN-JOBS-PENULTIMO NOT = ZERO
051700           COMPUTE WKS-VEN-PCT-CAMBIO ROUNDED =
051800              ((WKS-VEN-JOBS-ULTIMO - WKS-VEN-JOBS-PENULTIMO) /
051900                WKS-VEN-JOBS-PENULTIMO) * 100
052000        ELSE
052100           MOVE ZERO TO WKS-VEN-PCT-CAMBIO
052200        END-IF
052300     ELSE
052400        MOVE ZERO TO WKS-VEN-NETOS-CREADOS WKS-VEN-NUEVOS-FEM
052500                      WKS-VEN-NUEVOS-JOV WKS-VEN-PCT-CAMBIO
052600     END-IF
052700*
052800     COMPUTE WKS-VEN-SUBS-TOTALES =
052900             WKS-VEN-SUBS-EST-ULTIMO + WKS-VEN-SUBS-DOC-ULTIMO
053000     COMPUTE WKS-VEN-ANUALIZADO-NVOS ROUNDED =
053100             (WKS-VEN-SUBS-NUEVOS-SUMA / WKS-VEN-CONT-MESES) * 12
053200*
053300     PERFORM 610-ESCRIBE-MELIVT
053400     PERFORM 620-ESCRIBE-LEDGER
053500*
053600     ADD 1                      TO WKS-COH-CANT-VENTURAS
053700     ADD WKS-VEN-VENTAS-TOTAL   TO WKS-COH-VENTAS-TOTAL
053800     ADD WKS-VEN-UTILIDAD-TOTAL TO WKS-COH-UTILIDAD-TOTAL
053900     ADD WKS-VEN-JOBS-ULTIMO    TO WKS-COH-EMPLEOS-TOTAL
054000     ADD WKS-VEN-SUBS-TOTALES   TO WKS-COH-APRENDICES-TOTAL
054100     ADD WKS-VEN-CONT-MESES     TO WKS-COH-MESES-SUMA
054200     IF NOT WKS-VEN-SI-VENTAS-INSUF
054300        ADD 1 TO WKS-COH-VTAS-CANT
054400        MOVE WKS-VEN-CREC-VENTAS TO WKS-COH-VTAS-TABLA (WKS-COH-VTAS-CANT)
054500        ADD 1 TO WKS-PRG-VTAS-CANT
054600        MOVE WKS-VEN-CREC-VENTAS TO WKS-PRG-VTAS-TABLA (WKS-PRG-VTAS-CANT)
054700     END-IF
054800     IF NOT WKS-VEN-SI-UTIL-INSUF
054900        ADD 1 TO WKS-COH-UTI-CANT
055000        MOVE WKS-VEN-CREC-UTILIDAD TO WKS-COH-UTI-TABLA (WKS-COH-UTI-CANT)
055100        ADD 1 TO WKS-PRG-UTI-CANT
055200        MOVE WKS-VEN-CREC-UTILIDAD TO WKS-PRG-UTI-TABLA (WKS-PRG-UTI-CANT)
055300     END-IF
055400*
055500     ADD WKS-VEN-VENTAS-TOTAL   TO WKS-PRG-VENTAS-TOTAL
055600     ADD WKS-VEN-NETOS-CREADOS  TO WKS-PRG-JOBS-NETOS
055700     ADD WKS-VEN-JOBS-ULTIMO    TO WKS-PRG-JOBS-TOTAL
055800     ADD WKS-VEN-FEM-JOBS-ULTIMO TO WKS-PRG-JOBS-FEM-TOTAL
055900     ADD WKS-VEN-JOV-JOBS-ULTIMO TO WKS-PRG-JOBS-JOV-TOTAL
056000     ADD WKS-VEN-NUEVOS-FEM     TO WKS-PRG-JOBS-NUEVO-FEM
056100     ADD WKS-VEN-NUEVOS-JOV     TO WKS-PRG-JOBS-NUEVO-JOV
056200     ADD WKS-VEN-SUBS-TOTALES   TO WKS-PRG-SUBS-TOTAL
056300     ADD WKS-VEN-SUBS-NUEVOS-SUMA TO WKS-PRG-SUBS-NUEVOS
056400     ADD WKS-VEN-ESCUELAS-ULTIMO TO WKS-PRG-ESCUELAS-TOTAL
056500     ADD WKS-VEN-SUBS-EST-ULTIMO TO WKS-PRG-SUBS-EST-TOTAL
056600     ADD WKS-VEN-FEM-EST-ULTIMO TO WKS-PRG-FEM-EST-TOTAL
056700     ADD WKS-VEN-RURAL-EST-ULTIMO TO WKS-PRG-RURAL-EST-TOTAL
056800     ADD WKS-VEN-DISC-EST-ULTIMO TO WKS-PRG-DISC-EST-TOTAL
056900     ADD 1 TO WKS-VENTURAS-LEIDAS.
057000 600-FINALIZA-VENTURA-E. EXIT.
057100*
057200******************************************************************
057300*   610 - ARMA Y ESCRIBE LA TARJETA DE INDICADORES DE LA VENTURA *
057400*         (MELIVT) INCLUYENDO LA EVALUACION DE BANDERAS ROJAS    *
057500******************************************************************
057600 610-ESCRIBE-MELIVT SECTION.
057700     MOVE WKS-VEN-NOMBRE         TO VNT-NOMBRE-VENTURA
057800     MOVE WKS-VEN-COHORTE        TO VNT-COHORTE
057900     MOVE WKS-VEN-VENTAS-TOTAL   TO VNT-VENTAS-TOTALES
058000     MOVE WKS-VEN-CREC-VENTAS    TO VNT-CREC-VENTAS-PCT
058100     IF WKS-VEN-SI-VENTAS-INSUF
058200        SET VNT-CREC-VENTAS-INSUF TO TRUE
058300     ELSE
058400        SET VNT-CREC-VENTAS-OK     TO TRUE
058500     END-IF
058600     MOVE WKS-VEN-CREC-UTILIDAD  TO VNT-CREC-UTILIDAD-PCT
058700     IF WKS-VEN-SI-UTIL-INSUF
058800        SET VNT-CREC-UTILIDAD-INSUF TO TRUE
058900     ELSE
059000        SET VNT-CREC-UTILIDAD-OK     TO TRUE
059100     END-IF
059200     MOVE WKS-VEN-NETOS-CREADOS  TO VNT-EMPLEOS-NETOS-CREADOS
059300     MOVE WKS-VEN-PCT-CAMBIO     TO VNT-EMPLEOS-PCT-CAMBIO
059400     MOVE WKS-VEN-FEM-JOBS-ULTIMO TO VNT-EMPLEOS-FEMENINOS
059500     MOVE WKS-VEN-JOV-JOBS-ULTIMO TO VNT-EMPLEOS-JOVENES
059600     MOVE WKS-VEN-NUEVOS-FEM     TO VNT-EMPLEOS-FEM-NUEVOS
059700     MOVE WKS-VEN-NUEVOS-JOV     TO VNT-EMPLEOS-JOV-NUEVOS
059800     MOVE WKS-VEN-SUBS-TOTALES   TO VNT-SUBS-TOTALES
059900     MOVE WKS-VEN-SUBS-NUEVOS-SUMA TO VNT-SUBS-NUEVOS
060000     MOVE WKS-VEN-ESCUELAS-ULTIMO TO VNT-ESCUELAS-TOTALES
060100     MOVE WKS-VEN-CONT-MESES     TO VNT-MESES-REPORTADOS
060110     MOVE WKS-VEN-FEM-EST-ULTIMO TO VNT-ESTUD-FEM-ULTIMO
060120     MOVE WKS-VEN-RURAL-EST-ULTIMO TO VNT-ESTUD-RURAL-ULTIMO
060130     MOVE WKS-VEN-DISC-EST-ULTIMO TO VNT-ESTUD-DISC-ULTIMO
060200     MOVE ZERO                  TO VNT-CANT-BANDERAS
060300     MOVE SPACES                TO VNT-TABLA-BANDERAS
060400*
060500     IF VNT-CREC-VENTAS-OK AND WKS-VEN-CREC-VENTAS < 0
060600        ADD 1 TO VNT-CANT-BANDERAS
060700        MOVE WKS-TEXTO-BANDERA (1) TO VNT-BANDERA-TEXTO (VNT-CANT-BANDERAS)
060800     END-IF
060900     IF VNT-CREC-UTILIDAD-OK AND WKS-VEN-CREC-UTILIDAD < 0
061000        ADD 1 TO VNT-CANT-BANDERAS
061100        MOVE WKS-TEXTO-BANDERA (2) TO VNT-BANDERA-TEXTO (VNT-CANT-BANDERAS)
061200     END-IF
061300     IF VNT-SUBS-TOTALES > 0 AND WKS-VEN-ANUALIZADO-NVOS < 8000
061400        ADD 1 TO VNT-CANT-BANDERAS
061500        MOVE WKS-TEXTO-BANDERA (3) TO VNT-BANDERA-TEXTO (VNT-CANT-BANDERAS)
061600     END-IF
061700*
061800     WRITE VNT-REGISTRO-INDICADOR
061900     IF WKS-FS-MELIVT NOT = '00'
062000        PERFORM 910-ERROR-DE-ARCHIVO
062100     END-IF.
062200 610-ESCRIBE-MELIVT-E. EXIT.
062300*
062400******************************************************************
062500*   620 - ESCRIBE EL REGISTRO DEL LIBRO DE INVERSIONES            *
062600******************************************************************
062700 620-ESCRIBE-LEDGER SECTION.
062800     MOVE WKS-VEN-NOMBRE          TO INV-NOMBRE-VENTURA
062900     MOVE WKS-VEN-COHORTE         TO INV-COHORTE
063000     MOVE WKS-VEN-VENTAS-TOTAL    TO INV-VENTAS-TOTALES
063100     MOVE WKS-VEN-UTILIDAD-TOTAL  TO INV-UTILIDAD-NETA
063200     MOVE WKS-VEN-GRANTS-TOTAL    TO INV-SUBVENCIONES-INVERSIONES
063300     WRITE INV-REGISTRO-LEDGER
063400     IF WKS-FS-LEDGER NOT = '00'
063500        PERFORM 910-ERROR-DE-ARCHIVO
063600     END-IF.
063700 620-ESCRIBE-LEDGER-E. EXIT.
063800*
063900******************************************************************
064000*   700 - FINALIZA LA COHORTE EN PROCESO: CALCULA LAS MEDIANAS   *
064100*         DE CRECIMIENTO, LA EXPOSICION PROMEDIO Y ESCRIBE EL    *
064200*         RESUMEN DE COHORTE                                      *
064300******************************************************************
064400 700-FINALIZA-COHORTE SECTION.
064500     IF WKS-COH-CANT-VENTURAS = ZERO
064600        GO TO 700-FINALIZA-COHORTE-E
064700     END-IF
064800*
064900     MOVE WKS-COH-VTAS-TABLA TO WKS-MED-TABLA
065000     MOVE WKS-COH-VTAS-CANT  TO WKS-MED-CANTIDAD
065100     PERFORM 900-MEDIANA
065200     MOVE WKS-MED-RESULTADO  TO COH-MEDIANA-CREC-VENTAS
065300     IF WKS-MED-SI-HAY-DATOS
065400        SET COH-MED-VENTAS-OK TO TRUE
065500     ELSE
065600        SET COH-MED-VENTAS-INSUF TO TRUE
065700     END-IF
065800*
065900     MOVE WKS-COH-UTI-TABLA TO WKS-MED-TABLA
066000     MOVE WKS-COH-UTI-CANT  TO WKS-MED-CANTIDAD
066100     PERFORM 900-MEDIANA
066200     MOVE WKS-MED-RESULTADO  TO COH-MEDIANA-CREC-UTILIDAD
066300     IF WKS-MED-SI-HAY-DATOS
066400        SET COH-MED-UTIL-OK TO TRUE
066500     ELSE
066600        SET COH-MED-UTIL-INSUF TO TRUE
066700     END-IF
066800*
066900     MOVE WKS-COHORTE-ANTERIOR    TO COH-COHORTE
067000     MOVE WKS-COH-CANT-VENTURAS   TO COH-CANT-VENTURAS
067100     MOVE WKS-COH-VENTAS-TOTAL    TO COH-VENTAS-TOTALES
067200     MOVE WKS-COH-UTILIDAD-TOTAL  TO COH-UTILIDAD-TOTAL
067300     MOVE WKS-COH-EMPLEOS-TOTAL   TO COH-EMPLEOS-TOTALES
067400     MOVE WKS-COH-APRENDICES-TOTAL TO COH-APRENDICES-TOTALES
067500     COMPUTE COH-MESES-PROMEDIO-EXPOS ROUNDED =
067600             WKS-COH-MESES-SUMA / WKS-COH-CANT-VENTURAS
067700*
067800     IF WKS-PRG-CANT-COHORTES < 4
067900        ADD 1 TO WKS-PRG-CANT-COHORTES
068000        MOVE COH-MEDIANA-CREC-VENTAS
068100                          TO WKS-PCD-MEDIANA-VENTAS (WKS-PRG-CANT-COHORTES)
068200        MOVE COH-MEDIANA-CREC-VENTAS-DATOS
068300                          TO WKS-PCD-MEDIANA-OK     (WKS-PRG-CANT-COHORTES)
068400        MOVE COH-MESES-PROMEDIO-EXPOS
068500                          TO WKS-PCD-EXPOSICION     (WKS-PRG-CANT-COHORTES)
068600        MOVE WKS-COHORTE-ANTERIOR
068700                          TO WKS-PCD-NOMBRE-COHORTE (WKS-PRG-CANT-COHORTES)
068800     END-IF
068900*
069000     WRITE COH-REGISTRO-RESUMEN
069100     IF WKS-FS-COHORTE NOT = '00'
069200        PERFORM 910-ERROR-DE-ARCHIVO
069300     END-IF
069400*
069500     ADD WKS-COH-CANT-VENTURAS   TO WKS-RPT-GT-VENTURAS
069600     ADD WKS-COH-VENTAS-TOTAL    TO WKS-RPT-GT-VENTAS
069700     ADD WKS-COH-UTILIDAD-TOTAL  TO WKS-RPT-GT-UTILIDAD
069800     ADD WKS-COH-EMPLEOS-TOTAL   TO WKS-RPT-GT-EMPLEOS
069900     ADD WKS-COH-APRENDICES-TOTAL TO WKS-RPT-GT-APRENDICES
070000*
070050     PERFORM 705-ORDENA-MES-COHORTE
070060        VARYING WKS-SER-I FROM 1 BY 1
070070        UNTIL WKS-SER-I >= WKS-COH-MES-CANT
070080     PERFORM 707-VUELCA-MES-COHORTE
070090        VARYING WKS-SER-I FROM 1 BY 1
070095        UNTIL WKS-SER-I > WKS-COH-MES-CANT
070100     INITIALIZE WKS-COH-ACUMULADORES
070102     INITIALIZE WKS-COH-MES-AREA
070105     MOVE ZERO TO WKS-COH-MES-CANT.
070200 700-FINALIZA-COHORTE-E. EXIT.
070210*
070220******************************************************************
070230*   705/706 - BURBUJA EXTERNA/INTERNA DE WKS-COH-MES-AREA POR     *
070240*   FECHA-CLAVE, PARA QUE EL DETALLE MENSUAL DE LA COHORTE SALGA  *
070250*   ORDENADO CRONOLOGICAMENTE EN LA SEGUNDA PASADA DEL REPORTE.   *
070260******************************************************************
070270 705-ORDENA-MES-COHORTE SECTION.
070280     PERFORM 706-COMPARA-MES-COHORTE
070290        VARYING WKS-SER-J FROM 1 BY 1
070300        UNTIL WKS-SER-J > WKS-COH-MES-CANT - WKS-SER-I.
070310 705-ORDENA-MES-COHORTE-E. EXIT.
070320*
070330 706-COMPARA-MES-COHORTE SECTION.
070340     IF WKS-CMT-CLAVE (WKS-SER-J) > WKS-CMT-CLAVE (WKS-SER-J + 1)
070350        MOVE WKS-CMT-RENGLON (WKS-SER-J)     TO WKS-SER-CMT-PUENTE
070360        MOVE WKS-CMT-RENGLON (WKS-SER-J + 1) TO WKS-CMT-RENGLON (WKS-SER-J)
070370        MOVE WKS-SER-CMT-PUENTE              TO WKS-CMT-RENGLON (WKS-SER-J + 1)
070380     END-IF.
070390 706-COMPARA-MES-COHORTE-E. EXIT.
070400*
070410******************************************************************
070420*   707 - ESCRIBE EN COHORT-MONTHLY UN RENGLON YA ORDENADO DE LA  *
070430*   TABLA MENSUAL DE LA COHORTE QUE SE ACABA DE CERRAR.           *
070440******************************************************************
070450 707-VUELCA-MES-COHORTE SECTION.
070460     MOVE WKS-COHORTE-ANTERIOR      TO CME-COHORTE
070470     DIVIDE WKS-CMT-CLAVE (WKS-SER-I) BY 100
070480        GIVING CME-MES-ANIO REMAINDER CME-MES-NUMERO
070490     MOVE WKS-CMT-VENTAS       (WKS-SER-I) TO CME-VENTAS-MES
070500     MOVE WKS-CMT-UTILIDAD     (WKS-SER-I) TO CME-UTILIDAD-MES
070510     MOVE WKS-CMT-EMPLEOS      (WKS-SER-I) TO CME-EMPLEOS-MES
070512     MOVE WKS-CMT-EMPLEOS-FEM  (WKS-SER-I) TO CME-EMPLEOS-FEM-MES
070514     MOVE WKS-CMT-EMPLEOS-JOV  (WKS-SER-I) TO CME-EMPLEOS-JOV-MES
070520     MOVE WKS-CMT-SUBS-EST-TOT (WKS-SER-I) TO CME-SUBS-ESTUD-TOTAL-MES
070530     MOVE WKS-CMT-SUBS-DOC-TOT (WKS-SER-I) TO CME-SUBS-DOCENT-TOTAL-MES
070540     MOVE WKS-CMT-SUBS-EST-NVO (WKS-SER-I) TO CME-SUBS-ESTUD-NUEVOS-MES
070550     MOVE WKS-CMT-SUBS-DOC-NVO (WKS-SER-I) TO CME-SUBS-DOCENT-NUEVOS-MES
070560     MOVE WKS-CMT-ESC-SA       (WKS-SER-I) TO CME-ESCUELAS-SA-MES
070570     MOVE WKS-CMT-ESC-Q13      (WKS-SER-I) TO CME-ESCUELAS-Q1-3-MES
070580     WRITE CME-REGISTRO-MENSUAL
070590     IF WKS-FS-MENSUAL NOT = '00'
070600        PERFORM 910-ERROR-DE-ARCHIVO
070610     END-IF.
070620 707-VUELCA-MES-COHORTE-E. EXIT.
070630*
070640******************************************************************
070650*   800 - FINALIZA EL PROGRAMA: MEDIANAS DE PROGRAMA, TWA,        *
070660*         RESUMEN DE EMPLEOS Y RESUMEN DE ALCANCE                 *
070670******************************************************************
070680 800-FINALIZA-PROGRAMA SECTION.
070900     MOVE WKS-PRG-VTAS-TABLA TO WKS-MED-TABLA
071000     MOVE WKS-PRG-VTAS-CANT  TO WKS-MED-CANTIDAD
071100     PERFORM 900-MEDIANA
071200     MOVE WKS-MED-RESULTADO  TO WKS-PRG-CREC-VENTAS-MED
071300     IF WKS-MED-SI-HAY-DATOS
071400        MOVE 'N' TO WKS-PRG-CREC-VENTAS-INS
071500     ELSE
071600        MOVE 'S' TO WKS-PRG-CREC-VENTAS-INS
071700     END-IF
071800*
071900     MOVE WKS-PRG-UTI-TABLA TO WKS-MED-TABLA
072000     MOVE WKS-PRG-UTI-CANT  TO WKS-MED-CANTIDAD
072100     PERFORM 900-MEDIANA
072200     MOVE WKS-MED-RESULTADO  TO WKS-PRG-CREC-UTIL-MED
072300     IF WKS-MED-SI-HAY-DATOS
072400        MOVE 'N' TO WKS-PRG-CREC-UTIL-INS
072500     ELSE
072600        MOVE 'S' TO WKS-PRG-CREC-UTIL-INS
072700     END-IF
072800*
072900     MOVE ZERO TO WKS-PRG-TWA-SUMA-PROD WKS-PRG-TWA-SUMA-EXPOS
073000     PERFORM 810-ACUMULA-TWA
073100         VARYING WKS-IX-COHT FROM 1 BY 1
073200         UNTIL WKS-IX-COHT > WKS-PRG-CANT-COHORTES
073300     IF WKS-PRG-TWA-SUMA-EXPOS = ZERO
073400        MOVE 'S' TO WKS-PRG-TWA-INS
073500        MOVE ZERO TO WKS-PRG-TWA
073600     ELSE
073700        MOVE 'N' TO WKS-PRG-TWA-INS
073800        COMPUTE WKS-PRG-TWA ROUNDED =
073900                WKS-PRG-TWA-SUMA-PROD / WKS-PRG-TWA-SUMA-EXPOS
074000     END-IF
074100*
074200     IF WKS-PRG-SUBS-EST-TOTAL = ZERO
074300        MOVE ZERO TO WKS-PRG-PCT-FEMENINO WKS-PRG-PCT-RURAL
074400                      WKS-PRG-PCT-DISCAPACIDAD
074500     ELSE
074600        COMPUTE WKS-PRG-PCT-FEMENINO ROUNDED =
074700           (WKS-PRG-FEM-EST-TOTAL / WKS-PRG-SUBS-EST-TOTAL) * 100
074800        COMPUTE WKS-PRG-PCT-RURAL ROUNDED =
074900           (WKS-PRG-RURAL-EST-TOTAL / WKS-PRG-SUBS-EST-TOTAL) * 100
075000        COMPUTE WKS-PRG-PCT-DISCAPACIDAD ROUNDED =
075100           (WKS-PRG-DISC-EST-TOTAL / WKS-PRG-SUBS-EST-TOTAL) * 100
075200     END-IF
075210*
075220     PERFORM 815-ORDENA-MES-PROGRAMA
075230        VARYING WKS-SER-I FROM 1 BY 1
075240        UNTIL WKS-SER-I >= WKS-PRG-MES-CANT.
075300 800-FINALIZA-PROGRAMA-E. EXIT.
075310*
075320******************************************************************
075330*   815/816 - BURBUJA DE WKS-PRG-MES-AREA POR FECHA-CLAVE. ESTA   *
075340*   TABLA NO SE REINICIA ENTRE COHORTES; SE ORDENA UNA SOLA VEZ   *
075350*   AL CIERRE DEL PROGRAMA PARA LA SERIE MENSUAL Y LA SERIE DE    *
075360*   ALCANCE DE LA SEGUNDA PASADA DEL REPORTE.                    *
075370******************************************************************
075380 815-ORDENA-MES-PROGRAMA SECTION.
075390     PERFORM 816-COMPARA-MES-PROGRAMA
075400        VARYING WKS-SER-J FROM 1 BY 1
075410        UNTIL WKS-SER-J > WKS-PRG-MES-CANT - WKS-SER-I.
075420 815-ORDENA-MES-PROGRAMA-E. EXIT.
075430*
075440 816-COMPARA-MES-PROGRAMA SECTION.
075450     IF WKS-PMT-CLAVE (WKS-SER-J) > WKS-PMT-CLAVE (WKS-SER-J + 1)
075460        MOVE WKS-PMT-RENGLON (WKS-SER-J)     TO WKS-SER-PMT-PUENTE
075470        MOVE WKS-PMT-RENGLON (WKS-SER-J + 1) TO WKS-PMT-RENGLON (WKS-SER-J)
075480        MOVE WKS-SER-PMT-PUENTE              TO WKS-PMT-RENGLON (WKS-SER-J + 1)
075490     END-IF.
075500 816-COMPARA-MES-PROGRAMA-E. EXIT.
075510*
075520 810-ACUMULA-TWA SECTION.
075600     IF WKS-PCD-SI-MEDIANA-OK (WKS-IX-COHT)
075700        COMPUTE WKS-PRG-TWA-SUMA-PROD = WKS-PRG-TWA-SUMA-PROD +
075800           (WKS-PCD-MEDIANA-VENTAS (WKS-IX-COHT) *
075900            WKS-PCD-EXPOSICION    (WKS-IX-COHT))
076000        ADD WKS-PCD-EXPOSICION (WKS-IX-COHT) TO WKS-PRG-TWA-SUMA-EXPOS
076100     END-IF.
076200 810-ACUMULA-TWA-E. EXIT.
076300*
076400******************************************************************
076500*   890 - VUELCA AL LOG DE CONSOLA LA TABLA DE COHORTES USADA EN *
076600*         EL TWA, PARA AUDITORIA DEL CIERRE DE MES                *
076700******************************************************************
076800 890-DESPLIEGA-COHORTES SECTION.
076900     DISPLAY 'MELI0100 - TABLA DE COHORTES PARA TWA:' UPON CONSOLE
077000     PERFORM 891-DESPLIEGA-UNA-COHORTE
077100         VARYING WKS-IX-COHT FROM 1 BY 1
077200         UNTIL WKS-IX-COHT > WKS-PRG-CANT-COHORTES.
077300 890-DESPLIEGA-COHORTES-E. EXIT.
077400*
077500 891-DESPLIEGA-UNA-COHORTE SECTION.
077600     DISPLAY WKS-PCV-LINEA (WKS-IX-COHT) UPON CONSOLE.
077700 891-DESPLIEGA-UNA-COHORTE-E. EXIT.
077800*
077900******************************************************************
078000*   900 - CALCULA LA MEDIANA DE WKS-MED-TABLA (1 : WKS-MED-       *
078100*         CANTIDAD) ORDENANDO LA TABLA CON UNA BURBUJA SIMPLE     *
078200*         (EL TALLER NO USA EL VERBO SORT PARA ARREGLOS PEQUENOS  *
078300*         QUE VIVEN SOLO EN WORKING-STORAGE)                       *
078400******************************************************************
078500 900-MEDIANA SECTION.
078600     IF WKS-MED-CANTIDAD = ZERO
078700        MOVE 'N' TO WKS-MED-HAY-DATOS
078800        MOVE ZERO TO WKS-MED-RESULTADO
078900        GO TO 900-MEDIANA-E
079000     END-IF
079100     MOVE 'S' TO WKS-MED-HAY-DATOS
079200*
079300     PERFORM 910-BURBUJA-EXTERNA
079400         VARYING WKS-MED-I FROM 1 BY 1
079500         UNTIL WKS-MED-I >= WKS-MED-CANTIDAD
079600*
079700     DIVIDE WKS-MED-CANTIDAD BY 2 GIVING WKS-MED-MITAD
079800                                  REMAINDER WKS-MED-RESIDUO
079900     IF WKS-MED-RESIDUO = 0
080000        ADD 1 TO WKS-MED-MITAD
080100        COMPUTE WKS-MED-RESULTADO ROUNDED =
080200           (WKS-MED-TABLA (WKS-MED-MITAD) +
080300            WKS-MED-TABLA (WKS-MED-MITAD - 1)) / 2
080400     ELSE
080500        ADD 1 TO WKS-MED-MITAD
080600        MOVE WKS-MED-TABLA (WKS-MED-MITAD) TO WKS-MED-RESULTADO
080700     END-IF.
080800 900-MEDIANA-E. EXIT.
080900*
081000 910-BURBUJA-EXTERNA SECTION.
081100     PERFORM 920-BURBUJA-INTERNA
081200         VARYING WKS-MED-J FROM 1 BY 1
081300         UNTIL WKS-MED-J > WKS-MED-CANTIDAD - WKS-MED-I.
081400 910-BURBUJA-EXTERNA-E. EXIT.
081500*
081600 920-BURBUJA-INTERNA SECTION.
081700     IF WKS-MED-TABLA (WKS-MED-J) > WKS-MED-TABLA (WKS-MED-J + 1)
081800        MOVE WKS-MED-TABLA (WKS-MED-J)     TO WKS-MED-TEMPORAL
081900        MOVE WKS-MED-TABLA (WKS-MED-J + 1) TO WKS-MED-TABLA (WKS-MED-J)
082000        MOVE WKS-MED-TEMPORAL               TO WKS-MED-TABLA (WKS-MED-J + 1)
082100     END-IF.
082200 920-BURBUJA-INTERNA-E. EXIT.
082300*
082400******************************************************************
082500*   SEGUNDA PASADA: IMPRIME EL REPORTE DE RESUMEN DEL PROGRAMA   *
082600******************************************************************
082700 900-IMPRIME-REPORTE SECTION.
082800     OPEN OUTPUT PRINT-REPORT-FILE
082900     IF WKS-FS-REPORTE NOT = '00'
083000        PERFORM 910-ERROR-DE-ARCHIVO
083100     END-IF
083200     PERFORM 930-IMPRIME-ENCABEZADO
083300     PERFORM 940-IMPRIME-OVERVIEW
083400     PERFORM 950-IMPRIME-EMPLEOS
083500     PERFORM 960-IMPRIME-ALCANCE
083600     PERFORM 970-IMPRIME-COHORTES
083700     PERFORM 980-IMPRIME-VENTURAS
083800     PERFORM 985-IMPRIME-BANDERAS
083810     PERFORM 1000-IMPRIME-SERIE-ALCANCE
083820     PERFORM 1010-IMPRIME-SERIE-COHORTE
083830     PERFORM 1020-IMPRIME-SERIE-PROGRAMA
083840     PERFORM 1030-IMPRIME-INVERSIONES
083850     PERFORM 1040-IMPRIME-APRENDICES
083900     CLOSE PRINT-REPORT-FILE.
084000 900-IMPRIME-REPORTE-E. EXIT.
084100*
084200 930-IMPRIME-ENCABEZADO SECTION.
084300     MOVE 'DD/MM/AAAA' TO PRT-ENC-FECHA
084400     WRITE PRT-ENCABEZADO-PAGINA AFTER ADVANCING PAGE
084500     WRITE PRT-LINEA-GUIONES     AFTER ADVANCING 1 LINE
084600     WRITE PRT-LINEA-BLANCO      AFTER ADVANCING 1 LINE.
084700 930-IMPRIME-ENCABEZADO-E. EXIT.
084800*
084900******************************************************************
085000*   940 - BLOQUE 1 DEL REPORTE: PROGRAM OVERVIEW                  *
085100******************************************************************
085200 940-IMPRIME-OVERVIEW SECTION.
085300     MOVE 'TOTAL SALES (R)'          TO PRT-OVW-ETIQUETA
085400     MOVE WKS-PRG-VENTAS-TOTAL       TO WKS-RPT-MASCARA-PCT
085500     MOVE WKS-PRG-VENTAS-TOTAL       TO PRT-OVW-VALOR
085600     WRITE PRT-LINEA-OVERVIEW AFTER ADVANCING 1 LINE
085700*
085800     MOVE 'NET JOBS CREATED'         TO PRT-OVW-ETIQUETA
085900     MOVE WKS-PRG-JOBS-NETOS         TO PRT-OVW-VALOR
086000     WRITE PRT-LINEA-OVERVIEW AFTER ADVANCING 1 LINE
086100*
086200     MOVE 'AVG SALES GROWTH %'       TO PRT-OVW-ETIQUETA
086300     IF WKS-PRG-SI-VENTAS-INSUF
086400        MOVE 'INSUFFICIENT DATA'     TO PRT-OVW-VALOR
086500     ELSE
086600        MOVE WKS-PRG-CREC-VENTAS-MED TO WKS-RPT-MASCARA-PCT
086700        MOVE WKS-RPT-MASCARA-PCT     TO PRT-OVW-VALOR
086800     END-IF
086900     WRITE PRT-LINEA-OVERVIEW AFTER ADVANCING 1 LINE
087000*
087100     MOVE 'AVG PROFIT GROWTH %'      TO PRT-OVW-ETIQUETA
087200     IF WKS-PRG-SI-UTIL-INSUF
087300        MOVE 'INSUFFICIENT DATA'     TO PRT-OVW-VALOR
087400     ELSE
087500        MOVE WKS-PRG-CREC-UTIL-MED   TO WKS-RPT-MASCARA-PCT
087600        MOVE WKS-RPT-MASCARA-PCT     TO PRT-OVW-VALOR
087700     END-IF
087800     WRITE PRT-LINEA-OVERVIEW AFTER ADVANCING 1 LINE
087900*
088000     MOVE 'PROGRAM TWA %'            TO PRT-OVW-ETIQUETA
088100     IF WKS-PRG-SI-TWA-INSUF
088200        MOVE 'INSUFFICIENT DATA'     TO PRT-OVW-VALOR
088300     ELSE
088400        MOVE WKS-PRG-TWA             TO WKS-RPT-MASCARA-PCT
088500        MOVE WKS-RPT-MASCARA-PCT     TO PRT-OVW-VALOR
088600     END-IF
088700     WRITE PRT-LINEA-OVERVIEW AFTER ADVANCING 1 LINE
088800     WRITE PRT-LINEA-BLANCO   AFTER ADVANCING 1 LINE.
088900 940-IMPRIME-OVERVIEW-E. EXIT.
089000*
089100******************************************************************
089200*   950 - BLOQUE 2: JOBS SUMMARY                                  *
089300******************************************************************
089400 950-IMPRIME-EMPLEOS SECTION.
089500     MOVE 'TOTAL JOBS'       TO PRT-EMP-ETIQUETA
089600     MOVE WKS-PRG-JOBS-TOTAL TO PRT-EMP-VALOR
089700     WRITE PRT-LINEA-EMPLEOS AFTER ADVANCING 1 LINE
089800     MOVE 'NEW JOBS'         TO PRT-EMP-ETIQUETA
089900     MOVE WKS-PRG-JOBS-NETOS TO PRT-EMP-VALOR
090000     WRITE PRT-LINEA-EMPLEOS AFTER ADVANCING 1 LINE
090100     MOVE 'FEMALE JOBS'      TO PRT-EMP-ETIQUETA
090200     MOVE WKS-PRG-JOBS-FEM-TOTAL TO PRT-EMP-VALOR
090300     WRITE PRT-LINEA-EMPLEOS AFTER ADVANCING 1 LINE
090400     MOVE 'YOUTH JOBS'       TO PRT-EMP-ETIQUETA
090500     MOVE WKS-PRG-JOBS-JOV-TOTAL TO PRT-EMP-VALOR
090600     WRITE PRT-LINEA-EMPLEOS AFTER ADVANCING 1 LINE
090700     MOVE 'NEW FEMALE JOBS'  TO PRT-EMP-ETIQUETA
090800     MOVE WKS-PRG-JOBS-NUEVO-FEM TO PRT-EMP-VALOR
090900     WRITE PRT-LINEA-EMPLEOS AFTER ADVANCING 1 LINE
091000     MOVE 'NEW YOUTH JOBS'   TO PRT-EMP-ETIQUETA
091100     MOVE WKS-PRG-JOBS-NUEVO-JOV TO PRT-EMP-VALOR
091200     WRITE PRT-LINEA-EMPLEOS AFTER ADVANCING 1 LINE
091300     WRITE PRT-LINEA-BLANCO  AFTER ADVANCING 1 LINE.
091400 950-IMPRIME-EMPLEOS-E. EXIT.
091500*
091600******************************************************************
091700*   960 - BLOQUE 3: REACH SUMMARY                                 *
091800******************************************************************
091900 960-IMPRIME-ALCANCE SECTION.
092000     MOVE 'TOTAL SUBSCRIBERS'   TO PRT-ALC-ETIQUETA
092100     MOVE WKS-PRG-SUBS-TOTAL    TO PRT-ALC-VALOR
092200     WRITE PRT-LINEA-ALCANCE AFTER ADVANCING 1 LINE
092300     MOVE 'NEW SUBSCRIBERS'     TO PRT-ALC-ETIQUETA
092400     MOVE WKS-PRG-SUBS-NUEVOS   TO PRT-ALC-VALOR
092500     WRITE PRT-LINEA-ALCANCE AFTER ADVANCING 1 LINE
092600     MOVE 'TOTAL SCHOOLS'       TO PRT-ALC-ETIQUETA
092700     MOVE WKS-PRG-ESCUELAS-TOTAL TO PRT-ALC-VALOR
092800     WRITE PRT-LINEA-ALCANCE AFTER ADVANCING 1 LINE
092900     MOVE 'FEMALE %'            TO PRT-ALC-ETIQUETA
093000     MOVE WKS-PRG-PCT-FEMENINO  TO PRT-ALC-VALOR
093100     WRITE PRT-LINEA-ALCANCE AFTER ADVANCING 1 LINE
093200     MOVE 'RURAL %'             TO PRT-ALC-ETIQUETA
093300     MOVE WKS-PRG-PCT-RURAL     TO PRT-ALC-VALOR
093400     WRITE PRT-LINEA-ALCANCE AFTER ADVANCING 1 LINE
093500     MOVE 'DISABILITY %'        TO PRT-ALC-ETIQUETA
093600     MOVE WKS-PRG-PCT-DISCAPACIDAD TO PRT-ALC-VALOR
093700     WRITE PRT-LINEA-ALCANCE AFTER ADVANCING 1 LINE
093800     WRITE PRT-LINEA-BLANCO  AFTER ADVANCING 1 LINE.
093900 960-IMPRIME-ALCANCE-E. EXIT.
094000*
094100******************************************************************
094200*   970 - BLOQUE 4: COHORT SUMMARY SECTION (RELEE COHORT-SUMMARY)*
094300******************************************************************
094400 970-IMPRIME-COHORTES SECTION.
094500     WRITE PRT-LINEA-COHORTE-ENC AFTER ADVANCING 1 LINE
094600     OPEN INPUT COHORT-SUMMARY-FILE
094700     IF WKS-FS-COHORTE NOT = '00'
094800        PERFORM 910-ERROR-DE-ARCHIVO
094900     END-IF
095000     MOVE 'N' TO WKS-FIN-DE-ENTRADA
095100     PERFORM 971-LEE-COHORTE
095200     PERFORM 972-IMPRIME-UNA-COHORTE UNTIL WKS-SI-FIN-DE-ENTRADA
095300     CLOSE COHORT-SUMMARY-FILE
095400     MOVE 'N' TO WKS-FIN-DE-ENTRADA.
095500 970-IMPRIME-COHORTES-E. EXIT.
095600*
095700 971-LEE-COHORTE SECTION.
095800     READ COHORT-SUMMARY-FILE
095900         AT END SET WKS-SI-FIN-DE-ENTRADA TO TRUE
096000     END-READ.
096100 971-LEE-COHORTE-E. EXIT.
096200*
096300 972-IMPRIME-UNA-COHORTE SECTION.
096400     MOVE COH-COHORTE          TO PRT-COH-COHORTE
096500     MOVE COH-CANT-VENTURAS    TO PRT-COH-VENTURAS
096600     MOVE COH-VENTAS-TOTALES   TO PRT-COH-VENTAS
096700     MOVE COH-UTILIDAD-TOTAL   TO PRT-COH-UTILIDAD
096800     MOVE COH-EMPLEOS-TOTALES  TO PRT-COH-EMPLEOS
096900     MOVE COH-APRENDICES-TOTALES TO PRT-COH-APRENDICES
097000     IF COH-MED-VENTAS-OK
097100        MOVE COH-MEDIANA-CREC-VENTAS TO WKS-RPT-MASCARA-PCT
097200        MOVE WKS-RPT-MASCARA-PCT     TO PRT-COH-CREC-VENTAS
097300     ELSE
097400        MOVE 'INSUFFICIENT DATA'     TO PRT-COH-CREC-VENTAS
097500     END-IF
097600     IF COH-MED-UTIL-OK
097700        MOVE COH-MEDIANA-CREC-UTILIDAD TO WKS-RPT-MASCARA-PCT
097800        MOVE WKS-RPT-MASCARA-PCT       TO PRT-COH-CREC-UTILIDAD
097900     ELSE
098000        MOVE 'INSUFFICIENT DATA'       TO PRT-COH-CREC-UTILIDAD
098100     END-IF
098200     WRITE PRT-LINEA-COHORTE-DET AFTER ADVANCING 1 LINE
098300     PERFORM 971-LEE-COHORTE.
098400 972-IMPRIME-UNA-COHORTE-E. EXIT.
098500*
098600******************************************************************
098700*   980 - BLOQUE 5: VENTURE DETAIL SECTION (RELEE MELIVT)         *
098800******************************************************************
098900 980-IMPRIME-VENTURAS SECTION.
099000     WRITE PRT-LINEA-BLANCO      AFTER ADVANCING 1 LINE
099100     WRITE PRT-LINEA-VENTURA-ENC AFTER ADVANCING 1 LINE
099200     OPEN INPUT MELIVT-FILE
099300     IF WKS-FS-MELIVT NOT = '00'
099400        PERFORM 910-ERROR-DE-ARCHIVO
099500     END-IF
099510     OPEN INPUT INVESTMENT-LEDGER-FILE
099520     IF WKS-FS-LEDGER NOT = '00'
099530        PERFORM 910-ERROR-DE-ARCHIVO
099540     END-IF
099600     MOVE 'N' TO WKS-FIN-DE-ENTRADA
099610     MOVE 'N' TO WKS-FIN-DE-LEDGER
099700     PERFORM 981-LEE-MELIVT
099710     PERFORM 983-LEE-LEDGER-VENTURA
099800     PERFORM 982-IMPRIME-UNA-VENTURA UNTIL WKS-SI-FIN-DE-ENTRADA
099900     CLOSE MELIVT-FILE
099910     CLOSE INVESTMENT-LEDGER-FILE
100000     MOVE 'N' TO WKS-FIN-DE-ENTRADA.
100100 980-IMPRIME-VENTURAS-E. EXIT.
100200*
100300 981-LEE-MELIVT SECTION.
100400     READ MELIVT-FILE
100500         AT END SET WKS-SI-FIN-DE-ENTRADA TO TRUE
100600     END-READ.
100700 981-LEE-MELIVT-E. EXIT.
100800*
100900 982-IMPRIME-UNA-VENTURA SECTION.
101000     MOVE VNT-NOMBRE-VENTURA    TO PRT-VNT-NOMBRE
101100     MOVE VNT-COHORTE           TO PRT-VNT-COHORTE
101200     MOVE VNT-VENTAS-TOTALES    TO PRT-VNT-VENTAS
101300     IF VNT-CREC-VENTAS-OK
101400        MOVE VNT-CREC-VENTAS-PCT TO WKS-RPT-MASCARA-PCT
101500        MOVE WKS-RPT-MASCARA-PCT TO PRT-VNT-CREC-VENTAS
101600     ELSE
101700        MOVE 'INSUFFICIENT DATA' TO PRT-VNT-CREC-VENTAS
101800     END-IF
101900     IF VNT-CREC-UTILIDAD-OK
102000        MOVE VNT-CREC-UTILIDAD-PCT TO WKS-RPT-MASCARA-PCT
102100        MOVE WKS-RPT-MASCARA-PCT   TO PRT-VNT-CREC-UTILIDAD
102200     ELSE
102300        MOVE 'INSUFFICIENT DATA'   TO PRT-VNT-CREC-UTILIDAD
102400     END-IF
102500     MOVE VNT-EMPLEOS-NETOS-CREADOS TO PRT-VNT-EMP-NETO
102510     MOVE VNT-EMPLEOS-PCT-CAMBIO TO PRT-VNT-EMP-PCT
102520     MOVE VNT-EMPLEOS-FEMENINOS  TO PRT-VNT-EMP-FEM
102530     MOVE VNT-EMPLEOS-JOVENES    TO PRT-VNT-EMP-JOV
102540     MOVE VNT-EMPLEOS-FEM-NUEVOS TO PRT-VNT-FEM-NUEVOS
102550     MOVE VNT-EMPLEOS-JOV-NUEVOS TO PRT-VNT-JOV-NUEVOS
102560     MOVE VNT-SUBS-TOTALES       TO PRT-VNT-SUBS-TOTALES
102600     MOVE VNT-SUBS-NUEVOS        TO PRT-VNT-SUBS-NUEVOS
102700     MOVE VNT-ESCUELAS-TOTALES   TO PRT-VNT-ESCUELAS
102710     PERFORM 984-BUSCA-INVERSION-VENTURA
102720     MOVE WKS-INV-UTILIDAD-NETA  TO PRT-VNT-UTILIDAD-NETA
102730     MOVE WKS-INV-SUBVENCIONES   TO PRT-VNT-SUBVENCIONES
102800     WRITE PRT-LINEA-VENTURA-DET AFTER ADVANCING 1 LINE
102900     PERFORM 981-LEE-MELIVT.
103000 982-IMPRIME-UNA-VENTURA-E. EXIT.
103010*
103020 983-LEE-LEDGER-VENTURA SECTION.
103030     READ INVESTMENT-LEDGER-FILE
103040         AT END SET WKS-SI-FIN-DE-LEDGER TO TRUE
103050     END-READ.
103060 983-LEE-LEDGER-VENTURA-E. EXIT.
103070*
103080 984-BUSCA-INVERSION-VENTURA SECTION.
103090     MOVE ZEROS TO WKS-INV-UTILIDAD-NETA WKS-INV-SUBVENCIONES
103100     IF NOT WKS-SI-FIN-DE-LEDGER
103110        AND INV-NOMBRE-VENTURA = VNT-NOMBRE-VENTURA
103120        MOVE INV-UTILIDAD-NETA            TO WKS-INV-UTILIDAD-NETA
103130        MOVE INV-SUBVENCIONES-INVERSIONES TO WKS-INV-SUBVENCIONES
103140        PERFORM 983-LEE-LEDGER-VENTURA
103150     END-IF.
103160 984-BUSCA-INVERSION-VENTURA-E. EXIT.
103170*
103200******************************************************************
103300*   985 - BLOQUE 6: RED FLAGS SECTION (RELEE MELIVT DE NUEVO Y    *
103400*         FILTRA LAS VENTURAS QUE TIENEN AL MENOS UNA BANDERA)   *
103500******************************************************************
103600 985-IMPRIME-BANDERAS SECTION.
103700     WRITE PRT-LINEA-BLANCO      AFTER ADVANCING 1 LINE
103800     OPEN INPUT MELIVT-FILE
103900     IF WKS-FS-MELIVT NOT = '00'
104000        PERFORM 910-ERROR-DE-ARCHIVO
104100     END-IF
104200     MOVE 'N' TO WKS-FIN-DE-ENTRADA
104300     PERFORM 981-LEE-MELIVT
104400     PERFORM 986-IMPRIME-UNA-BANDERA UNTIL WKS-SI-FIN-DE-ENTRADA
104500     CLOSE MELIVT-FILE.
104600 985-IMPRIME-BANDERAS-E. EXIT.
104700*
104800 986-IMPRIME-UNA-BANDERA SECTION.
104900     IF VNT-CANT-BANDERAS > 0
105000        MOVE VNT-NOMBRE-VENTURA TO PRT-BAN-NOMBRE
105100        MOVE VNT-COHORTE        TO PRT-BAN-COHORTE
105200        MOVE SPACES             TO PRT-BAN-TEXTO
105300        MOVE VNT-BANDERA-TEXTO (1) TO PRT-BAN-TEXTO (1:30)
105400        IF VNT-CANT-BANDERAS > 1
105500           MOVE VNT-BANDERA-TEXTO (2) TO PRT-BAN-TEXTO (32:30)
105600        END-IF
105700        IF VNT-CANT-BANDERAS > 2
105800           MOVE VNT-BANDERA-TEXTO (3) TO PRT-BAN-TEXTO (63:30)
105900        END-IF
106000        WRITE PRT-LINEA-BANDERA AFTER ADVANCING 1 LINE
106100     END-IF
106200     PERFORM 981-LEE-MELIVT.
106300 986-IMPRIME-UNA-BANDERA-E. EXIT.
106310*
106320******************************************************************
106330*   1000 - BLOQUE 7: SERIE DE ALCANCE DEL PROGRAMA, TOMADA DE LA   *
106340*   TABLA WKS-PRG-MES-AREA YA ORDENADA EN EL PARRAFO 815, CON EL   *
106350*   ACUMULADO CORRIDO DE SUSCRIPTORES NUEVOS (ESTUDIANTES MAS      *
106360*   DOCENTES) MES A MES.                                          *
106370******************************************************************
106380 1000-IMPRIME-SERIE-ALCANCE SECTION.
106390     WRITE PRT-LINEA-BLANCO         AFTER ADVANCING 1 LINE
106400     WRITE PRT-LINEA-ALCANCE-SER-ENC AFTER ADVANCING 1 LINE
106410     MOVE ZERO TO WKS-SER-NUEVOS-ACUM
106420     PERFORM 1001-IMPRIME-UN-ALCANCE-MES
106430        VARYING WKS-SER-I FROM 1 BY 1
106440        UNTIL WKS-SER-I > WKS-PRG-MES-CANT.
106450 1000-IMPRIME-SERIE-ALCANCE-E. EXIT.
106460*
106470 1001-IMPRIME-UN-ALCANCE-MES SECTION.
106490     DIVIDE WKS-PMT-CLAVE (WKS-SER-I) BY 100
106500        GIVING WKS-SER-FECHA-ANIO REMAINDER WKS-SER-FECHA-MES
106510     MOVE WKS-SER-FECHA-ANIO TO PRT-RAS-MES-ANIO
106515     MOVE WKS-SER-FECHA-MES  TO PRT-RAS-MES-NUM
106540     COMPUTE PRT-RAS-SUBS-NUEVOS-MES =
106550        WKS-PMT-SUBS-EST-NVO (WKS-SER-I) + WKS-PMT-SUBS-DOC-NVO (WKS-SER-I)
106560     ADD PRT-RAS-SUBS-NUEVOS-MES TO WKS-SER-NUEVOS-ACUM
106570     MOVE WKS-SER-NUEVOS-ACUM TO PRT-RAS-SUBS-NUEVOS-ACUM
106580     WRITE PRT-LINEA-ALCANCE-SER-DET AFTER ADVANCING 1 LINE.
106590 1001-IMPRIME-UN-ALCANCE-MES-E. EXIT.
106600*
106610******************************************************************
106620*   1010 - BLOQUE 8A: SERIE MENSUAL POR COHORTE, RELEIDA DE        *
106630*   COHORT-MONTHLY (YA QUEDO ORDENADA AL ESCRIBIRSE EN EL PARRAFO  *
106640*   707 DURANTE EL CIERRE DE CADA COHORTE).                       *
106650******************************************************************
106660 1010-IMPRIME-SERIE-COHORTE SECTION.
106670     WRITE PRT-LINEA-BLANCO    AFTER ADVANCING 1 LINE
106680     WRITE PRT-LINEA-SERIE-ENC AFTER ADVANCING 1 LINE
106690     OPEN INPUT COHORT-MONTHLY-FILE
106700     IF WKS-FS-MENSUAL NOT = '00'
106710        PERFORM 910-ERROR-DE-ARCHIVO
106720     END-IF
106730     MOVE 'N' TO WKS-FIN-DE-ENTRADA
106740     PERFORM 1011-LEE-MES-COHORTE
106750     PERFORM 1012-IMPRIME-UN-MES-COHORTE UNTIL WKS-SI-FIN-DE-ENTRADA
106760     CLOSE COHORT-MONTHLY-FILE
106770     MOVE 'N' TO WKS-FIN-DE-ENTRADA.
106780 1010-IMPRIME-SERIE-COHORTE-E. EXIT.
106790*
106800 1011-LEE-MES-COHORTE SECTION.
106810     READ COHORT-MONTHLY-FILE
106820         AT END SET WKS-SI-FIN-DE-ENTRADA TO TRUE
106830     END-READ.
106840 1011-LEE-MES-COHORTE-E. EXIT.
106850*
106860 1012-IMPRIME-UN-MES-COHORTE SECTION.
106870     MOVE 'COHORTE'       TO PRT-SER-NIVEL
106880     MOVE CME-COHORTE     TO PRT-SER-COHORTE
106890     MOVE CME-MES-ANIO    TO PRT-SER-MES-ANIO
106895     MOVE CME-MES-NUMERO  TO PRT-SER-MES-NUM
106920     MOVE CME-VENTAS-MES    TO PRT-SER-VENTAS
106930     MOVE CME-UTILIDAD-MES  TO PRT-SER-UTILIDAD
106940     MOVE CME-EMPLEOS-MES   TO PRT-SER-EMPLEOS
106942     MOVE CME-EMPLEOS-FEM-MES TO PRT-SER-EMPLEOS-FEM
106944     MOVE CME-EMPLEOS-JOV-MES TO PRT-SER-EMPLEOS-JOV
106950     WRITE PRT-LINEA-SERIE-DET AFTER ADVANCING 1 LINE
106960     PERFORM 1011-LEE-MES-COHORTE.
106970 1012-IMPRIME-UN-MES-COHORTE-E. EXIT.
106980*
106990******************************************************************
107000*   1020 - BLOQUE 8B: SERIE MENSUAL DE PROGRAMA, TOMADA DE LA      *
107010*   TABLA WKS-PRG-MES-AREA YA ORDENADA (NO SE REINICIA ENTRE       *
107020*   COHORTES, CUBRE TODA LA CORRIDA).                              *
107030******************************************************************
107040 1020-IMPRIME-SERIE-PROGRAMA SECTION.
107050     WRITE PRT-LINEA-BLANCO    AFTER ADVANCING 1 LINE
107060     WRITE PRT-LINEA-SERIE-ENC AFTER ADVANCING 1 LINE
107070     PERFORM 1021-IMPRIME-UN-MES-PROGRAMA
107080        VARYING WKS-SER-I FROM 1 BY 1
107090        UNTIL WKS-SER-I > WKS-PRG-MES-CANT.
107100 1020-IMPRIME-SERIE-PROGRAMA-E. EXIT.
107110*
107120 1021-IMPRIME-UN-MES-PROGRAMA SECTION.
107130     MOVE 'PROGRAMA'      TO PRT-SER-NIVEL
107140     MOVE 'TODAS'         TO PRT-SER-COHORTE
107160     DIVIDE WKS-PMT-CLAVE (WKS-SER-I) BY 100
107170        GIVING WKS-SER-FECHA-ANIO REMAINDER WKS-SER-FECHA-MES
107175     MOVE WKS-SER-FECHA-ANIO TO PRT-SER-MES-ANIO
107178     MOVE WKS-SER-FECHA-MES  TO PRT-SER-MES-NUM
107200     MOVE WKS-PMT-VENTAS   (WKS-SER-I) TO PRT-SER-VENTAS
107210     MOVE WKS-PMT-UTILIDAD (WKS-SER-I) TO PRT-SER-UTILIDAD
107220     MOVE WKS-PMT-EMPLEOS  (WKS-SER-I) TO PRT-SER-EMPLEOS
107222     MOVE WKS-PMT-EMPLEOS-FEM (WKS-SER-I) TO PRT-SER-EMPLEOS-FEM
107224     MOVE WKS-PMT-EMPLEOS-JOV (WKS-SER-I) TO PRT-SER-EMPLEOS-JOV
107230     WRITE PRT-LINEA-SERIE-DET AFTER ADVANCING 1 LINE.
107240 1021-IMPRIME-UN-MES-PROGRAMA-E. EXIT.
107250*
107260******************************************************************
107270*   1030 - BLOQUE 9: TABLA DE INVERSIONES, RELEIDA DE              *
107280*   INVESTMENTS-TABLE (UN RENGLON POR VENTURA/MES CON SUBVENCION   *
107290*   MAYOR A CERO, CON EL NOMBRE DEL FINANCIADOR O 'NOT SPECIFIED').*
107300******************************************************************
107310 1030-IMPRIME-INVERSIONES SECTION.
107320     WRITE PRT-LINEA-BLANCO         AFTER ADVANCING 1 LINE
107330     WRITE PRT-LINEA-INVERSION-ENC  AFTER ADVANCING 1 LINE
107340     OPEN INPUT INVESTMENTS-TABLE-FILE
107350     IF WKS-FS-INVTBL NOT = '00'
107360        PERFORM 910-ERROR-DE-ARCHIVO
107370     END-IF
107380     MOVE 'N' TO WKS-FIN-DE-ENTRADA
107390     PERFORM 1031-LEE-INVERSION
107400     PERFORM 1032-IMPRIME-UNA-INVERSION UNTIL WKS-SI-FIN-DE-ENTRADA
107410     CLOSE INVESTMENTS-TABLE-FILE
107420     MOVE 'N' TO WKS-FIN-DE-ENTRADA.
107430 1030-IMPRIME-INVERSIONES-E. EXIT.
107440*
107450 1031-LEE-INVERSION SECTION.
107460     READ INVESTMENTS-TABLE-FILE
107470         AT END SET WKS-SI-FIN-DE-ENTRADA TO TRUE
107480     END-READ.
107490 1031-LEE-INVERSION-E. EXIT.
107500*
107510 1032-IMPRIME-UNA-INVERSION SECTION.
107520     MOVE IVT-VENTURA      TO PRT-INV-VENTURA
107530     MOVE IVT-COHORTE      TO PRT-INV-COHORTE
107540     MOVE IVT-VALOR-SUBVENCION TO PRT-INV-VALOR
107550     MOVE IVT-FINANCIADOR  TO PRT-INV-FINANCIADOR
107560     MOVE IVT-MES-REPORTE  TO PRT-INV-MES
107570     WRITE PRT-LINEA-INVERSION-DET AFTER ADVANCING 1 LINE
107580     PERFORM 1031-LEE-INVERSION.
107590 1032-IMPRIME-UNA-INVERSION-E. EXIT.
107600*
107610******************************************************************
107620*   1040 - BLOQUE 10: DESGLOSE DE APRENDICES POR VENTURA, RELEIDO  *
107630*   DE MELIVT (REUTILIZA EL LECTOR GENERICO DEL PARRAFO 981).      *
107640******************************************************************
107650 1040-IMPRIME-APRENDICES SECTION.
107660     WRITE PRT-LINEA-BLANCO           AFTER ADVANCING 1 LINE
107670     WRITE PRT-LINEA-APRENDICES-ENC   AFTER ADVANCING 1 LINE
107680     OPEN INPUT MELIVT-FILE
107690     IF WKS-FS-MELIVT NOT = '00'
107700        PERFORM 910-ERROR-DE-ARCHIVO
107710     END-IF
107720     MOVE 'N' TO WKS-FIN-DE-ENTRADA
107730     PERFORM 981-LEE-MELIVT
107740     PERFORM 1041-IMPRIME-UN-APRENDIZ UNTIL WKS-SI-FIN-DE-ENTRADA
107750     CLOSE MELIVT-FILE
107760     MOVE 'N' TO WKS-FIN-DE-ENTRADA.
107770 1040-IMPRIME-APRENDICES-E. EXIT.
107780*
107790 1041-IMPRIME-UN-APRENDIZ SECTION.
107800     MOVE VNT-NOMBRE-VENTURA       TO PRT-APR-VENTURA
107810     MOVE VNT-COHORTE              TO PRT-APR-COHORTE
107820     MOVE VNT-ESTUD-FEM-ULTIMO     TO PRT-APR-FEMENINAS
107830     MOVE VNT-ESTUD-RURAL-ULTIMO   TO PRT-APR-RURALES
107840     MOVE VNT-ESTUD-DISC-ULTIMO    TO PRT-APR-DISCAPACIDAD
107850     WRITE PRT-LINEA-APRENDICES-DET AFTER ADVANCING 1 LINE
107860     PERFORM 981-LEE-MELIVT.
107870 1041-IMPRIME-UN-APRENDIZ-E. EXIT.
107880*
107890******************************************************************
107900*   990 - ESTADISTICAS FINALES DE LA CORRIDA (CONSOLA)            *
107910******************************************************************
107920 990-ESTADISTICAS SECTION.
107930     DISPLAY 'MELI0100 - REGISTROS LEIDOS   : '
107940         WKS-MASCARA-CONTADOR WKS-REGISTROS-LEIDOS UPON CONSOLE
107950     DISPLAY 'MELI0100 - VENTURAS PROCESADAS: '
107960         WKS-MASCARA-CONTADOR WKS-VENTURAS-LEIDAS UPON CONSOLE.
107970 990-ESTADISTICAS-E. EXIT.
107980*
107990 999-CERRAR-ARCHIVOS SECTION.
108000     CONTINUE.
108010 999-CERRAR-ARCHIVOS-E. EXIT.
108020*
108030******************************************************************
108040*   910 - MANEJO DE ERROR DE ARCHIVO: MUESTRA LOS FILE STATUS    *
108050*         Y TERMINA LA CORRIDA CON RETURN-CODE DE ERROR           *
108060******************************************************************
108300 910-ERROR-DE-ARCHIVO SECTION.
108400     DISPLAY '********************************' UPON CONSOLE
108500     DISPLAY '* MELI0100 - ERROR DE ARCHIVO   *' UPON CONSOLE
108600     DISPLAY '********************************' UPON CONSOLE
108700     DISPLAY 'ARCHIVO STATUS: ' WKS-AET-LINEA UPON CONSOLE
108800     MOVE 91 TO RETURN-CODE
108900     STOP RUN.
109000 910-ERROR-DE-ARCHIVO-E. EXIT.
