000100******************************************************************
000200*              COPY MELCMES  -  SERIE MENSUAL AGREGADA DE COHORTE *
000300*              PROGRAMA MEL INDICATORS (INJINI MEL)               *
000400******************************************************************
000500*FECHA       : 19/07/2024                                        *
000600*PROGRAMADOR : M. QUESADA VARGAS (MQV)                            *
000700*APLICACION  : INJINI - INDICADORES MEL DE ACELERADORA EDTECH     *
000800*DESCRIPCION : UN REGISTRO POR CADA MES CON DATOS DENTRO DE UNA   *
000900*             : COHORTE, CON LA SUMA DE VENTAS, UTILIDAD Y        *
001000*             : EMPLEOS DE TODAS LAS VENTURAS DE LA COHORTE EN    *
001100*             : ESE MES, MAS LA SUMA DE ALCANCE (APRENDICES,      *
001200*             : DOCENTES Y ESCUELAS) DEL MISMO MES. SE ARMA EN    *
001300*             : MEMORIA DURANTE EL CIERRE DE COHORTE (PARRAFO 700 *
001400*             : DE MELI0100), SE ORDENA POR MES CON LA MISMA      *
001500*             : BURBUJA QUE USA EL CALCULO DE MEDIANAS, Y SE      *
001600*             : ESCRIBE AQUI PARA LA SEGUNDA PASADA DEL REPORTE.  *
001700*ARCHIVOS    : COHORT-MONTHLY                                    *
001800******************************************************************
001900*-----------------------------------------------------------------
002000* 2024-07-19 MQV  TICKET MELI-0041  LAYOUT INICIAL.
002050* 2024-07-26 MQV  TICKET MELI-0047  SE AGREGA EL DESGLOSE DE
002060*                 EMPLEOS FEMENINOS Y JOVENES DEL MES, QUE EL
002070*                 LAYOUT INICIAL DEJO AFUERA POR ERROR.
002100*-----------------------------------------------------------------
002200 01  CME-REGISTRO-MENSUAL.
002300     02  CME-COHORTE                  PIC X(10).
002400     02  CME-MES.
002500         03  CME-MES-ANIO             PIC 9(04).
002600         03  CME-MES-GUION            PIC X(01) VALUE '-'.
002700         03  CME-MES-NUMERO           PIC 9(02).
002800     02  CME-VENTAS-MES               PIC S9(11)V99.
002900     02  CME-UTILIDAD-MES             PIC S9(11)V99.
003000     02  CME-EMPLEOS-MES              PIC 9(07).
003010     02  CME-EMPLEOS-FEM-MES          PIC 9(07).
003020     02  CME-EMPLEOS-JOV-MES          PIC 9(07).
003100     02  CME-SUBS-ESTUD-TOTAL-MES     PIC 9(09).
003200     02  CME-SUBS-DOCENT-TOTAL-MES    PIC 9(09).
003300     02  CME-SUBS-ESTUD-NUEVOS-MES    PIC S9(07).
003400     02  CME-SUBS-DOCENT-NUEVOS-MES   PIC S9(07).
003500     02  CME-ESCUELAS-SA-MES          PIC 9(05).
003600     02  CME-ESCUELAS-Q1-3-MES        PIC 9(05).
003700     02  FILLER                       PIC X(12).
