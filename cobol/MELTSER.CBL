000100******************************************************************
000200*              COPY MELTSER  -  SERIE MENSUAL POR VENTURA         *
000300*              PROGRAMA MEL INDICATORS (INJINI MEL)               *
000400******************************************************************
000500*FECHA       : 19/07/2024                                        *
000600*PROGRAMADOR : M. QUESADA VARGAS (MQV)                            *
000700*APLICACION  : INJINI - INDICADORES MEL DE ACELERADORA EDTECH     *
000800*DESCRIPCION : UN REGISTRO POR CADA MES DE CADA VENTURA CON LLAVE *
000900*             : DE FECHA VALIDA (WKS-LLAVE-FECHA DISTINTA DE      *
001000*             : CERO). ES LA BASE PARA LAS PESTANAS DE SERIE      *
001100*             : MENSUAL DEL TABLERO (VENTAS Y UTILIDAD POR MES),  *
001200*             : Y SE AGREGA DESPUES POR COHORTE Y POR PROGRAMA.   *
001300*ARCHIVOS    : TIME-SERIES                                       *
001400******************************************************************
001500*-----------------------------------------------------------------
001600* 2024-07-19 MQV  TICKET MELI-0041  LAYOUT INICIAL.
001700*-----------------------------------------------------------------
001800 01  TSR-REGISTRO-SERIE.
001900     02  TSR-COHORTE                  PIC X(10).
002000     02  TSR-VENTURA                  PIC X(30).
002100     02  TSR-MES.
002200         03  TSR-MES-ANIO             PIC 9(04).
002300         03  TSR-MES-GUION            PIC X(01) VALUE '-'.
002400         03  TSR-MES-NUMERO           PIC 9(02).
002500     02  TSR-VENTAS-MES               PIC S9(09)V99.
002600     02  TSR-UTILIDAD-MES             PIC S9(09)V99.
002700     02  TSR-EMPLEOS-MES              PIC 9(05).
002800     02  FILLER                       PIC X(26).
