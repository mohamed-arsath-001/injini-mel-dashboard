000100******************************************************************
000200* FECHA       : 18/09/1985                                       *
000300* PROGRAMADOR : L. ESCOBAR MEJIA (LEM)                           *
000400* INSTALACION : INJINI DATA CENTER                                *
000500* APLICACION  : INJINI - INDICADORES MEL DE ACELERADORA EDTECH    *
000600* PROGRAMA    : MELI0400, QUINTO PASO DEL BATCH MEL               *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : TOMA EL ARCHIVO DE TRABAJO MELIVT (UN REGISTRO   *
000900*             : POR VENTURA, PRODUCIDO POR MELI0100) JUNTO CON EL*
001000*             : LIBRO DE INVERSIONES Y ESCRIBE EL REPORTE CSV DE *
001100*             : GERENCIA (VENTURE-REPORT), UNA LINEA POR VENTURA,*
001200*             : CON LAS CIFRAS DE INVERSION/SUBVENCION ANEXADAS. *
001300* ARCHIVOS    : MELIVT (ENTRADA), INVESTMENT-LEDGER (ENTRADA),   *
001400*             : VENTURE-REPORT (SALIDA, LINE SEQUENTIAL CSV)     *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* SECURITY    : PUBLICO - LECTURA INTERNA                         *
001700******************************************************************
001800*                 B I T A C O R A   D E   C A M B I O S
001900******************************************************************
002000* 18/09/1985 LEM TICKET FIN-0041 PROGRAMA INICIAL - PASO DE EXPORTE
002100*            PLANO PARA EL CIERRE MENSUAL DEL AREA FINANCIERA.
002200* 07/05/1988 LEM TICKET FIN-0055 SE AGREGA EL ENCABEZADO DE COLUMNAS
002300*            EN LA PRIMERA LINEA DEL ARCHIVO DE SALIDA.
002400* 21/01/1991 LEM TICKET FIN-0063 SE AMPLIA EL REGISTRO DE SALIDA A
002500*            300 POSICIONES PARA LAS NUEVAS COLUMNAS DE AUDITORIA.
002600* 30/11/1995 LEM TICKET FIN-0071 SE ACTUALIZA LA MASCARA DE LOS
002700*            MONTOS EDITADOS A CUATRO DECIMALES.
002800* 09/07/1998 LEM TICKET FIN-Y2K1 REVISION DE FIN DE SIGLO: LOS
002900*            CAMPOS DE FECHA DEL ENCABEZADO SON LITERALES DE
003000*            CONFIGURACION, NO REQUIEREN AJUSTE DE SIGLO.
003100* 16/06/2001 RAS TICKET FIN-0080 SE SUSTITUYE EL SEPARADOR DE
003200*            COLUMNAS DE PUNTO-Y-COMA A COMA PARA LAS HOJAS DE
003300*            CALCULO DE GERENCIA.
003400* 05/02/2024 RAS TICKET MELI-0001 REESCRITO POR COMPLETO PARA EL
003500*            MOTOR DE INDICADORES MEL (YA NO ES EL EXPORTE DEL
003600*            CIERRE FINANCIERO). SE CONSERVA EL ESQUELETO DE
003700*            LECTURA SECUENCIAL Y EDICION DE MONTOS A TEXTO CSV.
003800* 12/02/2024 RAS TICKET MELI-0003 SE AGREGA EL CRUCE CONTRA EL
003900*            LIBRO DE INVERSIONES; AMBOS ARCHIVOS SALEN DEL MISMO
004000*            CICLO DE ACUMULACION DE MELI0100 Y QUEDAN EN EL
004100*            MISMO ORDEN DE VENTURA, POR LO QUE EL CRUCE ES
004200*            SECUENCIAL (LOCKSTEP), SIN NECESIDAD DE LLAVE.
004300* 08/03/2024 RAS TICKET MELI-0008 SI EL LIBRO DE INVERSIONES SE
004400*            AGOTA ANTES QUE MELIVT, LAS CIFRAS DE INVERSION
004500*            QUEDAN EN CERO EN LUGAR DE ABORTAR EL PASO.
004600* 04/04/2024 RAS TICKET MELI-0021 SE UNEN LAS BANDERAS ROJAS CON
004700*            "; " EN LUGAR DE UNA COLUMNA POR BANDERA.
004750* 22/07/2024 MQV TICKET MELI-0043 SE AGREGA CONTADOR DE CRUCES
004760*            CONTRA EL LIBRO DE INVERSIONES PARA LA ESTADISTICA
004770*            DE CIERRE DEL PASO.
004800******************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.                    MELI0400.
005100 AUTHOR.                        L. ESCOBAR MEJIA.
005200 INSTALLATION.                  INJINI DATA CENTER.
005300 DATE-WRITTEN.                  18/09/1985.
005400 DATE-COMPILED.
005500 SECURITY.                      PUBLICO - LECTURA INTERNA.
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT MELIVT-FILE        ASSIGN TO MELIVT
006400                                FILE STATUS IS WKS-FS-MELIVT.
006500     SELECT LEDGER-FILE        ASSIGN TO MELLEDGR
006600                                FILE STATUS IS WKS-FS-LEDGER.
006700     SELECT VENTURE-REPORT-FILE ASSIGN TO MELIVTR
006800                                FILE STATUS IS WKS-FS-REPORTE.
006900*
007000 DATA DIVISION.
007100 FILE SECTION.
007200******************************************************************
007300*  ARCHIVO DE TRABAJO DE INDICADORES POR VENTURA (SALIDA MELI0100)*
007400******************************************************************
007500 FD  MELIVT-FILE
007600     RECORD CONTAINS 236 CHARACTERS
007700     LABEL RECORDS ARE STANDARD.
007800 COPY MELVENT.
007900******************************************************************
008000*  LIBRO DE INVERSIONES Y SUBVENCIONES POR VENTURA                *
008100******************************************************************
008200 FD  LEDGER-FILE
008300     RECORD CONTAINS 090 CHARACTERS
008400     LABEL RECORDS ARE STANDARD.
008500 COPY MELINVL.
008600******************************************************************
008700*  REPORTE CSV DE GERENCIA - UNA LINEA POR VENTURA                *
008800******************************************************************
008900 FD  VENTURE-REPORT-FILE
009000     RECORD CONTAINS 300 CHARACTERS
009100     LABEL RECORDS ARE STANDARD.
009200 01  REG-LINEA-CSV                PIC X(300).
009300*
009400 WORKING-STORAGE SECTION.
009500 COPY MELWORK.
009600******************************************************************
009700*               C A M P O S     D E     T R A B A J O            *
009800******************************************************************
009850 77  WKS-CANT-CRUCES          PIC 9(05) COMP VALUE ZEROS.
009900 01  WKS-CAMPOS-DE-TRABAJO.
010000     02  WKS-FS-MELIVT            PIC X(02) VALUE ZEROS.
010100     02  WKS-FS-LEDGER            PIC X(02) VALUE ZEROS.
010200     02  WKS-FS-REPORTE           PIC X(02) VALUE ZEROS.
010300     02  WKS-FIN-DE-MELIVT        PIC X(01) VALUE 'N'.
010400         88  WKS-SI-FIN-DE-MELIVT         VALUE 'S'.
010500     02  WKS-FIN-DE-LEDGER        PIC X(01) VALUE 'N'.
010600         88  WKS-SI-FIN-DE-LEDGER         VALUE 'S'.
010700     02  WKS-VENTURAS-LEIDAS      PIC 9(05) COMP VALUE ZEROS.
010800     02  WKS-VENTURAS-ESCRITAS    PIC 9(05) COMP VALUE ZEROS.
010900     02  WKS-LEDGERS-LEIDOS       PIC 9(05) COMP VALUE ZEROS.
011000     02  WKS-LARGO-CSV            PIC 9(03) COMP VALUE ZEROS.
011100     02  WKS-PUNTERO-CSV          PIC 9(03) COMP VALUE ZEROS.
011200******************************************************************
011300*  AREA DE TRABAJO PARA LAS CIFRAS DE INVERSION DE LA VENTURA     *
011400*  ACTUAL (CERO CUANDO EL LIBRO NO TRAE REGISTRO PARA CRUZAR)    *
011500******************************************************************
011600    02  FILLER                   PIC X(02) VALUE SPACES.
011700 01  WKS-INVERSION-ACTUAL.
011800     02  WKS-INV-UTILIDAD-NETA    PIC S9(11)V99 VALUE ZEROS.
011900     02  WKS-INV-SUBVENCIONES     PIC 9(11)V99  VALUE ZEROS.
012000******************************************************************
012100*  AREA DE EDICION NUMERICA PARA ARMAR LA LINEA CSV (VISTA       *
012200*  ALTERNA DE LOS CAMPOS EDITADOS, REDEFINIDA SOBRE UNA SOLA    *
012300*  AREA DE TRABAJO PARA AHORRAR DEFINICIONES REPETIDAS)          *
012400******************************************************************
012500    02  FILLER                   PIC X(02) VALUE SPACES.
012600 01  WKS-EDICION-CSV.
012700     02  WKS-ED-MONTO             PIC S9(11)V99 VALUE ZEROS.
012800     02  WKS-ED-PORCENTAJE        PIC S9(05)V9  VALUE ZEROS.
012900     02  WKS-ED-ENTERO            PIC S9(08)    VALUE ZEROS.
013000    02  FILLER                   PIC X(02) VALUE SPACES.
013100 01  WKS-EDICION-CSV-MONTO REDEFINES WKS-EDICION-CSV.
013200     02  WKS-EDM-SIGNO            PIC X(01).
013300     02  WKS-EDM-ENTERO           PIC 9(10).
013400     02  WKS-EDM-DECIMAL          PIC 9(02).
013500     02  FILLER                   PIC X(08).
013600 01  WKS-EDICION-CSV-TEXTO REDEFINES WKS-EDICION-CSV.
013700     02  WKS-EDT-CAMPO            PIC X(18).
013800******************************************************************
013900*  CAMPOS EDITADOS QUE SE MUEVEN DIRECTO A LA LINEA CSV          *
014000******************************************************************
014100 01  WKS-CAMPOS-EDITADOS.
014200     02  WKS-CE-TOTAL-SALES       PIC ----------9.99.
014300     02  WKS-CE-CREC-VENTAS       PIC ----9.9.
014400     02  WKS-CE-CREC-UTILIDAD     PIC ----9.9.
014500     02  WKS-CE-EMP-NETO          PIC ----9.
014600     02  WKS-CE-EMP-PCT           PIC ----9.9.
014700     02  WKS-CE-FEM-NUEVAS        PIC ----9.
014800     02  WKS-CE-YOUTH-NUEVAS      PIC ----9.
014900     02  WKS-CE-SUBS-NUEVOS       PIC ----------9.
015000     02  WKS-CE-NETA              PIC ----------9.99.
015100     02  WKS-CE-SUBVENCIONES      PIC ----------9.99.
015200     02  FILLER                   PIC X(20).
015300 01  WKS-CAMPOS-EDITADOS-TEXTO REDEFINES WKS-CAMPOS-EDITADOS.
015400     02  WKS-CET-LINEA            PIC X(109).
015500******************************************************************
015600 PROCEDURE DIVISION.
015700******************************************************************
015800 000-PRINCIPAL SECTION.
015900     PERFORM 100-ABRIR-ARCHIVOS
016000     PERFORM 200-LEE-PRIMEROS-REGISTROS
016100     PERFORM 300-PROCESA-VENTURAS
016200         UNTIL WKS-SI-FIN-DE-MELIVT
016250     PERFORM 700-ESTADISTICAS THRU 900-CERRAR-ARCHIVOS-E
016500     STOP RUN.
016600 000-PRINCIPAL-E. EXIT.
016700
016800******************************************************************
016900*  100 - APERTURA DE LOS TRES ARCHIVOS DEL PASO                  *
017000******************************************************************
017100 100-ABRIR-ARCHIVOS SECTION.
017200     MOVE 'MELI0400' TO WKS-PROGRAMA-ACTUAL
017300     OPEN INPUT  MELIVT-FILE
017400     OPEN INPUT  LEDGER-FILE
017500     OPEN OUTPUT VENTURE-REPORT-FILE
017600     IF WKS-FS-MELIVT NOT = '00'
017700        MOVE 'MELIVT'   TO WKS-ARCHIVO-ACTUAL
017800        PERFORM 910-ERROR-DE-ARCHIVO
017900     END-IF
018000     IF WKS-FS-LEDGER NOT = '00'
018100        MOVE 'MELLEDGR' TO WKS-ARCHIVO-ACTUAL
018200        PERFORM 910-ERROR-DE-ARCHIVO
018300     END-IF
018400     IF WKS-FS-REPORTE NOT = '00'
018500        MOVE 'MELIVTR'  TO WKS-ARCHIVO-ACTUAL
018600        PERFORM 910-ERROR-DE-ARCHIVO
018700     END-IF
018800     PERFORM 110-ESCRIBE-ENCABEZADO-CSV.
018900 100-ABRIR-ARCHIVOS-E. EXIT.
019000
019100 110-ESCRIBE-ENCABEZADO-CSV SECTION.
019200     MOVE SPACES TO REG-LINEA-CSV
019300     MOVE 1 TO WKS-PUNTERO-CSV
019400     STRING
019500       'Business Name,Cohort,Total Sales,Sales Growth %,'
019600                                    DELIMITED BY SIZE
019700       'Profit Growth %,Net Jobs Created,Jobs % Change,'
019800                                    DELIMITED BY SIZE
019900       'Female Jobs,Youth Jobs,New Female Jobs,'
020000                                    DELIMITED BY SIZE
020100       'New Youth Jobs,Total Subscribers,New Subscribers,'
020200                                    DELIMITED BY SIZE
020300       'Total Schools,Net Profit,Grants & Investments,'
020400                                    DELIMITED BY SIZE
020500       'Red Flags'                  DELIMITED BY SIZE
020600       INTO REG-LINEA-CSV
020700       WITH POINTER WKS-PUNTERO-CSV
020800     END-STRING
020900     WRITE REG-LINEA-CSV.
021000 110-ESCRIBE-ENCABEZADO-CSV-E. EXIT.
021100
021200******************************************************************
021300*  200 - LECTURA INICIAL DE AMBOS ARCHIVOS DE ENTRADA            *
021400******************************************************************
021500 200-LEE-PRIMEROS-REGISTROS SECTION.
021600     PERFORM 210-LEE-MELIVT
021700     PERFORM 220-LEE-LEDGER.
021800 200-LEE-PRIMEROS-REGISTROS-E. EXIT.
021900
022000 210-LEE-MELIVT SECTION.
022100     READ MELIVT-FILE
022200         AT END
022300             SET WKS-SI-FIN-DE-MELIVT TO TRUE
022400         NOT AT END
022500             ADD 1 TO WKS-VENTURAS-LEIDAS
022600     END-READ.
022700 210-LEE-MELIVT-E. EXIT.
022800
022900 220-LEE-LEDGER SECTION.
023000     READ LEDGER-FILE
023100         AT END
023200             SET WKS-SI-FIN-DE-LEDGER TO TRUE
023300         NOT AT END
023400             ADD 1 TO WKS-LEDGERS-LEIDOS
023500     END-READ.
023600 220-LEE-LEDGER-E. EXIT.
023700
023800******************************************************************
023900*  300 - UNA VENTURA POR VUELTA: CRUCE SECUENCIAL (LOCKSTEP)     *
024000*        CONTRA EL LIBRO DE INVERSIONES Y ESCRITURA DE LA LINEA *
024100******************************************************************
024200 300-PROCESA-VENTURAS SECTION.
024300     MOVE ZEROS TO WKS-INV-UTILIDAD-NETA WKS-INV-SUBVENCIONES
024400
024500     IF NOT WKS-SI-FIN-DE-LEDGER
024600        AND INV-NOMBRE-VENTURA = VNT-NOMBRE-VENTURA
024700        MOVE INV-UTILIDAD-NETA            TO WKS-INV-UTILIDAD-NETA
024800        MOVE INV-SUBVENCIONES-INVERSIONES TO WKS-INV-SUBVENCIONES
024850        ADD 1 TO WKS-CANT-CRUCES
024900        PERFORM 220-LEE-LEDGER
025000     END-IF
025100
025200     PERFORM 400-ARMA-LINEA-CSV
025300     WRITE REG-LINEA-CSV
025400     ADD 1 TO WKS-VENTURAS-ESCRITAS
025500     PERFORM 210-LEE-MELIVT.
025600 300-PROCESA-VENTURAS-E. EXIT.
025700
025800******************************************************************
025900*  400 - ARMA LA LINEA CSV PARA LA VENTURA ACTUAL                *
026000******************************************************************
026100 400-ARMA-LINEA-CSV SECTION.
026200     MOVE VNT-VENTAS-TOTALES    TO WKS-CE-TOTAL-SALES
026300     MOVE VNT-EMPLEOS-NETOS-CREADOS     TO WKS-CE-EMP-NETO
026400     MOVE VNT-EMPLEOS-PCT-CAMBIO       TO WKS-CE-EMP-PCT
026500     MOVE VNT-EMPLEOS-FEM-NUEVOS  TO WKS-CE-FEM-NUEVAS
026600     MOVE VNT-EMPLEOS-JOV-NUEVOS    TO WKS-CE-YOUTH-NUEVAS
026700     MOVE VNT-SUBS-NUEVOS       TO WKS-CE-SUBS-NUEVOS
026800     MOVE WKS-INV-UTILIDAD-NETA TO WKS-CE-NETA
026900     MOVE WKS-INV-SUBVENCIONES  TO WKS-CE-SUBVENCIONES
027000
027100     IF VNT-CREC-VENTAS-OK
027200        MOVE VNT-CREC-VENTAS-PCT TO WKS-CE-CREC-VENTAS
027300     ELSE
027400        MOVE ZEROS TO WKS-CE-CREC-VENTAS
027500     END-IF
027600     IF VNT-CREC-UTILIDAD-OK
027700        MOVE VNT-CREC-UTILIDAD-PCT TO WKS-CE-CREC-UTILIDAD
027800     ELSE
027900        MOVE ZEROS TO WKS-CE-CREC-UTILIDAD
028000     END-IF
028100
028200     MOVE SPACES TO REG-LINEA-CSV
028300     MOVE 1 TO WKS-PUNTERO-CSV
028400     STRING
028500        VNT-NOMBRE-VENTURA                DELIMITED BY SIZE
028600        ','                               DELIMITED BY SIZE
028700        VNT-COHORTE                       DELIMITED BY SIZE
028800        ','                               DELIMITED BY SIZE
028900        WKS-CE-TOTAL-SALES                DELIMITED BY SIZE
029000        ','                               DELIMITED BY SIZE
029100        WKS-CE-CREC-VENTAS                DELIMITED BY SIZE
029200        ','                               DELIMITED BY SIZE
029300        WKS-CE-CREC-UTILIDAD              DELIMITED BY SIZE
029400        ','                               DELIMITED BY SIZE
029500        WKS-CE-EMP-NETO                   DELIMITED BY SIZE
029600        ','                               DELIMITED BY SIZE
029700        WKS-CE-EMP-PCT                    DELIMITED BY SIZE
029800        ','                               DELIMITED BY SIZE
029900        VNT-EMPLEOS-FEMENINOS             DELIMITED BY SIZE
030000        ','                               DELIMITED BY SIZE
030100        VNT-EMPLEOS-JOVENES               DELIMITED BY SIZE
030200        ','                               DELIMITED BY SIZE
030300        WKS-CE-FEM-NUEVAS                 DELIMITED BY SIZE
030400        ','                               DELIMITED BY SIZE
030500        WKS-CE-YOUTH-NUEVAS               DELIMITED BY SIZE
030600        ','                               DELIMITED BY SIZE
030700        VNT-SUBS-TOTALES                  DELIMITED BY SIZE
030800        ','                               DELIMITED BY SIZE
030900        WKS-CE-SUBS-NUEVOS                DELIMITED BY SIZE
031000        ','                               DELIMITED BY SIZE
031100        VNT-ESCUELAS-TOTALES              DELIMITED BY SIZE
031200        ','                               DELIMITED BY SIZE
031300        WKS-CE-NETA                       DELIMITED BY SIZE
031400        ','                               DELIMITED BY SIZE
031500        WKS-CE-SUBVENCIONES               DELIMITED BY SIZE
031600        ','                               DELIMITED BY SIZE
031700        INTO REG-LINEA-CSV
031800        WITH POINTER WKS-PUNTERO-CSV
031900     END-STRING
032000
032100     PERFORM 410-AGREGA-BANDERAS.
032200 400-ARMA-LINEA-CSV-E. EXIT.
032300
032400******************************************************************
032500*  410 - AGREGA LAS BANDERAS ROJAS UNIDAS CON "; " AL FINAL DE   *
032600*        LA LINEA CSV YA ARMADA (EL PUNTERO VIENE DEL PARRAFO   *
032700*        400, ASI QUE LAS BANDERAS CAEN JUSTO DONDE TERMINA     *
032800*        LA ULTIMA COLUMNA NUMERICA ESCRITA)                   *
032900******************************************************************
033000 410-AGREGA-BANDERAS SECTION.
033100     IF VNT-BANDERA-TEXTO (1) NOT = SPACES
033200        STRING VNT-BANDERA-TEXTO (1)       DELIMITED BY SIZE
033300               INTO REG-LINEA-CSV
033400               WITH POINTER WKS-PUNTERO-CSV
033500        END-STRING
033600     END-IF
033700     IF VNT-BANDERA-TEXTO (2) NOT = SPACES
033800        STRING '; '                        DELIMITED BY SIZE
033900               VNT-BANDERA-TEXTO (2)        DELIMITED BY SIZE
034000               INTO REG-LINEA-CSV
034100               WITH POINTER WKS-PUNTERO-CSV
034200        END-STRING
034300     END-IF
034400     IF VNT-BANDERA-TEXTO (3) NOT = SPACES
034500        STRING '; '                        DELIMITED BY SIZE
034600               VNT-BANDERA-TEXTO (3)        DELIMITED BY SIZE
034700               INTO REG-LINEA-CSV
034800               WITH POINTER WKS-PUNTERO-CSV
034900        END-STRING
035000     END-IF.
035100 410-AGREGA-BANDERAS-E. EXIT.
035200
035300******************************************************************
035400*  700 - MENSAJE DE ESTADISTICAS DE CIERRE DEL PASO               *
035500******************************************************************
035600 700-ESTADISTICAS SECTION.
035700     MOVE WKS-VENTURAS-LEIDAS   TO WKS-MASCARA-CONTADOR
035800     DISPLAY 'MELI0400 - VENTURAS LEIDAS    : ' WKS-MASCARA-CONTADOR
035900         UPON CONSOLE
036000     MOVE WKS-VENTURAS-ESCRITAS TO WKS-MASCARA-CONTADOR
036100     DISPLAY 'MELI0400 - LINEAS CSV ESCRITAS: ' WKS-MASCARA-CONTADOR
036200         UPON CONSOLE
036300     MOVE WKS-LEDGERS-LEIDOS    TO WKS-MASCARA-CONTADOR
036400     DISPLAY 'MELI0400 - LEDGERS CRUZADOS   : ' WKS-MASCARA-CONTADOR
036450         UPON CONSOLE
036460     MOVE WKS-CANT-CRUCES       TO WKS-MASCARA-CONTADOR
036470     DISPLAY 'MELI0400 - CRUCES CON MONTO   : ' WKS-MASCARA-CONTADOR
036500         UPON CONSOLE.
036600 700-ESTADISTICAS-E. EXIT.
036700
036800******************************************************************
036900*  900 - CIERRE DE ARCHIVOS                                      *
037000******************************************************************
037100 900-CERRAR-ARCHIVOS SECTION.
037200     CLOSE MELIVT-FILE LEDGER-FILE VENTURE-REPORT-FILE.
037300 900-CERRAR-ARCHIVOS-E. EXIT.
037400
037500******************************************************************
037600*  910 - ERROR DE APERTURA DE UN ARCHIVO - ABORTA EL PASO        *
037700******************************************************************
037800 910-ERROR-DE-ARCHIVO SECTION.
037900     DISPLAY '****************************************'
038000         UPON CONSOLE
038100     DISPLAY 'MELI0400 - ERROR AL ABRIR ' WKS-ARCHIVO-ACTUAL
038200         UPON CONSOLE
038300     DISPLAY 'FILE STATUS: ' WKS-FS-MELIVT ' / ' WKS-FS-LEDGER
038400             ' / ' WKS-FS-REPORTE
038500         UPON CONSOLE
038600     DISPLAY '****************************************'
038700         UPON CONSOLE
038800     MOVE 91 TO RETURN-CODE
038900     STOP RUN.
039000 910-ERROR-DE-ARCHIVO-E. EXIT.
