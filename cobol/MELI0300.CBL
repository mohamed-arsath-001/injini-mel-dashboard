000100******************************************************************
000200* FECHA       : 04/06/1987                                       *
000300* PROGRAMADOR : L. ESCOBAR MEJIA (LEM)                           *
000400* INSTALACION : INJINI DATA CENTER                                *
000500* APLICACION  : INJINI - INDICADORES MEL DE ACELERADORA EDTECH    *
000600* PROGRAMA    : MELI0300                                          *
000700* TIPO        : BATCH - SUBPROGRAMA (CALLED)                      *
000800* DESCRIPCION : RECIBE LA SERIE MENSUAL DE UNA VENTURA (VENTAS O *
000900*             : UTILIDAD, YA ORDENADA POR MES ASCENDENTE) Y       *
001000*             : DEVUELVE EL PORCENTAJE DE CRECIMIENTO POR BANDA   *
001100*             : SEGUN LA CANTIDAD DE MESES REPORTADOS.            *
001200* ARCHIVOS    : NO APLICA (SUBPROGRAMA SIN E/S)                   *
001300* PROGRAMA(S) : LLAMADO POR MELI0100                             *
001400* SECURITY    : PUBLICO - LECTURA INTERNA                         *
001500******************************************************************
001600*                 B I T A C O R A   D E   C A M B I O S
001700******************************************************************
001800* 04/06/1987 LEM TICKET MELI-0002 PROGRAMA INICIAL, TOMADO DE LA
001900*            RUTINA DE PROMEDIOS MOVILES DEL AREA DE COSTOS.
002000* 11/01/1990 LEM TICKET MELI-0007 SE AGREGAN LAS BANDAS DE 12 Y
002100*            18 MESES; ANTES SOLO EXISTIA LA BANDA DE 6 MESES.
002200* 09/08/1993 LEM TICKET MELI-0010 BANDA DE 18 A 23 MESES AHORA
002300*            ANUALIZA EL RESIDUO EN LUGAR DE PROMEDIAR LOS
002400*            ULTIMOS 12 MESES (PEDIDO DEL AREA DE PROGRAMA).
002500* 02/03/1996 LEM TICKET MELI-0014 SE ELIMINA EL REDONDEO A
002600*            ENTERO; EL RESULTADO AHORA LLEVA UN DECIMAL.
002700* 28/09/1998 LEM TICKET MELI-Y2K2 REVISION DE FIN DE SIGLO: LOS
002800*            CONTADORES DE MESES SON BINARIOS DE 3 DIGITOS, SIN
002900*            RELACION CON EL AÑO DE LA SERIE, NO REQUIEREN AJUSTE.
003000* 14/03/2001 RAS TICKET MELI-0016 SE AGREGA LA BANDERA DE VALOR
003100*            ABSOLUTO EN EL DENOMINADOR PARA SERIES DE UTILIDAD.
003200* 22/09/2011 RAS TICKET MELI-0026 SE AMPLIA LA TABLA DE ENTRADA
003300*            A 120 MESES (10 AÑOS) PARA LAS VENTURAS MAS ANTIGUAS.
003400* 05/02/2024 RAS TICKET MELI-0001 REESCRITO PARA EL MOTOR DE
003500*            INDICADORES MEL (YA NO ES LA RUTINA DE COSTOS).
003550* 22/07/2024 MQV TICKET MELI-0043 SE AGREGA CONTADOR DE LLAMADAS
003560*            PARA AUDITORIA Y SE SEPARA LA AUDITORIA DE PROMEDIOS
003570*            DEL CALCULO DE PORCENTAJE EN DOS PARRAFOS DISTINTOS.
003580* 09/08/2026 HLV TICKET MELI-0049 CORRIGE EL DESPACHO DE BANDAS EN
003581*            000-PRINCIPAL; LA BANDA DE <=5 MESES NUNCA LLEGA A ESTE
003582*            PARRAFO (YA LA DESCARTA EL LLAMADOR) Y POR ERROR SE
003583*            SEGUIA COMPARANDO CONTRA EL LIMITE (1) DE LA TABLA, LO
003584*            QUE CORRIA UNA BANDA A LAS DEMAS. AHORA <=11 USA 3
003585*            MESES, <=17 USA 6 MESES, <=23 USA 12 MESES CON RESIDUO
003586*            ANUALIZADO Y >=24 USA 12 MESES CON PROMEDIO DE LOS
003587*            ULTIMOS 12, SEGUN LO DEFINIDO POR EL AREA DE PROGRAMA.
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.                    MELI0300.
003900 AUTHOR.                        L. ESCOBAR MEJIA.
004000 INSTALLATION.                  INJINI DATA CENTER.
004100 DATE-WRITTEN.                  04/06/1987.
004200 DATE-COMPILED.
004300 SECURITY.                      PUBLICO - LECTURA INTERNA.
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600******************************************************************
004700*               C A M P O S     D E     T R A B A J O            *
004800******************************************************************
004850 77  WKS-CANT-LLAMADAS        PIC 9(05) COMP VALUE ZERO.
004900 01  WKS-CAMPOS-DE-TRABAJO.
005000     02  WKS-NOMBRE-PROGRAMA      PIC X(08) VALUE 'MELI0300'.
005100     02  WKS-SUBINDICE            PIC 9(03) COMP VALUE ZEROS.
005200     02  WKS-SUBINDICE-FIN        PIC 9(03) COMP VALUE ZEROS.
005300     02  WKS-CANTIDAD-A-SUMAR     PIC 9(03) COMP VALUE ZEROS.
005400     02  WKS-MESES-RESIDUO        PIC 9(03) COMP VALUE ZEROS.
005500     02  WKS-ACUMULADOR-INICIAL   PIC S9(09)V9(06) VALUE ZEROS.
005600     02  WKS-ACUMULADOR-FINAL     PIC S9(09)V9(06) VALUE ZEROS.
005700     02  WKS-PROMEDIO-INICIAL     PIC S9(09)V9(06) VALUE ZEROS.
005800     02  WKS-PROMEDIO-FINAL       PIC S9(09)V9(06) VALUE ZEROS.
005900     02  WKS-DENOMINADOR          PIC S9(09)V9(06) VALUE ZEROS.
006000     02  WKS-PORCENTAJE-CRUDO     PIC S9(05)V9(06) VALUE ZEROS.
006100     02  FILLER                   PIC X(04) VALUE SPACES.
006200******************************************************************
006300*  TABLA DE BANDAS (VISTA ALTERNA DEL LIMITE SUPERIOR DE MESES)  *
006400******************************************************************
006500 01  WKS-LIMITES-DE-BANDA.
006600     02  FILLER                  PIC 9(03) VALUE 005.
006700     02  FILLER                  PIC 9(03) VALUE 011.
006800     02  FILLER                  PIC 9(03) VALUE 017.
006900     02  FILLER                  PIC 9(03) VALUE 023.
007000 01  WKS-TABLA-BANDAS REDEFINES WKS-LIMITES-DE-BANDA.
007100     02  WKS-LIMITE-BANDA OCCURS 4 TIMES
007200                         INDEXED BY WKS-IX-BANDA PIC 9(03).
007300 01  WKS-LIMITES-TEXTO REDEFINES WKS-LIMITES-DE-BANDA PIC X(12).
007400******************************************************************
007500*  VISTA DE AUDITORIA DE LOS PROMEDIOS CALCULADOS, PARA DEJAR EN *
007600*  EL LOG DE CONSOLA LA EVIDENCIA DEL CALCULO DE CRECIMIENTO     *
007700******************************************************************
007800 01  WKS-AUDITORIA-PROMEDIOS.
007900     02  WKS-AUD-PROM-INICIAL    PIC S9(09)V9(06) VALUE ZEROS.
008000     02  WKS-AUD-PROM-FINAL      PIC S9(09)V9(06) VALUE ZEROS.
008100    02  FILLER                   PIC X(02) VALUE SPACES.
008200 01  WKS-AUDITORIA-TEXTO REDEFINES WKS-AUDITORIA-PROMEDIOS
008300                              PIC X(32).
008400******************************************************************
008500*                 L I N K A G E   S E C T I O N                  *
008600******************************************************************
008700 LINKAGE SECTION.
008800 01  LNK-CANTIDAD-MESES            PIC 9(03) COMP.
008900 01  LNK-USA-VALOR-ABSOLUTO        PIC X(01).
009000     88  LNK-SI-USA-VALOR-ABSOLUTO        VALUE 'S'.
009100 01  LNK-TABLA-SERIE-MENSUAL.
009200     02  LNK-VALOR-DEL-MES OCCURS 1 TO 120 TIMES
009300                            DEPENDING ON LNK-CANTIDAD-MESES
009400                            INDEXED BY LNK-IX-MES
009500                            PIC S9(09)V99.
009600 01  LNK-PORCENTAJE-CRECIMIENTO    PIC S9(05)V9.
009700 01  LNK-DATO-INSUFICIENTE         PIC X(01).
009800     88  LNK-SI-DATO-INSUFICIENTE        VALUE 'S'.
009900******************************************************************
010000 PROCEDURE DIVISION USING LNK-CANTIDAD-MESES,
010100                           LNK-USA-VALOR-ABSOLUTO,
010200                           LNK-TABLA-SERIE-MENSUAL,
010300                           LNK-PORCENTAJE-CRECIMIENTO,
010400                           LNK-DATO-INSUFICIENTE.
010500******************************************************************
010600 000-PRINCIPAL SECTION.
010620     ADD 1 TO WKS-CANT-LLAMADAS
010700     MOVE 'N' TO LNK-DATO-INSUFICIENTE
010800     MOVE ZEROS TO LNK-PORCENTAJE-CRECIMIENTO
010900     MOVE ZEROS TO WKS-PROMEDIO-INICIAL WKS-PROMEDIO-FINAL
011000     DISPLAY 'MELI0300 - BANDAS DE MESES: ' WKS-LIMITES-TEXTO
011100        UPON CONSOLE
011200
011300     IF LNK-CANTIDAD-MESES < 6
011400        SET LNK-SI-DATO-INSUFICIENTE TO TRUE
011500        GO TO 000-PRINCIPAL-E
011600     END-IF
011700
011800     EVALUATE TRUE
011900        WHEN LNK-CANTIDAD-MESES <= WKS-LIMITE-BANDA (2)
012000           MOVE 3  TO WKS-CANTIDAD-A-SUMAR
012100           PERFORM 100-PROMEDIO-PRIMEROS-N
012200           PERFORM 200-PROMEDIO-ULTIMOS-N
012300        WHEN LNK-CANTIDAD-MESES <= WKS-LIMITE-BANDA (3)
012400           MOVE 6  TO WKS-CANTIDAD-A-SUMAR
012500           PERFORM 100-PROMEDIO-PRIMEROS-N
012600           PERFORM 200-PROMEDIO-ULTIMOS-N
012700        WHEN LNK-CANTIDAD-MESES <= WKS-LIMITE-BANDA (4)
012800           MOVE 12 TO WKS-CANTIDAD-A-SUMAR
012900           PERFORM 100-PROMEDIO-PRIMEROS-N
013000           PERFORM 300-PROMEDIO-RESIDUO-ANUALIZADO
013100        WHEN OTHER
013200           MOVE 12 TO WKS-CANTIDAD-A-SUMAR
013300           PERFORM 100-PROMEDIO-PRIMEROS-N
013400           PERFORM 200-PROMEDIO-ULTIMOS-N
013500     END-EVALUATE
013600
013650     PERFORM 390-AUDITA-PROMEDIOS THRU 400-CALCULA-PORCENTAJE-E.
014200 000-PRINCIPAL-E.
014300     GOBACK.
014400
014500******************************************************************
014600*  100 - PROMEDIO DE LOS PRIMEROS "N" VALORES DE LA SERIE        *
014700******************************************************************
014800 100-PROMEDIO-PRIMEROS-N SECTION.
014900     MOVE ZEROS TO WKS-ACUMULADOR-INICIAL
015000     PERFORM 110-SUMA-PRIMEROS
015100        VARYING WKS-SUBINDICE FROM 1 BY 1
015200           UNTIL WKS-SUBINDICE > WKS-CANTIDAD-A-SUMAR
015300     COMPUTE WKS-PROMEDIO-INICIAL ROUNDED =
015400             WKS-ACUMULADOR-INICIAL / WKS-CANTIDAD-A-SUMAR.
015500 100-PROMEDIO-PRIMEROS-N-E. EXIT.
015600
015700 110-SUMA-PRIMEROS SECTION.
015800     ADD LNK-VALOR-DEL-MES (WKS-SUBINDICE)
015900                          TO WKS-ACUMULADOR-INICIAL.
016000 110-SUMA-PRIMEROS-E. EXIT.
016100
016200******************************************************************
016300*  200 - PROMEDIO DE LOS ULTIMOS "N" VALORES DE LA SERIE         *
016400******************************************************************
016500 200-PROMEDIO-ULTIMOS-N SECTION.
016600     MOVE ZEROS TO WKS-ACUMULADOR-FINAL
016700     COMPUTE WKS-SUBINDICE-FIN =
016800             LNK-CANTIDAD-MESES - WKS-CANTIDAD-A-SUMAR + 1
016900     PERFORM 210-SUMA-ULTIMOS
017000        VARYING WKS-SUBINDICE FROM WKS-SUBINDICE-FIN BY 1
017100           UNTIL WKS-SUBINDICE > LNK-CANTIDAD-MESES
017200     COMPUTE WKS-PROMEDIO-FINAL ROUNDED =
017300             WKS-ACUMULADOR-FINAL / WKS-CANTIDAD-A-SUMAR.
017400 200-PROMEDIO-ULTIMOS-N-E. EXIT.
017500
017600 210-SUMA-ULTIMOS SECTION.
017700     ADD LNK-VALOR-DEL-MES (WKS-SUBINDICE)
017800                          TO WKS-ACUMULADOR-FINAL.
017900 210-SUMA-ULTIMOS-E. EXIT.
018000
018100******************************************************************
018200*  300 - BANDA DE 18-23 MESES: EL "ULTIMO" SE ANUALIZA A PARTIR  *
018300*        DEL RESIDUO DESPUES DEL MES 12                         *
018400******************************************************************
018500 300-PROMEDIO-RESIDUO-ANUALIZADO SECTION.
018600     MOVE ZEROS TO WKS-ACUMULADOR-FINAL
018700     COMPUTE WKS-MESES-RESIDUO = LNK-CANTIDAD-MESES - 12
018800     PERFORM 310-SUMA-RESIDUO
018900        VARYING WKS-SUBINDICE FROM 13 BY 1
019000           UNTIL WKS-SUBINDICE > LNK-CANTIDAD-MESES
019100     COMPUTE WKS-PROMEDIO-FINAL ROUNDED =
019200             (WKS-ACUMULADOR-FINAL / WKS-MESES-RESIDUO) * 12.
019300 300-PROMEDIO-RESIDUO-ANUALIZADO-E. EXIT.
019400
019500 310-SUMA-RESIDUO SECTION.
019600     ADD LNK-VALOR-DEL-MES (WKS-SUBINDICE)
019700                          TO WKS-ACUMULADOR-FINAL.
019800 310-SUMA-RESIDUO-E. EXIT.
019850
019900*
019920******************************************************************
019940*  390 - DEJA EN EL LOG DE CONSOLA LOS PROMEDIOS YA CALCULADOS Y  *
019960*        EL CONTADOR DE LLAMADAS DEL RUN, PARA AUDITORIA         *
019980******************************************************************
019990 390-AUDITA-PROMEDIOS SECTION.
019992     MOVE WKS-PROMEDIO-INICIAL TO WKS-AUD-PROM-INICIAL
019994     MOVE WKS-PROMEDIO-FINAL   TO WKS-AUD-PROM-FINAL
019996     DISPLAY 'MELI0300 - PROMEDIOS INI/FIN: ' WKS-AUDITORIA-TEXTO
019997        ' LLAMADA NO. ' WKS-CANT-LLAMADAS
019998        UPON CONSOLE.
019999 390-AUDITA-PROMEDIOS-E. EXIT.
020000******************************************************************
020100*  400 - PORCENTAJE FINAL, CON EL DENOMINADOR SEGUN LA BANDERA   *
020200*        DE VALOR ABSOLUTO (VENTAS USA EL VALOR TAL CUAL,        *
020300*        UTILIDAD USA EL VALOR ABSOLUTO DEL PROMEDIO INICIAL)   *
020400******************************************************************
020500 400-CALCULA-PORCENTAJE SECTION.
020600     IF LNK-SI-USA-VALOR-ABSOLUTO
020700        IF WKS-PROMEDIO-INICIAL < 0
020800           COMPUTE WKS-DENOMINADOR = WKS-PROMEDIO-INICIAL * -1
020900        ELSE
021000           MOVE WKS-PROMEDIO-INICIAL TO WKS-DENOMINADOR
021100        END-IF
021200     ELSE
021300        MOVE WKS-PROMEDIO-INICIAL TO WKS-DENOMINADOR
021400     END-IF
021500
021600     IF WKS-DENOMINADOR = 0
021700        MOVE ZEROS TO LNK-PORCENTAJE-CRECIMIENTO
021800     ELSE
021900        COMPUTE WKS-PORCENTAJE-CRUDO ROUNDED =
022000            ((WKS-PROMEDIO-FINAL - WKS-PROMEDIO-INICIAL)
022100                / WKS-DENOMINADOR) * 100
022200        MOVE WKS-PORCENTAJE-CRUDO TO LNK-PORCENTAJE-CRECIMIENTO
022300     END-IF.
022400 400-CALCULA-PORCENTAJE-E. EXIT.
