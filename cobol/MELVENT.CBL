000100******************************************************************
000200*              COPY MELVENT  -  TARJETA DE INDICADORES DE VENTURA *
000300*              PROGRAMA MEL INDICATORS (INJINI MEL)               *
000400******************************************************************
000500*FECHA       : 05/02/2024                                        *
000600*PROGRAMADOR : R. ALVARADO SOSA (RAS)                             *
000700*APLICACION  : INJINI - INDICADORES MEL DE ACELERADORA EDTECH     *
000800*DESCRIPCION : UN REGISTRO POR VENTURA CON SUS INDICADORES YA     *
000900*             : CALCULADOS (VENTAS, CRECIMIENTO, EMPLEOS, ALCAN-  *
001000*             : CE Y BANDERAS ROJAS). ES EL ARCHIVO DE TRABAJO    *
001100*             : MELIVT QUE PASA DE MELI0100 A MELI0400, Y TAMBIEN *
001200*             : LA BASE DEL REPORTE DE DETALLE DE VENTURA.        *
001300*ARCHIVOS    : MELIVT                                             *
001400******************************************************************
001500*-----------------------------------------------------------------
001600* 2024-02-05 RAS  TICKET MELI-0001  LAYOUT INICIAL.
001700* 2024-04-02 RAS  TICKET MELI-0022  SE AGREGAN BANDERAS ROJAS
001800*                 (HASTA 3) PARA LA SECCION DE REPORTE.
001850* 2024-07-19 RAS  TICKET MELI-0041  SE AGREGA EL ULTIMO DATO
001860*                 DE ALUMNAS, RURALES Y CON DISCAPACIDAD POR
001870*                 VENTURA PARA LA TABLA DE DESGLOSE DE ALUMNOS.
001900*-----------------------------------------------------------------
002000 01  VNT-REGISTRO-INDICADOR.
002100     02  VNT-NOMBRE-VENTURA           PIC X(30).
002200     02  VNT-COHORTE                  PIC X(10).
002300     02  VNT-VENTAS-TOTALES           PIC S9(11)V99.
002400     02  VNT-CREC-VENTAS-DATOS        PIC X(01).
002500         88  VNT-CREC-VENTAS-OK                 VALUE '1'.
002600         88  VNT-CREC-VENTAS-INSUF              VALUE '2'.
002700     02  VNT-CREC-VENTAS-PCT          PIC S9(05)V9.
002800     02  VNT-CREC-UTILIDAD-DATOS      PIC X(01).
002900         88  VNT-CREC-UTILIDAD-OK                VALUE '1'.
003000         88  VNT-CREC-UTILIDAD-INSUF             VALUE '2'.
003100     02  VNT-CREC-UTILIDAD-PCT        PIC S9(05)V9.
003200     02  VNT-EMPLEOS-NETOS-CREADOS    PIC S9(05).
003300     02  VNT-EMPLEOS-PCT-CAMBIO       PIC S9(05)V9.
003400     02  VNT-EMPLEOS-FEMENINOS        PIC 9(05).
003500     02  VNT-EMPLEOS-JOVENES          PIC 9(05).
003600     02  VNT-EMPLEOS-FEM-NUEVOS       PIC S9(05).
003700     02  VNT-EMPLEOS-JOV-NUEVOS       PIC S9(05).
003800     02  VNT-SUBS-TOTALES             PIC 9(08).
003900     02  VNT-SUBS-NUEVOS              PIC S9(08).
004000     02  VNT-ESCUELAS-TOTALES         PIC 9(05).
004100     02  VNT-MESES-REPORTADOS         PIC 9(03).
004200     02  VNT-CANT-BANDERAS            PIC 9(01).
004300     02  VNT-TABLA-BANDERAS.
004400         03  VNT-BANDERA-TEXTO OCCURS 3 TIMES
004500                                      PIC X(30).
004610     02  VNT-ESTUD-FEM-ULTIMO         PIC 9(07).
004620     02  VNT-ESTUD-RURAL-ULTIMO       PIC 9(07).
004630     02  VNT-ESTUD-DISC-ULTIMO        PIC 9(07).
004640     02  FILLER                       PIC X(02).
004700******************************************************************
004800*      COPY MELVENT  -  VISTA DE MESES DE EXPOSICION (REDEFINES)  *
004900******************************************************************
005000 01  VNT-REGISTRO-EXPOSICION REDEFINES VNT-REGISTRO-INDICADOR.
005100     02  FILLER                       PIC X(40).
005200     02  VNT-EXP-VENTAS-TOTALES       PIC S9(13).
005300     02  VNT-EXP-RESTO                PIC X(183).
