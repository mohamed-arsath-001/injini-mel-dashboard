000100******************************************************************
000200*              COPY MELPRNT  -  LINEAS DEL REPORTE IMPRESO        *
000300*              PROGRAMA MEL INDICATORS (INJINI MEL)               *
000400******************************************************************
000500*FECHA       : 05/02/2024                                        *
000600*PROGRAMADOR : R. ALVARADO SOSA (RAS)                             *
000700*APLICACION  : INJINI - INDICADORES MEL DE ACELERADORA EDTECH     *
000800*DESCRIPCION : LAYOUTS DE LAS LINEAS DEL REPORTE PROGRAM-SUMMARY: *
000900*             : ENCABEZADOS, BLOQUE DE OVERVIEW, BLOQUE DE EMPLEOS*
001000*             : BLOQUE DE ALCANCE, DETALLE DE COHORTE, DETALLE DE *
001100*             : VENTURA Y BANDERAS ROJAS.                         *
001200*ARCHIVOS    : PRINT-REPORT (LINE SEQUENTIAL)                     *
001300******************************************************************
001400*-----------------------------------------------------------------
001500* 2024-02-05 RAS  TICKET MELI-0001  LAYOUTS INICIALES.
001600* 2024-04-02 RAS  TICKET MELI-0022  SE AGREGA LINEA DE BANDERAS.
001610* 2024-07-22 MQV  TICKET MELI-0041  SE AGREGAN LAS LINEAS DE LAS
001620*                 NUEVAS SECCIONES DEL REPORTE: SERIE DE ALCANCE,
001630*                 SERIE MENSUAL POR COHORTE Y POR PROGRAMA, TABLA
001640*                 DE INVERSIONES Y DESGLOSE DE APRENDICES POR
001650*                 VENTURA.
001660* 2024-07-29 MQV  TICKET MELI-0048  EL DETALLE DE VENTURA SOLO
001665*                 TRAIA 8 DE LAS 17 COLUMNAS DEL CSV DE SALIDA.
001670*                 SE AMPLIA PRT-LINEA-VENTURA-ENC/DET PARA QUE EL
001675*                 IMPRESO MUESTRE LAS MISMAS COLUMNAS QUE EL CSV.
001700*-----------------------------------------------------------------
001800 01  PRT-ENCABEZADO-PAGINA.
001900     02  FILLER                       PIC X(01) VALUE SPACES.
002000     02  PRT-ENC-TITULO               PIC X(50) VALUE
002100         'INJINI - REPORTE MENSUAL DE INDICADORES MEL'.
002200     02  FILLER                       PIC X(20) VALUE SPACES.
002300     02  PRT-ENC-FECHA                PIC X(10).
002400     02  FILLER                       PIC X(19) VALUE SPACES.
002500*
002600 01  PRT-LINEA-OVERVIEW.
002700     02  FILLER                       PIC X(01) VALUE SPACES.
002800     02  PRT-OVW-ETIQUETA             PIC X(32).
002900     02  PRT-OVW-VALOR                PIC X(20).
003000     02  FILLER                       PIC X(47) VALUE SPACES.
003100*
003200 01  PRT-LINEA-EMPLEOS.
003300     02  FILLER                       PIC X(01) VALUE SPACES.
003400     02  PRT-EMP-ETIQUETA             PIC X(32).
003500     02  PRT-EMP-VALOR                PIC ZZZ,ZZZ,ZZ9-.
003600     02  FILLER                       PIC X(55) VALUE SPACES.
003700*
003800 01  PRT-LINEA-ALCANCE.
003900     02  FILLER                       PIC X(01) VALUE SPACES.
004000     02  PRT-ALC-ETIQUETA             PIC X(32).
004100     02  PRT-ALC-VALOR                PIC X(20).
004200     02  FILLER                       PIC X(47) VALUE SPACES.
004300*
004400 01  PRT-LINEA-COHORTE-ENC.
004500     02  FILLER                       PIC X(01) VALUE SPACES.
004600     02  FILLER                       PIC X(10) VALUE 'COHORTE'.
004700     02  FILLER                       PIC X(09) VALUE 'VENTURAS'.
004800     02  FILLER                       PIC X(16) VALUE 'VENTAS TOTALES'.
004900     02  FILLER                       PIC X(16) VALUE 'UTILIDAD TOTAL'.
005000     02  FILLER                       PIC X(10) VALUE 'EMPLEOS'.
005100     02  FILLER                       PIC X(12) VALUE 'APRENDICES'.
005200     02  FILLER                       PIC X(10) VALUE 'CREC VTAS'.
005300     02  FILLER                       PIC X(09) VALUE 'CREC UTI'.
005400     02  FILLER                       PIC X(16) VALUE SPACES.
005500*
005600 01  PRT-LINEA-COHORTE-DET.
005700     02  FILLER                       PIC X(01) VALUE SPACES.
005800     02  PRT-COH-COHORTE              PIC X(10).
005900     02  PRT-COH-VENTURAS             PIC ZZ9.
006000     02  FILLER                       PIC X(06) VALUE SPACES.
006100     02  PRT-COH-VENTAS               PIC Z,ZZZ,ZZZ,ZZ9.99-.
006200     02  FILLER                       PIC X(02) VALUE SPACES.
006300     02  PRT-COH-UTILIDAD             PIC Z,ZZZ,ZZZ,ZZ9.99-.
006400     02  FILLER                       PIC X(02) VALUE SPACES.
006500     02  PRT-COH-EMPLEOS              PIC ZZZ,ZZ9.
006600     02  FILLER                       PIC X(03) VALUE SPACES.
006700     02  PRT-COH-APRENDICES           PIC ZZZ,ZZZ,ZZ9.
006800     02  FILLER                       PIC X(02) VALUE SPACES.
006900     02  PRT-COH-CREC-VENTAS          PIC X(16).
007000     02  PRT-COH-CREC-UTILIDAD        PIC X(16).
007100*
007200 01  PRT-LINEA-VENTURA-ENC.
007300     02  FILLER                       PIC X(01) VALUE SPACES.
007400     02  FILLER                       PIC X(20) VALUE 'VENTURA'.
007500     02  FILLER                       PIC X(10) VALUE 'COHORTE'.
007600     02  FILLER                       PIC X(16) VALUE 'VENTAS'.
007700     02  FILLER                       PIC X(10) VALUE 'CREC VTAS'.
007800     02  FILLER                       PIC X(10) VALUE 'CREC UTI'.
007900     02  FILLER                       PIC X(08) VALUE 'EMP NETO'.
007910     02  FILLER                       PIC X(09) VALUE 'EMP %CAM'.
007920     02  FILLER                       PIC X(08) VALUE 'EMP FEM'.
007930     02  FILLER                       PIC X(08) VALUE 'EMP JOV'.
007940     02  FILLER                       PIC X(09) VALUE 'FEM NVA'.
007950     02  FILLER                       PIC X(09) VALUE 'JOV NVO'.
007960     02  FILLER                       PIC X(10) VALUE 'SUBS TOT'.
008000     02  FILLER                       PIC X(08) VALUE 'SUBS'.
008100     02  FILLER                       PIC X(08) VALUE 'ESCUELAS'.
008150     02  FILLER                       PIC X(16) VALUE 'UTILIDAD NETA'.
008170     02  FILLER                       PIC X(16) VALUE 'SUBVENCIONES'.
008200     02  FILLER                       PIC X(09) VALUE SPACES.
008300*
008400 01  PRT-LINEA-VENTURA-DET.
008500     02  FILLER                       PIC X(01) VALUE SPACES.
008600     02  PRT-VNT-NOMBRE               PIC X(20).
008700     02  PRT-VNT-COHORTE              PIC X(10).
008800     02  PRT-VNT-VENTAS               PIC Z,ZZZ,ZZZ,ZZ9.99-.
008900     02  FILLER                       PIC X(01) VALUE SPACES.
009000     02  PRT-VNT-CREC-VENTAS          PIC X(16).
009100     02  PRT-VNT-CREC-UTILIDAD        PIC X(16).
009200     02  PRT-VNT-EMP-NETO             PIC ZZZ,ZZ9-.
009210     02  PRT-VNT-EMP-PCT              PIC ZZZZ9.9-.
009220     02  PRT-VNT-EMP-FEM              PIC ZZZZ9.
009230     02  PRT-VNT-EMP-JOV              PIC ZZZZ9.
009240     02  PRT-VNT-FEM-NUEVOS           PIC ZZZZ9-.
009250     02  PRT-VNT-JOV-NUEVOS           PIC ZZZZ9-.
009260     02  PRT-VNT-SUBS-TOTALES         PIC ZZ,ZZZ,ZZ9.
009300     02  PRT-VNT-SUBS-NUEVOS          PIC ZZZ,ZZZ,ZZ9-.
009400     02  PRT-VNT-ESCUELAS             PIC ZZ,ZZ9.
009410     02  PRT-VNT-UTILIDAD-NETA        PIC Z,ZZZ,ZZZ,ZZ9.99-.
009420     02  PRT-VNT-SUBVENCIONES         PIC ZZ,ZZZ,ZZZ,ZZ9.99.
009430     02  FILLER                       PIC X(04) VALUE SPACES.
009500*
009600 01  PRT-LINEA-BANDERA.
009700     02  FILLER                       PIC X(01) VALUE SPACES.
009800     02  PRT-BAN-NOMBRE               PIC X(30).
009900     02  PRT-BAN-COHORTE              PIC X(10).
010000     02  PRT-BAN-TEXTO                PIC X(90).
010100*
010110******************************************************************
010120*   BLOQUE 7 - SERIE DE ALCANCE DEL PROGRAMA (NUEVOS SUSCRIPTORES *
010130*   MES A MES CON EL ACUMULADO CORRIDO)                          *
010140******************************************************************
010150 01  PRT-LINEA-ALCANCE-SER-ENC.
010160     02  FILLER                       PIC X(01) VALUE SPACES.
010170     02  FILLER                       PIC X(10) VALUE 'MES'.
010180     02  FILLER                       PIC X(18) VALUE 'SUBS NUEVOS MES'.
010190     02  FILLER                       PIC X(20) VALUE 'SUBS NUEVOS ACUM'.
010200     02  FILLER                       PIC X(83) VALUE SPACES.
010210*
010220 01  PRT-LINEA-ALCANCE-SER-DET.
010230     02  FILLER                       PIC X(01) VALUE SPACES.
010235     02  PRT-RAS-MES.
010236         03  PRT-RAS-MES-ANIO         PIC 9(04).
010237         03  FILLER                   PIC X(01) VALUE '-'.
010238         03  PRT-RAS-MES-NUM          PIC 9(02).
010250     02  FILLER                       PIC X(06) VALUE SPACES.
010260     02  PRT-RAS-SUBS-NUEVOS-MES      PIC ZZZ,ZZZ,ZZ9-.
010270     02  FILLER                       PIC X(04) VALUE SPACES.
010280     02  PRT-RAS-SUBS-NUEVOS-ACUM     PIC ZZZ,ZZZ,ZZ9-.
010290     02  FILLER                       PIC X(74) VALUE SPACES.
010300*
010310******************************************************************
010320*   BLOQUE 8 - SERIE MENSUAL (SE USA TANTO PARA EL DETALLE POR    *
010330*   COHORTE, RELEIDO DE COHORT-MONTHLY, COMO PARA EL DETALLE POR  *
010340*   PROGRAMA, TOMADO DE LA TABLA WKS-PRG-MES-AREA EN MEMORIA)     *
010350******************************************************************
010360 01  PRT-LINEA-SERIE-ENC.
010370     02  FILLER                       PIC X(01) VALUE SPACES.
010380     02  FILLER                       PIC X(10) VALUE 'NIVEL'.
010390     02  FILLER                       PIC X(10) VALUE 'COHORTE'.
010400     02  FILLER                       PIC X(07) VALUE 'MES'.
010410     02  FILLER                       PIC X(16) VALUE 'VENTAS'.
010420     02  FILLER                       PIC X(16) VALUE 'UTILIDAD'.
010430     02  FILLER                       PIC X(10) VALUE 'EMPLEOS'.
010432     02  FILLER                       PIC X(09) VALUE 'EMP FEM'.
010434     02  FILLER                       PIC X(09) VALUE 'EMP JOV'.
010440     02  FILLER                       PIC X(44) VALUE SPACES.
010450*
010460 01  PRT-LINEA-SERIE-DET.
010470     02  FILLER                       PIC X(01) VALUE SPACES.
010480     02  PRT-SER-NIVEL                PIC X(10).
010490     02  PRT-SER-COHORTE              PIC X(10).
010495     02  PRT-SER-MES.
010496         03  PRT-SER-MES-ANIO         PIC 9(04).
010497         03  FILLER                   PIC X(01) VALUE '-'.
010498         03  PRT-SER-MES-NUM          PIC 9(02).
010510     02  PRT-SER-VENTAS               PIC Z,ZZZ,ZZZ,ZZ9.99-.
010520     02  FILLER                       PIC X(01) VALUE SPACES.
010530     02  PRT-SER-UTILIDAD             PIC Z,ZZZ,ZZZ,ZZ9.99-.
010540     02  FILLER                       PIC X(01) VALUE SPACES.
010550     02  PRT-SER-EMPLEOS              PIC ZZZ,ZZ9.
010552     02  FILLER                       PIC X(01) VALUE SPACES.
010554     02  PRT-SER-EMPLEOS-FEM          PIC ZZZ,ZZ9.
010556     02  FILLER                       PIC X(01) VALUE SPACES.
010558     02  PRT-SER-EMPLEOS-JOV          PIC ZZZ,ZZ9.
010560     02  FILLER                       PIC X(13) VALUE SPACES.
010570*
010580******************************************************************
010590*   BLOQUE 9 - TABLA DE INVERSIONES (RELEIDA DE INVESTMENTS-TABLE)*
010600******************************************************************
010610 01  PRT-LINEA-INVERSION-ENC.
010620     02  FILLER                       PIC X(01) VALUE SPACES.
010630     02  FILLER                       PIC X(20) VALUE 'VENTURA'.
010640     02  FILLER                       PIC X(10) VALUE 'COHORTE'.
010650     02  FILLER                       PIC X(16) VALUE 'VALOR'.
010660     02  FILLER                       PIC X(40) VALUE 'FINANCIADOR'.
010670     02  FILLER                       PIC X(20) VALUE 'MES'.
010680     02  FILLER                       PIC X(25) VALUE SPACES.
010690*
010700 01  PRT-LINEA-INVERSION-DET.
010710     02  FILLER                       PIC X(01) VALUE SPACES.
010720     02  PRT-INV-VENTURA              PIC X(20).
010730     02  PRT-INV-COHORTE              PIC X(10).
010740     02  PRT-INV-VALOR                PIC Z,ZZZ,ZZZ,ZZ9.99-.
010750     02  FILLER                       PIC X(01) VALUE SPACES.
010760     02  PRT-INV-FINANCIADOR          PIC X(40).
010770     02  PRT-INV-MES                  PIC X(20).
010780     02  FILLER                       PIC X(11) VALUE SPACES.
010790*
010800******************************************************************
010810*   BLOQUE 10 - DESGLOSE DE APRENDICES POR VENTURA (RELEIDO DE    *
010820*   MELIVT, CAMPOS DE ALCANCE AGREGADOS EN EL TICKET MELI-0041)   *
010830******************************************************************
010840 01  PRT-LINEA-APRENDICES-ENC.
010850     02  FILLER                       PIC X(01) VALUE SPACES.
010860     02  FILLER                       PIC X(20) VALUE 'VENTURA'.
010870     02  FILLER                       PIC X(10) VALUE 'COHORTE'.
010880     02  FILLER                       PIC X(14) VALUE 'APR FEMENINAS'.
010890     02  FILLER                       PIC X(12) VALUE 'APR RURALES'.
010900     02  FILLER                       PIC X(18) VALUE 'APR DISCAPACIDAD'.
010910     02  FILLER                       PIC X(57) VALUE SPACES.
010920*
010930 01  PRT-LINEA-APRENDICES-DET.
010940     02  FILLER                       PIC X(01) VALUE SPACES.
010950     02  PRT-APR-VENTURA              PIC X(20).
010960     02  PRT-APR-COHORTE              PIC X(10).
010970     02  PRT-APR-FEMENINAS            PIC ZZZ,ZZ9.
010980     02  FILLER                       PIC X(03) VALUE SPACES.
010990     02  PRT-APR-RURALES              PIC ZZZ,ZZ9.
011000     02  FILLER                       PIC X(05) VALUE SPACES.
011010     02  PRT-APR-DISCAPACIDAD         PIC ZZZ,ZZ9.
011020     02  FILLER                       PIC X(61) VALUE SPACES.
011030*
011040 01  PRT-LINEA-GUIONES               PIC X(185) VALUE ALL '-'.
011050 01  PRT-LINEA-BLANCO                PIC X(185) VALUE SPACES.
