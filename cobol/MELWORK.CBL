000100******************************************************************
000200*              COPY MELWORK  -  AREA DE TRABAJO COMPARTIDA        *
000300*              PROGRAMA MEL INDICATORS (INJINI MEL)               *
000400******************************************************************
000500*FECHA       : 05/02/2024                                        *
000600*PROGRAMADOR : R. ALVARADO SOSA (RAS)                             *
000700*APLICACION  : INJINI - INDICADORES MEL DE ACELERADORA EDTECH     *
000800*DESCRIPCION : BLOQUE COMUN DE FILE STATUS / FSE Y DE MASCARA DE  *
000900*             : EDICION DE CONTADORES, COMPARTIDO POR LOS PASOS   *
001000*             : DEL BATCH MEL (MELI0100 Y MELI0400) IGUAL COMO EL *
001100*             : TALLER COMPARTE SU PROPIO BLOQUE WKS-FS-STATUS.   *
001200******************************************************************
001300*-----------------------------------------------------------------
001400* 2024-02-05 RAS  TICKET MELI-0001  BLOQUE INICIAL.
001500*-----------------------------------------------------------------
001600 01  WKS-MELWORK-STATUS.
001700     02  WKS-PROGRAMA-ACTUAL          PIC X(08) VALUE SPACES.
001800     02  WKS-ARCHIVO-ACTUAL           PIC X(08) VALUE SPACES.
001900     02  WKS-ACCION-ACTUAL            PIC X(10) VALUE SPACES.
002000     02  WKS-LLAVE-ACTUAL             PIC X(32) VALUE SPACES.
002100     02  WKS-MASCARA-CONTADOR         PIC Z,ZZZ,ZZZ,ZZ9.
002200     02  WKS-MASCARA-DECIMAL          PIC Z,ZZZ,ZZZ,ZZ9.99-.
002300     02  FILLER                       PIC X(09).
